000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     FLTVPOL.
000500 AUTHOR.         TMRKLM.
000600 INSTALLATION.   SMARTMOVE FLEET OPERATIONS.
000700 DATE-WRITTEN.   07 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE - COMMON CITY POLICY
001200*               MODULE. GIVEN A CITY CODE AND AN OPERATION MODE
001300*               (BEFORE-UNLOCK / VALIDATE-TRANSITION / AFTER-TRIP
001400*               / IS-ALLOWED) IT APPLIES THAT CITY'S RULES AND
001500*               RETURNS A RESULT. ONE MODULE FOR ALL CITIES, NOT
001600*               ONE PROGRAM PER CITY, SO THE DISPATCH AND THE
001700*               ZONE-LOOKUP PLUMBING ARE WRITTEN ONCE.
001800*
001900*-----------------------------------------------------------------*
002000* HISTORY OF MODIFICATION:
002100*-----------------------------------------------------------------*
002200* MOD.#   INIT   DATE         DESCRIPTION
002300* ------- ------ -----------  -----------------------------------
002400* FLT0008 TMRKLM 07/02/1991 - INITIAL VERSION - LONDON ONLY.
002500* FLT0021 NGYWLP 20/09/1996 - ADD MILAN AND ROME RULE SETS AND
002600*                             THE DEFAULT (UNRECOGNIZED CITY)
002700*                             NO-OP POLICY, REQ#FLT-165.
002800* FLT0025 NGYWLP 15/02/1997 - ADD MODE Z (IS-ALLOWED) AGAINST
002900*                             FLTVGEO ZONE-CONTAINS, REQ#FLT-191.
003000* FLT0031 TMRKLM 15/07/1999 - ROME SCOOTER-ONLY ARCHAEOLOGICAL
003100*                             ZONES ADDED, REQ#FLT-238.
003200* FLT0032 ACNDJS 19/11/2003 - AS/400 V5R1 COMPILER UPGRADE REVIEW -
003300*                             RETESTED ALL FOUR MODES AGAINST ALL
003400*                             THREE CITIES, NO LOGIC CHANGE.
003500*                             REQ#FLT-3105.
003600* FLT0033 DPATEL 02/06/2011 - REVIEWED AGAINST FLTVCTL'S FLT0048 -
003700*                             A ROLLED-BACK RESERVE-VEHICLE/START-
003800*                             RENTAL/END-RENTAL DOES NOT RE-DRIVE
003900*                             THIS MODULE'S BEFORE-UNLOCK/AFTER-TRIP
004000*                             RULES, SO NO CHANGE NEEDED HERE -
004100*                             THE CALLER REDOES THE WHOLE PIPELINE
004200*                             NEXT ATTEMPT. TICKET FLT-4512.
004300*-----------------------------------------------------------------*
004400 EJECT
004500**********************
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005200                   UPSI-0 IS UPSI-SWITCH-0
005300                     ON  STATUS IS U0-ON
005400                     OFF STATUS IS U0-OFF.
005500
005600***************
005700 DATA DIVISION.
005800***************
005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER                          PIC X(24)        VALUE
006200     "** PROGRAM FLTVPOL   **".
006300
006400* ------------------ PROGRAM WORKING STORAGE -------------------*
006500 COPY FLTCOM.
006600 COPY FLTGEOL.
006700
006800 01  WK-POL-BATTERY-FLOOR             PIC S9(3) COMP VALUE 15.
006900 01  WK-POL-BATTERY-FLOOR-X REDEFINES WK-POL-BATTERY-FLOOR.
007000     05  FILLER                       PIC X(02).
007100 01  WK-POL-LON-SURCHARGE             PIC S9(5)V99 COMP-3
007200     VALUE 3.50.
007300 01  WK-POL-ZERO-SURCHARGE            PIC S9(5)V99 COMP-3
007400     VALUE 0.00.
007500
007600* ZONE-ID PREFIX BREAKOUT - LETS A MAINTENANCE DISPLAY OR A DUMP
007700* SHOW WHICH CITY A ZONE BELONGS TO WITHOUT RE-PARSING THE FULL
007800* ZONE-ID STRING.
007900 01  WK-POL-ZONE-CHECK-AREA.
008000     05  WK-POL-ZONE-CHECK-ID         PIC X(24).
008100 01  WK-POL-ZONE-CHECK-AREA-R REDEFINES WK-POL-ZONE-CHECK-AREA.
008200     05  WK-POL-ZONE-CHECK-PREFIX     PIC X(04).
008300     05  WK-POL-ZONE-CHECK-REMAINDER  PIC X(20).
008400
008500* RAW-BYTES VIEW OF THE PACKED SURCHARGE CONSTANTS - USED DURING
008600* TESTING TO CONFIRM THE COMP-3 PACKING ON A NEW RELEASE LEVEL.
008700 01  WK-POL-SURCHARGE-CONST-AREA.
008800     05  WK-POL-LON-SURCHARGE-C3      PIC S9(5)V99 COMP-3
008900         VALUE 3.50.
009000 01  WK-POL-SURCHARGE-CONST-AREA-R
009100             REDEFINES WK-POL-SURCHARGE-CONST-AREA.
009200     05  WK-POL-LON-SURCHARGE-BYTES   PIC X(04).
009300
009400*****************
009500 LINKAGE SECTION.
009600*****************
009700 COPY FLTPOLL.
009800 EJECT
009900********************************************
010000 PROCEDURE DIVISION USING WK-C-POL-RECORD.
010100********************************************
010200 MAIN-MODULE.
010300     SET WK-C-POL-ALLOWED      TO TRUE.
010400     MOVE SPACES               TO WK-C-POL-REASON-CD.
010500     MOVE WK-POL-ZERO-SURCHARGE TO WK-C-POL-SURCHARGE-AMT.
010600     SET WK-C-POL-VIOLATION-FLAG TO "N".
010700     MOVE SPACES               TO WK-C-POL-VIOLATION-ZONE.
010800
010900     EVALUATE TRUE
011000         WHEN WK-C-POL-CITY-LONDON
011100             PERFORM B100-LONDON-DISPATCH
011200                THRU B199-LONDON-DISPATCH-EX
011300         WHEN WK-C-POL-CITY-MILAN
011400             PERFORM B200-MILAN-DISPATCH
011500                THRU B299-MILAN-DISPATCH-EX
011600         WHEN WK-C-POL-CITY-ROME
011700             PERFORM B300-ROME-DISPATCH
011800                THRU B399-ROME-DISPATCH-EX
011900         WHEN OTHER
012000             PERFORM B400-DEFAULT-DISPATCH
012100                THRU B499-DEFAULT-DISPATCH-EX
012200     END-EVALUATE.
012300     EXIT PROGRAM.
012400
012500*=================================================================*
012600*                         LONDON POLICY                          *
012700*=================================================================*
012800 B100-LONDON-DISPATCH.
012900     EVALUATE TRUE
013000         WHEN WK-C-POL-MODE-BEFORE-UNLOCK
013100             PERFORM B110-LONDON-BEFORE-UNLOCK
013200                THRU B110-LONDON-BEFORE-UNLOCK-EX
013300         WHEN WK-C-POL-MODE-VALIDATE-TRANS
013400             PERFORM B120-LONDON-VALIDATE-TRANS
013500                THRU B120-LONDON-VALIDATE-TRANS-EX
013600         WHEN WK-C-POL-MODE-AFTER-TRIP
013700             PERFORM B130-LONDON-AFTER-TRIP
013800                THRU B130-LONDON-AFTER-TRIP-EX
013900         WHEN WK-C-POL-MODE-IS-ALLOWED
014000             PERFORM B140-LONDON-IS-ALLOWED
014100                THRU B140-LONDON-IS-ALLOWED-EX
014200     END-EVALUATE.
014300 B199-LONDON-DISPATCH-EX.
014400 EXIT.
014500
014600 B110-LONDON-BEFORE-UNLOCK.
014700     IF  WK-C-POL-BATTERY-PCT < WK-POL-BATTERY-FLOOR
014800         SET WK-C-POL-REJECTED TO TRUE
014900         MOVE "BATTERY TOO LOW TO START" TO WK-C-POL-REASON-CD
015000     END-IF.
015100 B110-LONDON-BEFORE-UNLOCK-EX.
015200 EXIT.
015300
015400 B120-LONDON-VALIDATE-TRANS.
015500     IF  WK-C-POL-TO-STATE = "IN_USE"
015600         AND WK-C-POL-BATTERY-PCT < WK-POL-BATTERY-FLOOR
015700         SET WK-C-POL-REJECTED TO TRUE
015800         MOVE "BATTERY TOO LOW TO START" TO WK-C-POL-REASON-CD
015900     END-IF.
016000 B120-LONDON-VALIDATE-TRANS-EX.
016100 EXIT.
016200
016300 B130-LONDON-AFTER-TRIP.
016400* FLAT CONGESTION CHARGE APPLIES TO EVERY LONDON TRIP END,
016500* REGARDLESS OF WHERE THE TRIP ACTUALLY TOOK PLACE.
016600     MOVE WK-POL-LON-SURCHARGE TO WK-C-POL-SURCHARGE-AMT.
016700 B130-LONDON-AFTER-TRIP-EX.
016800 EXIT.
016900
017000 B140-LONDON-IS-ALLOWED.
017100* INFORMATIONAL ONLY - NEVER REJECTS. FLAG IS SET WHEN THE GPS
017200* FALLS IN A CONGESTION ZONE SO THE CALLER CAN LOG IT, BUT
017300* RESULT-FLAG STAYS ALLOWED EITHER WAY. MANDATORY-PARKING ZONES
017400* (LON_PARK_1/2) ARE CARRIED IN FLTZON BUT NOT ENFORCED HERE -
017500* SEE FLTZON AMENDMENT FLT0017 - DO NOT WIRE THEM IN WITHOUT A
017600* SIGNED-OFF REQUEST.
017700     MOVE "LON_CONGESTION_CENTRAL" TO WK-POL-ZONE-CHECK-ID.
017800     PERFORM Z900-CHECK-ZONE-CONTAINS THRU Z900-CHECK-ZONE-CONTAINS-EX.
017900     IF  WK-C-GEO-CONTAINED
018000         SET WK-C-POL-HAS-VIOLATION TO TRUE
018100         MOVE "LON_CONGESTION_CENTRAL" TO WK-C-POL-VIOLATION-ZONE
018200     ELSE
018300         MOVE "LON_PEDESTRIAN_WESTMIN" TO WK-POL-ZONE-CHECK-ID
018400         PERFORM Z900-CHECK-ZONE-CONTAINS
018500            THRU Z900-CHECK-ZONE-CONTAINS-EX
018600         IF  WK-C-GEO-CONTAINED
018700             SET WK-C-POL-HAS-VIOLATION TO TRUE
018800             MOVE "LON_PEDESTRIAN_WESTMIN" TO
018900                 WK-C-POL-VIOLATION-ZONE
019000         END-IF
019100     END-IF.
019200 B140-LONDON-IS-ALLOWED-EX.
019300 EXIT.
019400
019500*=================================================================*
019600*                         MILAN POLICY                           *
019700*=================================================================*
019800 B200-MILAN-DISPATCH.
019900     EVALUATE TRUE
020000         WHEN WK-C-POL-MODE-BEFORE-UNLOCK
020100             PERFORM B210-MILAN-BEFORE-UNLOCK
020200                THRU B210-MILAN-BEFORE-UNLOCK-EX
020300         WHEN WK-C-POL-MODE-VALIDATE-TRANS
020400             PERFORM B220-MILAN-VALIDATE-TRANS
020500                THRU B220-MILAN-VALIDATE-TRANS-EX
020600         WHEN WK-C-POL-MODE-AFTER-TRIP
020700             PERFORM B230-MILAN-AFTER-TRIP
020800                THRU B230-MILAN-AFTER-TRIP-EX
020900         WHEN WK-C-POL-MODE-IS-ALLOWED
021000             PERFORM B240-MILAN-IS-ALLOWED
021100                THRU B240-MILAN-IS-ALLOWED-EX
021200     END-EVALUATE.
021300 B299-MILAN-DISPATCH-EX.
021400 EXIT.
021500
021600 B210-MILAN-BEFORE-UNLOCK.
021700* MOPEDS NEED A CONFIRMED HELMET SENSOR READING BEFORE ANYTHING
021800* ELSE IS CHECKED, THEN THE ORDINARY BATTERY FLOOR.
021900     IF  WK-C-POL-TYPE-MOPED AND NOT WK-C-POL-HELMET-DETECTED
022000         SET WK-C-POL-REJECTED TO TRUE
022100         MOVE "HELMET NOT DETECTED" TO WK-C-POL-REASON-CD
022200     ELSE
022300         IF  WK-C-POL-BATTERY-PCT < WK-POL-BATTERY-FLOOR
022400             SET WK-C-POL-REJECTED TO TRUE
022500             MOVE "BATTERY TOO LOW" TO WK-C-POL-REASON-CD
022600         END-IF
022700     END-IF.
022800 B210-MILAN-BEFORE-UNLOCK-EX.
022900 EXIT.
023000
023100 B220-MILAN-VALIDATE-TRANS.
023200     IF  WK-C-POL-TO-STATE = "IN_USE"
023300         AND WK-C-POL-TYPE-MOPED
023400         AND NOT WK-C-POL-HELMET-DETECTED
023500         SET WK-C-POL-REJECTED TO TRUE
023600         MOVE "REQUIRES HELMET CONFIRMATION" TO
023700             WK-C-POL-REASON-CD
023800     END-IF.
023900 B220-MILAN-VALIDATE-TRANS-EX.
024000 EXIT.
024100
024200 B230-MILAN-AFTER-TRIP.
024300* NO CITY-WIDE SURCHARGE. THE CITY-CENTER PREMIUM-PRICING ZONE
024400* (MIL_CITY_CENTER / CITY_CENTER_SURCHARGE CONSTANT IN FLTXPARA)
024500* IS CARRIED FORWARD BUT DELIBERATELY NOT APPLIED HERE - IT IS
024600* NOT WIRED INTO THE FARE IN THE REFERENCE RULE SET. DO NOT ADD
024700* IT WITHOUT A SIGNED-OFF REQUEST.
024800     MOVE WK-POL-ZERO-SURCHARGE TO WK-C-POL-SURCHARGE-AMT.
024900 B230-MILAN-AFTER-TRIP-EX.
025000 EXIT.
025100
025200 B240-MILAN-IS-ALLOWED.
025300* BOTH MILAN RESTRICTED ZONES ARE HARD-REJECT, ANY VEHICLE TYPE.
025400     MOVE "MIL_ZTL_CENTRO" TO WK-POL-ZONE-CHECK-ID.
025500     PERFORM Z900-CHECK-ZONE-CONTAINS THRU Z900-CHECK-ZONE-CONTAINS-EX.
025600     IF  WK-C-GEO-CONTAINED
025700         SET WK-C-POL-REJECTED TO TRUE
025800         SET WK-C-POL-HAS-VIOLATION TO TRUE
025900         MOVE "MIL_ZTL_CENTRO" TO WK-C-POL-VIOLATION-ZONE
026000         MOVE "RESTRICTED ZONE" TO WK-C-POL-REASON-CD
026100     ELSE
026200         MOVE "MIL_PROTECTED_PARCO" TO WK-POL-ZONE-CHECK-ID
026300         PERFORM Z900-CHECK-ZONE-CONTAINS
026400            THRU Z900-CHECK-ZONE-CONTAINS-EX
026500         IF  WK-C-GEO-CONTAINED
026600             SET WK-C-POL-REJECTED TO TRUE
026700             SET WK-C-POL-HAS-VIOLATION TO TRUE
026800             MOVE "MIL_PROTECTED_PARCO" TO
026900                 WK-C-POL-VIOLATION-ZONE
027000             MOVE "RESTRICTED ZONE" TO WK-C-POL-REASON-CD
027100         END-IF
027200     END-IF.
027300 B240-MILAN-IS-ALLOWED-EX.
027400 EXIT.
027500
027600*=================================================================*
027700*                          ROME POLICY                            *
027800*=================================================================*
027900 B300-ROME-DISPATCH.
028000     EVALUATE TRUE
028100         WHEN WK-C-POL-MODE-BEFORE-UNLOCK
028200             PERFORM B310-ROME-BEFORE-UNLOCK
028300                THRU B310-ROME-BEFORE-UNLOCK-EX
028400         WHEN WK-C-POL-MODE-VALIDATE-TRANS
028500             PERFORM B320-ROME-VALIDATE-TRANS
028600                THRU B320-ROME-VALIDATE-TRANS-EX
028700         WHEN WK-C-POL-MODE-AFTER-TRIP
028800             PERFORM B330-ROME-AFTER-TRIP
028900                THRU B330-ROME-AFTER-TRIP-EX
029000         WHEN WK-C-POL-MODE-IS-ALLOWED
029100             PERFORM B340-ROME-IS-ALLOWED
029200                THRU B340-ROME-IS-ALLOWED-EX
029300     END-EVALUATE.
029400 B399-ROME-DISPATCH-EX.
029500 EXIT.
029600
029700 B310-ROME-BEFORE-UNLOCK.
029800     IF  WK-C-POL-BATTERY-PCT < WK-POL-BATTERY-FLOOR
029900         SET WK-C-POL-REJECTED TO TRUE
030000         MOVE "BATTERY TOO LOW" TO WK-C-POL-REASON-CD
030100     ELSE
030200         IF  WK-C-POL-TELEM-IS-AVAILABLE
030300             PERFORM B340-ROME-IS-ALLOWED
030400                THRU B340-ROME-IS-ALLOWED-EX
030500         END-IF
030600     END-IF.
030700 B310-ROME-BEFORE-UNLOCK-EX.
030800 EXIT.
030900
031000* NO ADDITIONAL ROME-SPECIFIC TRANSITION CONSTRAINT.
031100 B320-ROME-VALIDATE-TRANS.
031200     CONTINUE.
031300 B320-ROME-VALIDATE-TRANS-EX.
031400 EXIT.
031500
031600 B330-ROME-AFTER-TRIP.
031700     MOVE WK-POL-ZERO-SURCHARGE TO WK-C-POL-SURCHARGE-AMT.
031800 B330-ROME-AFTER-TRIP-EX.
031900 EXIT.
032000
032100 B340-ROME-IS-ALLOWED.
032200* GENERAL ZTL APPLIES TO ALL VEHICLE TYPES, CHECKED FIRST. THE
032300* SCOOTER-SPECIFIC ARCHAEOLOGICAL/MONUMENT ZONES ARE CHECKED
032400* ONLY FOR ELECTRIC SCOOTERS, AND ONLY IF THE GENERAL ZTL
032500* DIDN'T ALREADY REJECT. SEE AMENDMENT FLT0031.
032600     MOVE "ROME_ZTL_CENTRO" TO WK-POL-ZONE-CHECK-ID.
032700     PERFORM Z900-CHECK-ZONE-CONTAINS THRU Z900-CHECK-ZONE-CONTAINS-EX.
032800     IF  WK-C-GEO-CONTAINED
032900         SET WK-C-POL-REJECTED TO TRUE
033000         SET WK-C-POL-HAS-VIOLATION TO TRUE
033100         MOVE "ROME_ZTL_CENTRO" TO WK-C-POL-VIOLATION-ZONE
033200         MOVE "RESTRICTED ZONE" TO WK-C-POL-REASON-CD
033300     ELSE
033400         IF  WK-C-POL-TYPE-ESCOOTER
033500             PERFORM B350-ROME-SCOOTER-ZONES
033600                THRU B350-ROME-SCOOTER-ZONES-EX
033700         END-IF
033800     END-IF.
033900 B340-ROME-IS-ALLOWED-EX.
034000 EXIT.
034100
034200 B350-ROME-SCOOTER-ZONES.
034300     MOVE "ROME_ARCHAEOLOGICAL_COL" TO WK-POL-ZONE-CHECK-ID.
034400     PERFORM Z900-CHECK-ZONE-CONTAINS THRU Z900-CHECK-ZONE-CONTAINS-EX.
034500     IF  WK-C-GEO-CONTAINED
034600         SET WK-C-POL-REJECTED TO TRUE
034700         SET WK-C-POL-HAS-VIOLATION TO TRUE
034800         MOVE "ROME_ARCHAEOLOGICAL_COL" TO
034900             WK-C-POL-VIOLATION-ZONE
035000         MOVE "SCOOTER-RESTRICTED ZONE" TO WK-C-POL-REASON-CD
035100     ELSE
035200         MOVE "ROME_VATICAN" TO WK-POL-ZONE-CHECK-ID
035300         PERFORM Z900-CHECK-ZONE-CONTAINS
035400            THRU Z900-CHECK-ZONE-CONTAINS-EX
035500         IF  WK-C-GEO-CONTAINED
035600             SET WK-C-POL-REJECTED TO TRUE
035700             SET WK-C-POL-HAS-VIOLATION TO TRUE
035800             MOVE "ROME_VATICAN" TO WK-C-POL-VIOLATION-ZONE
035900             MOVE "SCOOTER-RESTRICTED ZONE" TO
036000                 WK-C-POL-REASON-CD
036100         ELSE
036200             MOVE "ROME_PIAZZA_NAVONA" TO WK-POL-ZONE-CHECK-ID
036300             PERFORM Z900-CHECK-ZONE-CONTAINS
036400                THRU Z900-CHECK-ZONE-CONTAINS-EX
036500             IF  WK-C-GEO-CONTAINED
036600                 SET WK-C-POL-REJECTED TO TRUE
036700                 SET WK-C-POL-HAS-VIOLATION TO TRUE
036800                 MOVE "ROME_PIAZZA_NAVONA" TO
036900                     WK-C-POL-VIOLATION-ZONE
037000                 MOVE "SCOOTER-RESTRICTED ZONE" TO
037100                     WK-C-POL-REASON-CD
037200             END-IF
037300         END-IF
037400     END-IF.
037500 B350-ROME-SCOOTER-ZONES-EX.
037600 EXIT.
037700
037800*=================================================================*
037900*                  DEFAULT (UNRECOGNIZED CITY) POLICY            *
038000*=================================================================*
038100 B400-DEFAULT-DISPATCH.
038200* NONE OF THESE EVER REJECT OR CHARGE A SURCHARGE - THERE IS NO
038300* RULE SET FOR A CITY OUTSIDE LONDON/MILAN/ROME.
038400     EVALUATE TRUE
038500         WHEN WK-C-POL-MODE-AFTER-TRIP
038600             MOVE WK-POL-ZERO-SURCHARGE TO WK-C-POL-SURCHARGE-AMT
038700         WHEN OTHER
038800             CONTINUE
038900     END-EVALUATE.
039000 B499-DEFAULT-DISPATCH-EX.
039100 EXIT.
039200
039300*=================================================================*
039400 Z900-CHECK-ZONE-CONTAINS.
039500* SHARED ZONE-CONTAINMENT HELPER - CALLS OUT TO FLTVGEO AGAINST
039600* THE ZONE NAMED IN WK-POL-ZONE-CHECK-ID. THE CALLING PARAGRAPH
039700* READS THE RESULT STRAIGHT OUT OF WK-C-GEO-RECORD.
039800*=================================================================*
039900     MOVE SPACES              TO WK-C-GEO-RECORD.
040000     SET WK-C-GEO-MODE-ZONE   TO TRUE.
040100     MOVE WK-C-POL-GPS-LAT    TO WK-C-GEO-LAT-1.
040200     MOVE WK-C-POL-GPS-LON    TO WK-C-GEO-LON-1.
040300     MOVE WK-POL-ZONE-CHECK-ID TO WK-C-GEO-ZONE-ID.
040400     CALL "FLTVGEO" USING WK-C-GEO-RECORD.
040500 Z900-CHECK-ZONE-CONTAINS-EX.
040600 EXIT.
040700
040800******************************************************************
040900************** END OF PROGRAM SOURCE -  FLTVPOL ****************
041000******************************************************************
