000100* FLTZON.cpybk
000200*-----------------------------------------------------------------*
000300* ZONE REFERENCE TABLE - FIXED IN-MEMORY TABLE, NOT A CSV FILE.   *
000400* DRIVES FLTVPOL CITY POLICY IS-ALLOWED CHECKS VIA FLTVGEO.       *
000500* LOADED BY VALUE AS A FLAT LIST, THEN REDEFINED AS A TABLE -     *
000600* AVOIDS A ONE-TIME-ONLY LOAD PARAGRAPH AT PROGRAM START.         *
000700*-----------------------------------------------------------------*
000800* AMENDMENT HISTORY:
000900*-----------------------------------------------------------------*
001000* FLT0011 TMRKLM 12/02/1991 - INITIAL VERSION - ROME ZTL ONLY.   *
001100* FLT0017 NGYWLP 03/08/1995 - ADD LONDON CONGESTION/PEDESTRIAN   *
001200*                             AND PARKING ZONES, REQ#FLT-150.    *
001300* FLT0024 NGYWLP 27/01/1997 - ADD MILAN ZTL/PARCO/CITY-CENTER    *
001400*                             ZONES, REQ#FLT-191.                *
001500* FLT0031 TMRKLM 15/07/1999 - ADD ROME SCOOTER-ONLY ZONES        *
001600*                             (COLOSSEO/VATICAN/NAVONA),         *
001700*                             REQ#FLT-238 - ARCHAEOLOGICAL AREA   *
001800*                             SCOOTER BAN.                        *
001900*-----------------------------------------------------------------*
002000 01  WK-ZON-TABLE-LOAD.
002100     05  WK-ZON-ENTRY-01.
002200         10  FILLER               PIC X(24) VALUE
002300             "LON_CONGESTION_CENTRAL".
002400         10  FILLER               PIC S9(3)V9(4) VALUE 51.5155.
002500         10  FILLER               PIC S9(3)V9(4) VALUE -0.1168.
002600         10  FILLER               PIC S9(5)V9(1) VALUE 2500.0.
002700         10  FILLER               PIC X(01) VALUE "N".
002800         10  FILLER               PIC X(01) VALUE "N".
002900         10  FILLER               PIC X(12) VALUE "London".
003000     05  WK-ZON-ENTRY-02.
003100         10  FILLER               PIC X(24) VALUE
003200             "LON_PEDESTRIAN_WESTMIN".
003300         10  FILLER               PIC S9(3)V9(4) VALUE 51.5010.
003400         10  FILLER               PIC S9(3)V9(4) VALUE -0.1247.
003500         10  FILLER               PIC S9(5)V9(1) VALUE 500.0.
003600         10  FILLER               PIC X(01) VALUE "N".
003700         10  FILLER               PIC X(01) VALUE "N".
003800         10  FILLER               PIC X(12) VALUE "London".
003900     05  WK-ZON-ENTRY-03.
004000*            NOT ENFORCED - CARRIED FOR A FUTURE PARKING-BAY
004100*            PHASE, SEE AMENDMENT FLT0017. DO NOT WIRE INTO
004200*            IS-ALLOWED WITHOUT A SIGNED-OFF REQUEST.
004300         10  FILLER               PIC X(24) VALUE "LON_PARK_1".
004400         10  FILLER               PIC S9(3)V9(4) VALUE 51.5074.
004500         10  FILLER               PIC S9(3)V9(4) VALUE -0.1278.
004600         10  FILLER               PIC S9(5)V9(1) VALUE 100.0.
004700         10  FILLER               PIC X(01) VALUE "N".
004800         10  FILLER               PIC X(01) VALUE "N".
004900         10  FILLER               PIC X(12) VALUE "London".
005000     05  WK-ZON-ENTRY-04.
005100         10  FILLER               PIC X(24) VALUE "LON_PARK_2".
005200         10  FILLER               PIC S9(3)V9(4) VALUE 51.5200.
005300         10  FILLER               PIC S9(3)V9(4) VALUE -0.0850.
005400         10  FILLER               PIC S9(5)V9(1) VALUE 100.0.
005500         10  FILLER               PIC X(01) VALUE "N".
005600         10  FILLER               PIC X(01) VALUE "N".
005700         10  FILLER               PIC X(12) VALUE "London".
005800     05  WK-ZON-ENTRY-05.
005900         10  FILLER               PIC X(24) VALUE "MIL_ZTL_CENTRO".
006000         10  FILLER               PIC S9(3)V9(4) VALUE 45.4642.
006100         10  FILLER               PIC S9(3)V9(4) VALUE 9.1900.
006200         10  FILLER               PIC S9(5)V9(1) VALUE 1200.0.
006300         10  FILLER               PIC X(01) VALUE "Y".
006400         10  FILLER               PIC X(01) VALUE "N".
006500         10  FILLER               PIC X(12) VALUE "Milan".
006600     05  WK-ZON-ENTRY-06.
006700         10  FILLER               PIC X(24) VALUE
006800             "MIL_PROTECTED_PARCO".
006900         10  FILLER               PIC S9(3)V9(4) VALUE 45.4773.
007000         10  FILLER               PIC S9(3)V9(4) VALUE 9.1878.
007100         10  FILLER               PIC S9(5)V9(1) VALUE 600.0.
007200         10  FILLER               PIC X(01) VALUE "Y".
007300         10  FILLER               PIC X(01) VALUE "N".
007400         10  FILLER               PIC X(12) VALUE "Milan".
007500     05  WK-ZON-ENTRY-07.
007600*            PRICING REFERENCE ONLY - NOT ENFORCED BY IS-ALLOWED.
007700*            CITY-CENTER-SURCHARGE CONSTANT LIVES IN FLTXPARA,
007800*            UNUSED BY FLTVPOL AFTER-TRIP TODAY. SEE FLT0024.
007900         10  FILLER               PIC X(24) VALUE
008000             "MIL_CITY_CENTER".
008100         10  FILLER               PIC S9(3)V9(4) VALUE 45.4654.
008200         10  FILLER               PIC S9(3)V9(4) VALUE 9.1866.
008300         10  FILLER               PIC S9(5)V9(1) VALUE 2000.0.
008400         10  FILLER               PIC X(01) VALUE "N".
008500         10  FILLER               PIC X(01) VALUE "N".
008600         10  FILLER               PIC X(12) VALUE "Milan".
008700     05  WK-ZON-ENTRY-08.
008800         10  FILLER               PIC X(24) VALUE "ROME_ZTL_CENTRO".
008900         10  FILLER               PIC S9(3)V9(4) VALUE 41.8956.
009000         10  FILLER               PIC S9(3)V9(4) VALUE 12.4820.
009100         10  FILLER               PIC S9(5)V9(1) VALUE 1500.0.
009200         10  FILLER               PIC X(01) VALUE "Y".
009300         10  FILLER               PIC X(01) VALUE "N".
009400         10  FILLER               PIC X(12) VALUE "Rome".
009500     05  WK-ZON-ENTRY-09.
009600         10  FILLER               PIC X(24) VALUE
009700             "ROME_ARCHAEOLOGICAL_COL".
009800         10  FILLER               PIC S9(3)V9(4) VALUE 41.8902.
009900         10  FILLER               PIC S9(3)V9(4) VALUE 12.4922.
010000         10  FILLER               PIC S9(5)V9(1) VALUE 800.0.
010100         10  FILLER               PIC X(01) VALUE "Y".
010200         10  FILLER               PIC X(01) VALUE "Y".
010300         10  FILLER               PIC X(12) VALUE "Rome".
010400     05  WK-ZON-ENTRY-10.
010500         10  FILLER               PIC X(24) VALUE "ROME_VATICAN".
010600         10  FILLER               PIC S9(3)V9(4) VALUE 41.9029.
010700         10  FILLER               PIC S9(3)V9(4) VALUE 12.4534.
010800         10  FILLER               PIC S9(5)V9(1) VALUE 600.0.
010900         10  FILLER               PIC X(01) VALUE "Y".
011000         10  FILLER               PIC X(01) VALUE "Y".
011100         10  FILLER               PIC X(12) VALUE "Rome".
011200     05  WK-ZON-ENTRY-11.
011300         10  FILLER               PIC X(24) VALUE
011400             "ROME_PIAZZA_NAVONA".
011500         10  FILLER               PIC S9(3)V9(4) VALUE 41.8992.
011600         10  FILLER               PIC S9(3)V9(4) VALUE 12.4731.
011700         10  FILLER               PIC S9(5)V9(1) VALUE 200.0.
011800         10  FILLER               PIC X(01) VALUE "Y".
011900         10  FILLER               PIC X(01) VALUE "Y".
012000         10  FILLER               PIC X(12) VALUE "Rome".
012100
012200 01  WK-ZON-TABLE REDEFINES WK-ZON-TABLE-LOAD.
012300     05  WK-ZON-ENTRY OCCURS 11 TIMES
012400                      INDEXED BY WK-ZON-IDX.
012500         10  ZONE-ID              PIC X(24).
012600         10  ZONE-CENTER-LAT      PIC S9(3)V9(4).
012700         10  ZONE-CENTER-LON      PIC S9(3)V9(4).
012800         10  ZONE-RADIUS-M        PIC S9(5)V9(1).
012900         10  ZONE-RESTRICTED-FLAG PIC X(01).
013000             88  ZONE-IS-RESTRICTED        VALUE "Y".
013100         10  ZONE-SCOOTER-ONLY-FLAG PIC X(01).
013200             88  ZONE-IS-SCOOTER-ONLY      VALUE "Y".
013300         10  ZONE-CITY            PIC X(12).
013400 01  WK-ZON-COUNT                 PIC 9(03) COMP VALUE 11.
