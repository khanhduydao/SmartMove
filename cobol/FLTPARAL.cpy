000100* FLTPARAL.cpybk
000200*-----------------------------------------------------------------*
000300* LINKAGE RECORD FOR CALL TO FLTXPARA (SYSTEM PARAMETER LOOKUP).  *
000400*-----------------------------------------------------------------*
000500* AMENDMENT HISTORY:
000600*-----------------------------------------------------------------*
000700* FLT0009 TMRKLM 11/02/1991 - INITIAL VERSION.                   *
000800*-----------------------------------------------------------------*
000900 01  WK-C-XPARA-RECORD.
001000     05  WK-C-XPARA-INPUT.
001100         10  WK-C-XPARA-CD            PIC X(20).
001200     05  WK-C-XPARA-OUTPUT.
001300         10  WK-C-XPARA-VALUE         PIC S9(7)V9(4) COMP-3.
001400         10  WK-C-XPARA-ERROR-CD      PIC X(07).
001500  10  FILLER                   PIC X(02).
