000100* FLTGEOL.cpybk
000200*-----------------------------------------------------------------*
000300* LINKAGE RECORD FOR CALL TO FLTVGEO (HAVERSINE DISTANCE AND ZONE *
000400* CONTAINMENT SERVICES).                                          *
000500*-----------------------------------------------------------------*
000600* AMENDMENT HISTORY:
000700*-----------------------------------------------------------------*
000800* FLT0012 TMRKLM 13/02/1991 - INITIAL VERSION - MODE "D" ONLY.   *
000900* FLT0018 NGYWLP 04/08/1995 - ADD MODE "Z" (ZONE CONTAINS),       *
001000*                             DRIVES IS-ALLOWED IN FLTVPOL,       *
001100*                             REQ#FLT-150.                        *
001200*-----------------------------------------------------------------*
001300 01  WK-C-GEO-RECORD.
001400     05  WK-C-GEO-INPUT.
001500         10  WK-C-GEO-MODE            PIC X(01).
001600             88  WK-C-GEO-MODE-DISTANCE      VALUE "D".
001700             88  WK-C-GEO-MODE-ZONE          VALUE "Z".
001800         10  WK-C-GEO-LAT-1           PIC S9(3)V9(4).
001900         10  WK-C-GEO-LON-1           PIC S9(3)V9(4).
002000         10  WK-C-GEO-LAT-2           PIC S9(3)V9(4).
002100         10  WK-C-GEO-LON-2           PIC S9(3)V9(4).
002200         10  WK-C-GEO-ZONE-ID         PIC X(24).
002300     05  WK-C-GEO-OUTPUT.
002400         10  WK-C-GEO-RESULT-FLAG     PIC X(01).
002500             88  WK-C-GEO-OK                  VALUE "Y".
002600             88  WK-C-GEO-FAILED              VALUE "N".
002700         10  WK-C-GEO-DISTANCE-M      PIC S9(7)V9(2).
002800         10  WK-C-GEO-CONTAINED-FLAG  PIC X(01).
002900             88  WK-C-GEO-CONTAINED           VALUE "Y".
003000             88  WK-C-GEO-NOT-CONTAINED       VALUE "N".
003100         10  WK-C-GEO-ZONE-RESTRICTED PIC X(01).
003200             88  WK-C-GEO-ZONE-IS-RESTRICTED        VALUE "Y".
003300         10  WK-C-GEO-ZONE-SCOOT-ONLY PIC X(01).
003400             88  WK-C-GEO-ZONE-IS-SCOOT-ONLY        VALUE "Y".
003500         10  WK-C-GEO-ZONE-CITY       PIC X(12).
003600  10  FILLER                   PIC X(03).
