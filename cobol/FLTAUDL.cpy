000100* FLTAUDL.cpybk
000200*-----------------------------------------------------------------*
000300* LINKAGE RECORD FOR CALL TO FLTVAUD (AUDIT LEDGER SERVICES).    *
000400*-----------------------------------------------------------------*
000500* AMENDMENT HISTORY:
000600*-----------------------------------------------------------------*
000700* FLT0006 TMRKLM 05/02/1991 - INITIAL VERSION.                   *
000800* FLT0035 NGYWLP 19/06/2001 - ADD MODE "C" (CLOSE-DOWN) SO THE   *
000900*                             CONTROLLER CAN CLOSE THE LEDGER AT *
001000*                             END OF RUN, REQ#FLT-251.           *
001100*-----------------------------------------------------------------*
001200 01  WK-C-AUD-RECORD.
001300     05  WK-C-AUD-INPUT.
001400         10  WK-C-AUD-MODE            PIC X(01).
001500             88  WK-C-AUD-MODE-APPEND        VALUE "A".
001600             88  WK-C-AUD-MODE-VERIFY        VALUE "V".
001700             88  WK-C-AUD-MODE-CLOSE         VALUE "C".
001800         10  WK-C-AUD-EVENT-TYPE      PIC X(24).
001900         10  WK-C-AUD-PAYLOAD         PIC X(80).
002000         10  WK-C-AUD-TIMESTAMP       PIC X(30).
002100     05  WK-C-AUD-OUTPUT.
002200         10  WK-C-AUD-SUCCESS-FLAG    PIC X(01).
002300             88  WK-C-AUD-OK                  VALUE "Y".
002400             88  WK-C-AUD-FAILED              VALUE "N".
002500         10  WK-C-AUD-NEW-SEQ         PIC S9(09).
002600         10  WK-C-AUD-NEW-CHECKSUM    PIC X(16).
002700         10  WK-C-AUD-VERIFY-RESULT   PIC X(01).
002800             88  WK-C-AUD-CHAIN-OK            VALUE "Y".
002900             88  WK-C-AUD-CHAIN-BROKEN        VALUE "N".
003000  10  FILLER                   PIC X(05).
