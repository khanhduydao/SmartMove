000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     FLTVTEL.
000500 AUTHOR.         TMRKLM.
000600 INSTALLATION.   SMARTMOVE FLEET OPERATIONS.
000700 DATE-WRITTEN.   14 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CLASSIFY ONE INBOUND
001200*               TELEMETRY READING INTO AT MOST ONE EVENT CODE, IN
001300*               STRICT PRIORITY ORDER - FIRST MATCH WINS. DOES NOT
001400*               ITSELF APPLY THE READING TO THE VEHICLE MASTER OR
001500*               DISPATCH THE CONTROLLER-SIDE EVENT HANDLING RULES
001600*               (EMERGENCY-LOCK, SEND-TO-MAINTENANCE, ETC) - THAT
001700*               IS ALL DONE BY THE CALLER, FLTVCTL.
001800*
001900*-----------------------------------------------------------------*
002000* HISTORY OF MODIFICATION:
002100*-----------------------------------------------------------------*
002200* MOD.#   INIT   DATE         DESCRIPTION
002300* ------- ------ -----------  -----------------------------------
002400* FLT0013 TMRKLM 14/02/1991 - INITIAL VERSION - TEMPERATURE AND
002500*                             BATTERY CHECKS ONLY.
002600* FLT0027 NGYWLP 05/02/1998 - ADD THEFT_ALARM CHECK VIA FLTVGEO,
002700*                             REQ#FLT-183.
002800* FLT0029 TMRKLM 08/06/1999 - Y2K REMEDIATION REVIEWED - NO DATE
002900*                             FIELDS IN THIS PROGRAM, NO CHANGE.
003000* FLT0030 ACNDJS 19/11/2003 - AS/400 V5R1 COMPILER UPGRADE REVIEW -
003100*                             RETESTED PRIORITY ORDER END TO END,
003200*                             NO LOGIC CHANGE. REQ#FLT-3105.
003300* FLT0031 DPATEL 14/03/2011 - CONFIRMED FLTVCTL'S FLT0044 REORDERING
003400*                             OF ALERT-POSTING AHEAD OF C100/C200
003500*                             DISPATCH DOES NOT TOUCH THIS ROUTINE -
003600*                             WE ONLY CLASSIFY THE READING, WE DO
003700*                             NOT POST OR DISPATCH. NO CHANGE.
003800*                             TICKET FLT-4417.
003900*-----------------------------------------------------------------*
004000 EJECT
004100**********************
004200 ENVIRONMENT DIVISION.
004300**********************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-AS400.
004600 OBJECT-COMPUTER.  IBM-AS400.
004700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004800                   UPSI-0 IS UPSI-SWITCH-0
004900                     ON  STATUS IS U0-ON
005000                     OFF STATUS IS U0-OFF.
005100
005200***************
005300 DATA DIVISION.
005400***************
005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  FILLER                          PIC X(24)        VALUE
005800     "** PROGRAM FLTVTEL   **".
005900
006000* ------------------ PROGRAM WORKING STORAGE -------------------*
006100 COPY FLTCOM.
006200
006300 01  WK-TEL-STATE-CHECK-AREA.
006400     05  WK-TEL-VEH-STATE             PIC X(14).
006500         88  WK-TEL-STATE-AVAILABLE          VALUE "AVAILABLE".
006600         88  WK-TEL-STATE-RESERVED           VALUE "RESERVED".
006700 01  WK-TEL-STATE-CHECK-AREA-X REDEFINES WK-TEL-STATE-CHECK-AREA.
006800     05  WK-TEL-VEH-STATE-BYTES        PIC X(14).
006900
007000 01  WK-TEL-DIST-FROM-PRIOR-M          PIC S9(7)V9(2).
007100 01  WK-TEL-DIST-AREA-X REDEFINES WK-TEL-DIST-FROM-PRIOR-M.
007200     05  WK-TEL-DIST-BYTES             PIC X(04).
007300
007400* RUNNING COUNT OF CALLS MADE THIS JOB STEP - PICKED UP BY THE
007500* RELEASE TURNOVER CHECKLIST TO CONFIRM THIS ROUTINE ACTUALLY
007600* RAN AGAINST THE TEST DECK BEFORE SIGN-OFF.
007700 01  WK-TEL-CALL-COUNT                 PIC 9(07) COMP VALUE ZERO.
007800
007900* ---------- LOCAL WORK COPY OF THE FLTVGEO LINKAGE RECORD --------*
008000 COPY FLTGEOL.
008100 01  WK-TEL-GEO-CALL-AREA-X REDEFINES WK-C-GEO-RECORD.
008200     05  FILLER                        PIC X(78).
008300
008400*****************
008500 LINKAGE SECTION.
008600*****************
008700 COPY FLTTELL.
008800 EJECT
008900********************************************
009000 PROCEDURE DIVISION USING WK-C-TEL-RECORD.
009100********************************************
009200 MAIN-MODULE.
009300     PERFORM A000-PROCESS-CALLED-ROUTINE
009400        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009500     EXIT PROGRAM.
009600
009700*---------------------------------------------------------------*
009800 A000-PROCESS-CALLED-ROUTINE.
009900* PRIORITY ORDER IS FIXED BY THE BUSINESS RULE - CRITICAL TEMP,
010000* HIGH TEMP, CRITICAL BATTERY, LOW BATTERY, THEFT ALARM, ELSE OK.
010100* EACH EVALUATE WHEN BELOW "RETURNS" BY FALLING THROUGH TO THE
010200* EXIT PARAGRAPH - NONE OF THE LATER CHECKS RUN ONCE ONE MATCHES.
010300*---------------------------------------------------------------*
010400     SET WK-C-TEL-EVT-OK TO TRUE.
010500     ADD 1 TO WK-TEL-CALL-COUNT.
010600
010700     EVALUATE TRUE
010800         WHEN WK-C-TEL-TEMP-C > 60.0
010900             SET WK-C-TEL-EVT-CRITICAL-TEMP TO TRUE
011000         WHEN WK-C-TEL-TEMP-C > 50.0
011100             SET WK-C-TEL-EVT-HIGH-TEMP TO TRUE
011200         WHEN WK-C-TEL-BATTERY-PCT <= 5
011300             SET WK-C-TEL-EVT-CRITICAL-BATT TO TRUE
011400         WHEN WK-C-TEL-BATTERY-PCT <= 15
011500             SET WK-C-TEL-EVT-LOW-BATT TO TRUE
011600         WHEN OTHER
011700             PERFORM A100-CHECK-THEFT-ALARM
011800                THRU A199-CHECK-THEFT-ALARM-EX
011900     END-EVALUATE.
012000*---------------------------------------------------------------*
012100 A099-PROCESS-CALLED-ROUTINE-EX.
012200 EXIT.
012300
012400*---------------------------------------------------------------*
012500 A100-CHECK-THEFT-ALARM.
012600* ONLY WHEN THE VEHICLE IS CURRENTLY SITTING IDLE (AVAILABLE OR
012700* RESERVED, NOT ACTUALLY BEING RIDDEN) AND A PRIOR GPS FIX IS ON
012800* RECORD. A MOVE OF MORE THAN 10 METERS WHILE NOBODY IS RIDING
012900* THE VEHICLE LOOKS LIKE IT IS BEING PICKED UP AND CARRIED OFF.
013000*---------------------------------------------------------------*
013100     MOVE WK-C-TEL-VEH-STATE TO WK-TEL-VEH-STATE.
013200     IF  (WK-TEL-STATE-AVAILABLE OR WK-TEL-STATE-RESERVED)
013300         AND WK-C-TEL-PRIOR-GPS-ON-RECORD
013400         MOVE SPACES              TO WK-C-GEO-RECORD
013500         MOVE "D"                 TO WK-C-GEO-MODE
013600         MOVE WK-C-TEL-PRIOR-LAT  TO WK-C-GEO-LAT-1
013700         MOVE WK-C-TEL-PRIOR-LON  TO WK-C-GEO-LON-1
013800         MOVE WK-C-TEL-NEW-LAT    TO WK-C-GEO-LAT-2
013900         MOVE WK-C-TEL-NEW-LON    TO WK-C-GEO-LON-2
014000         CALL "FLTVGEO" USING WK-C-GEO-RECORD
014100         MOVE WK-C-GEO-DISTANCE-M TO WK-TEL-DIST-FROM-PRIOR-M
014200         IF  WK-TEL-DIST-FROM-PRIOR-M > 10.0
014300             SET WK-C-TEL-EVT-THEFT-ALARM TO TRUE
014400         END-IF
014500     END-IF.
014600*---------------------------------------------------------------*
014700 A199-CHECK-THEFT-ALARM-EX.
014800 EXIT.
014900
015000******************************************************************
015100************** END OF PROGRAM SOURCE -  FLTVTEL ****************
015200******************************************************************
