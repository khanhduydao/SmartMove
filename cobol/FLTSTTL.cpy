000100* FLTSTTL.cpybk
000200*-----------------------------------------------------------------*
000300* LINKAGE RECORD FOR CALL TO FLTVSTT (VEHICLE STATE-MACHINE       *
000400* TRANSITION CHECK).                                              *
000500*-----------------------------------------------------------------*
000600* AMENDMENT HISTORY:
000700*-----------------------------------------------------------------*
000800* FLT0007 TMRKLM 06/02/1991 - INITIAL VERSION.                   *
000900*-----------------------------------------------------------------*
001000 01  WK-C-STT-RECORD.
001100     05  WK-C-STT-INPUT.
001200         10  WK-C-STT-FROM-STATE     PIC X(14).
001300         10  WK-C-STT-TO-STATE       PIC X(14).
001400     05  WK-C-STT-OUTPUT.
001500         10  WK-C-STT-RESULT-FLAG    PIC X(01).
001600             88  WK-C-STT-VALID              VALUE "Y".
001700             88  WK-C-STT-INVALID             VALUE "N".
001800  10  FILLER                   PIC X(02).
