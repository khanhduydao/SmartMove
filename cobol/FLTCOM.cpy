000100* FLTCOM.cpybk
000200*-----------------------------------------------------------------*
000300* COMMON WORKING STORAGE - SHARED BY ALL FLTV/FLTX PROGRAMS       *
000400* FILE STATUS SWITCHES AND RETURN-CODE LITERALS.                  *
000500*-----------------------------------------------------------------*
000600* AMENDMENT HISTORY:
000700*-----------------------------------------------------------------*
000800* FLT0001 TMRKLM 03/02/1991 - INITIAL VERSION, LIFTED OFF ASCMWS  *
000900*                             FOR THE FLEET TXN ENGINE BUILD.     *
001000*-----------------------------------------------------------------*
001100 01  WK-C-COMMON.
001200     05  WK-C-FILE-STATUS        PIC X(02).
001300         88  WK-C-SUCCESSFUL              VALUE "00".
001400         88  WK-C-RECORD-NOT-FOUND         VALUE "23".
001500         88  WK-C-DUPLICATE-KEY            VALUE "22".
001600         88  WK-C-END-OF-FILE              VALUE "10".
001700         88  WK-C-FILE-STATUS-OTHER        VALUE "30" "35" "37"
001800                                                  "39" "41" "46"
001900                                                  "47" "48" "49".
002000     05  WK-C-RETURN-CD           PIC X(01).
002100         88  WK-C-RTN-ACCEPTED             VALUE "A".
002200         88  WK-C-RTN-REJECTED             VALUE "R".
002300     05  WK-C-ERROR-CD            PIC X(07).
002400     05  WK-C-ERROR-MSG           PIC X(60).
002500     05  FILLER                   PIC X(10).
