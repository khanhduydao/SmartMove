000100* FLTTXN.cpybk
000200*-----------------------------------------------------------------*
000300* DAILY TRANSACTION RECORD LAYOUT.                                *
000400* ONE LINE PER INBOUND FLEET EVENT (RESERVATION, RENTAL START/    *
000500* END, TELEMETRY READING, GPS ZONE CHECK) - DRIVES FLTVCTL'S      *
000600* BATCH RUN. NOT PART OF THE ORIGINAL RIDER-APP RECORD SET - THIS *
000700* SHOP'S OWN DESIGN FOR TURNING THE RIDER-APP'S REAL-TIME CALLS   *
000800* INTO A SINGLE BATCH-PROCESSABLE TRANSACTION FILE.               *
000900*-----------------------------------------------------------------*
001000* AMENDMENT HISTORY:
001100*-----------------------------------------------------------------*
001200* FLT0016 NGYWLP 21/10/1994 - INITIAL VERSION.                   *
001300*-----------------------------------------------------------------*
001400 01  FLTTXN-RECORD               PIC X(090).
001500
001600 01  FLTTXNR REDEFINES FLTTXN-RECORD.
001700     05  TXN-TYPE                 PIC X(01).
001800         88  TXN-IS-RESERVE               VALUE "R".
001900         88  TXN-IS-START-RENTAL          VALUE "S".
002000         88  TXN-IS-END-RENTAL            VALUE "E".
002100         88  TXN-IS-TELEMETRY             VALUE "T".
002200         88  TXN-IS-ZONE-CHECK            VALUE "Z".
002300*            R=RESERVE S=START-RENTAL E=END-RENTAL
002400*            T=TELEMETRY-READING Z=GPS/ZONE-CHECK
002500     05  TXN-VEH-ID                PIC X(10).
002600     05  TXN-USR-ID                PIC X(06).
002700*            RESERVE ONLY - RIDER REQUESTING THE VEHICLE
002800     05  TXN-RNT-ID                PIC X(08).
002900*            START-RENTAL/END-RENTAL ONLY - BLANK TO LET FLTVCTL
003000*            LOOK UP THE VEHICLE'S CURRENT ACTIVE RENTAL ITSELF
003100     05  TXN-LAT                   PIC S9(3)V9(4).
003200     05  TXN-LON                   PIC S9(3)V9(4).
003300*            TELEMETRY/ZONE-CHECK ONLY - GPS READING
003400     05  TXN-BATTERY-PCT           PIC S9(3).
003500     05  TXN-TEMP-C                PIC S9(3)V9(1).
003600*            TELEMETRY ONLY
003700     05  TXN-HELMET-FLAG           PIC X(01).
003800         88  TXN-HELMET-DETECTED           VALUE "Y".
003900*            TELEMETRY ONLY - MOPED HELMET SENSOR READING
004000     05  TXN-TIMESTAMP             PIC X(30).
004100     05  FILLER                    PIC X(13).
