000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     FLTVAUD.
000300 AUTHOR.         TMRKLM.
000400 INSTALLATION.   SMARTMOVE FLEET OPERATIONS.
000500 DATE-WRITTEN.   05 FEB 1991.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED.
000800*-----------------------------------------------------------------*
000900*DESCRIPTION :  APPEND-ONLY CHECKSUM-CHAINED AUDIT LEDGER       *
001000*               SERVICES. CALLED ROUTINE - CREATE/APPEND A NEW  *
001100*               ENTRY ONTO THE FLEET EVENT JOURNAL, OR WALK THE  *
001200*               WHOLE CHAIN AND VERIFY IT. ONE WRITE-THEN-       *
001300*               COMMIT-TO-MEMORY STEP PER ENTRY SO THE IN-MEMORY *
001400*               LAST-CHECKSUM NEVER GETS AHEAD OF WHAT IS        *
001500*               ACTUALLY ON DISK.                                *
001600*-----------------------------------------------------------------*
001700* HISTORY OF MODIFICATION:
001800*-----------------------------------------------------------------*
001900* MOD.#   INIT   DATE         DESCRIPTION
002000* ------- ------ -----------  -----------------------------------
002100* FLT0006 TMRKLM 05/02/1991 - INITIAL VERSION.
002200* FLT0015 NGYWLP 20/11/1994 - BUG: FIRST ENTRY OF A RUN WAS
002300*                             PICKING UP THE PREVIOUS RUN'S LAST
002400*                             CHECKSUM FROM A STALE BOOTSTRAP
002500*                             BUFFER. FORCE RE-READ. REQ#FLT-119.
002600* FLT0029 TMRKLM 08/06/1999 - Y2K REMEDIATION - WS-DATE-CEN
002700*                             HARD-CODED "20" IN FLTXPARA ONLY,
002800*                             NO DATE ARITHMETIC HERE, NO CHANGE
002900*                             REQUIRED IN THIS PROGRAM.
003000* FLT0035 NGYWLP 19/06/2001 - ADD MODE "C" (CLOSE-DOWN). SEE
003100*                             FLTAUDL.CPY. REQ#FLT-251.
003200* FLT0041 ACNDJS 14/03/2011 - COMP-5 HASH ACCUMULATOR TOPS OUT AT
003300*                             18 DIGITS ON THIS PLATFORM - NOT A
003400*                             TRUE 64-BIT WRAPAROUND. ACCEPTED
003500*                             RISK PER TICKET FLT-311 - CHECKSUMS
003600*                             ARE COMPARED WITHIN THIS LEDGER
003700*                             ONLY, NEVER BYTE FOR BYTE AGAINST
003800*                             ANY OUTSIDE SYSTEM.
003900* FLT0047 DPATEL 22/04/2011 - FLT-311 REOPENED - AUDITOR WANTS THE
004000*                             CHECKSUM SELF-CONSISTENT ACROSS
004100*                             RERUNS INSTEAD OF JUST ACCEPTING THE
004200*                             18-DIGIT CAP. ACCUMULATOR NOW CARRIES
004300*                             THE FULL 64-BIT UNSIGNED BIT PATTERN
004400*                             IN PACKED DECIMAL AND FOLDS EVERY
004500*                             STEP MODULO 2**64 INSTEAD OF THE OLD
004600*                             18-NINES DECIMAL MODULUS, SO THE
004700*                             RESULT NOW MATCHES A TRUE 64-BIT
004800*                             TWO'S-COMPLEMENT WRAPAROUND.
004900*-----------------------------------------------------------------*
005000 EJECT
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-AS400.
005400 OBJECT-COMPUTER.  IBM-AS400.
005500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005600                   UPSI-0 IS UPSI-SWITCH-0
005700                     ON  STATUS IS U0-ON
005800                     OFF STATUS IS U0-OFF.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT FLTAUD ASSIGN TO DATABASE-FLTAUD
006300            ORGANIZATION      IS LINE SEQUENTIAL
006400            FILE STATUS       IS WK-C-FILE-STATUS.
006500
006600 EJECT
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  FLTAUD
007000     LABEL RECORDS ARE OMITTED
007100     DATA RECORD IS FLTAUD-RECORD.
007200 COPY FLTAUD.
007300
007400 WORKING-STORAGE SECTION.
007500 01  FILLER                        PIC X(24) VALUE
007600     "** PROGRAM FLTVAUD   **".
007700
007800* ------------------ PROGRAM WORKING STORAGE -------------------*
007900 COPY FLTCOM.
008000
008100 01  WK-AUD-RUN-SW                 PIC X(01) VALUE "N".
008200     88  WK-AUD-RUN-INITIALIZED            VALUE "Y".
008300 01  WK-AUD-LAST-SEQ                PIC S9(09) COMP VALUE ZERO.
008400* RAW-BYTES VIEW - SAME HABIT AS FLTXPARA'S WK-XPARA-COUNT-X,
008500* KEPT HANDY FOR A DISPLAY DUMP WHEN FLT-311 COMES UP AGAIN.
008600 01  WK-AUD-LAST-SEQ-X REDEFINES WK-AUD-LAST-SEQ.
008700     05  FILLER                    PIC X(04).
008800 01  WK-AUD-LAST-CHECKSUM           PIC X(16) VALUE
008900     "0000000000000000".
009000
009100* ------------------- HASH WORK AREA -----------------------*
009200* FLT0047 - ACCUMULATOR CARRIES THE RAW UNSIGNED 64-BIT BIT
009300* PATTERN (0 THRU 2**64-1) IN PACKED DECIMAL RATHER THAN THIS
009400* PLATFORM'S COMP-5, WHICH ONLY HOLDS 18 NATIVE DIGITS - SEE
009500* FLT0041/FLT0047 ABOVE. EACH CHARACTER'S CONTRIBUTION IS FOLDED
009600* BACK MODULO 2**64 BEFORE IT CAN OUTGROW THE FIELD, THE SAME
009700* MODULUS A TRUE 64-BIT REGISTER WRAPS ON.
009800 01  WK-AUD-HASH-BITS               PIC 9(20) COMP-3 VALUE ZERO.
009900 01  WK-AUD-HASH-BITS-X REDEFINES WK-AUD-HASH-BITS.
010000     05  FILLER                    PIC X(11).
010100 01  WK-AUD-HASH-STEP               PIC 9(21) COMP-3 VALUE ZERO.
010200 01  WK-AUD-HASH-FOLD-Q             PIC 9(21) COMP-3 VALUE ZERO.
010300 01  WK-AUD-HASH-ABS                PIC 9(19) COMP-3 VALUE ZERO.
010400 01  WK-AUD-CHAR-CODE                PIC 9(03) COMP VALUE ZERO.
010500 01  WK-AUD-DATA-STRING              PIC X(163).
010600 01  WK-AUD-SEQ-EDIT                 PIC Z(08)9.
010700 01  WK-AUD-DATA-LEN                 PIC 9(03) COMP VALUE ZERO.
010800 01  WK-AUD-SUBSCR                   PIC 9(03) COMP VALUE ZERO.
010900 01  WK-AUD-HEX-DIGIT-MAP             PIC X(16) VALUE
011000     "0123456789abcdef".
011100 01  WK-AUD-HEX-OUT                   PIC X(16).
011200 01  WK-AUD-HEX-POS                   PIC 9(03) COMP VALUE ZERO.
011300 01  WK-AUD-REMAINDER                 PIC 9(02) COMP VALUE ZERO.
011400 01  WK-AUD-QUOTIENT                  PIC 9(19) COMP-3 VALUE ZERO.
011500
011600* -------- PRINTABLE-ASCII ORDINAL LOOKUP (CODES 32-126) --------*
011700* BUILT AS A FLAT FILLER LIST LOADED BY VALUE, THEN REDEFINED AS *
011800* A SEARCHABLE TABLE - SAME TECHNIQUE AS THE FLTZON ZONE TABLE.  *
011900* AVOIDS RELYING ON THE FUNCTION ORD INTRINSIC, WHICH IS NOT     *
012000* CERTIFIED ON THIS SHOP'S COMPILE PROFILE.                      *
012100*-----------------------------------------------------------------*
012200 01  WK-AUD-ASCII-LOAD.
012300     05  FILLER  PIC X(01) VALUE " ".
012400     05  FILLER  PIC X(01) VALUE "!".
012500     05  FILLER  PIC X(01) VALUE """".
012600     05  FILLER  PIC X(01) VALUE "#".
012700     05  FILLER  PIC X(01) VALUE "$".
012800     05  FILLER  PIC X(01) VALUE "%".
012900     05  FILLER  PIC X(01) VALUE "&".
013000     05  FILLER  PIC X(01) VALUE "'".
013100     05  FILLER  PIC X(01) VALUE "(".
013200     05  FILLER  PIC X(01) VALUE ")".
013300     05  FILLER  PIC X(01) VALUE "*".
013400     05  FILLER  PIC X(01) VALUE "+".
013500     05  FILLER  PIC X(01) VALUE ",".
013600     05  FILLER  PIC X(01) VALUE "-".
013700     05  FILLER  PIC X(01) VALUE ".".
013800     05  FILLER  PIC X(01) VALUE "/".
013900     05  FILLER  PIC X(01) VALUE "0".
014000     05  FILLER  PIC X(01) VALUE "1".
014100     05  FILLER  PIC X(01) VALUE "2".
014200     05  FILLER  PIC X(01) VALUE "3".
014300     05  FILLER  PIC X(01) VALUE "4".
014400     05  FILLER  PIC X(01) VALUE "5".
014500     05  FILLER  PIC X(01) VALUE "6".
014600     05  FILLER  PIC X(01) VALUE "7".
014700     05  FILLER  PIC X(01) VALUE "8".
014800     05  FILLER  PIC X(01) VALUE "9".
014900     05  FILLER  PIC X(01) VALUE ":".
015000     05  FILLER  PIC X(01) VALUE ";".
015100     05  FILLER  PIC X(01) VALUE "<".
015200     05  FILLER  PIC X(01) VALUE "=".
015300     05  FILLER  PIC X(01) VALUE ">".
015400     05  FILLER  PIC X(01) VALUE "?".
015500     05  FILLER  PIC X(01) VALUE "@".
015600     05  FILLER  PIC X(01) VALUE "A".
015700     05  FILLER  PIC X(01) VALUE "B".
015800     05  FILLER  PIC X(01) VALUE "C".
015900     05  FILLER  PIC X(01) VALUE "D".
016000     05  FILLER  PIC X(01) VALUE "E".
016100     05  FILLER  PIC X(01) VALUE "F".
016200     05  FILLER  PIC X(01) VALUE "G".
016300     05  FILLER  PIC X(01) VALUE "H".
016400     05  FILLER  PIC X(01) VALUE "I".
016500     05  FILLER  PIC X(01) VALUE "J".
016600     05  FILLER  PIC X(01) VALUE "K".
016700     05  FILLER  PIC X(01) VALUE "L".
016800     05  FILLER  PIC X(01) VALUE "M".
016900     05  FILLER  PIC X(01) VALUE "N".
017000     05  FILLER  PIC X(01) VALUE "O".
017100     05  FILLER  PIC X(01) VALUE "P".
017200     05  FILLER  PIC X(01) VALUE "Q".
017300     05  FILLER  PIC X(01) VALUE "R".
017400     05  FILLER  PIC X(01) VALUE "S".
017500     05  FILLER  PIC X(01) VALUE "T".
017600     05  FILLER  PIC X(01) VALUE "U".
017700     05  FILLER  PIC X(01) VALUE "V".
017800     05  FILLER  PIC X(01) VALUE "W".
017900     05  FILLER  PIC X(01) VALUE "X".
018000     05  FILLER  PIC X(01) VALUE "Y".
018100     05  FILLER  PIC X(01) VALUE "Z".
018200     05  FILLER  PIC X(01) VALUE "[".
018300     05  FILLER  PIC X(01) VALUE "\".
018400     05  FILLER  PIC X(01) VALUE "]".
018500     05  FILLER  PIC X(01) VALUE "^".
018600     05  FILLER  PIC X(01) VALUE "_".
018700     05  FILLER  PIC X(01) VALUE "`".
018800     05  FILLER  PIC X(01) VALUE "a".
018900     05  FILLER  PIC X(01) VALUE "b".
019000     05  FILLER  PIC X(01) VALUE "c".
019100     05  FILLER  PIC X(01) VALUE "d".
019200     05  FILLER  PIC X(01) VALUE "e".
019300     05  FILLER  PIC X(01) VALUE "f".
019400     05  FILLER  PIC X(01) VALUE "g".
019500     05  FILLER  PIC X(01) VALUE "h".
019600     05  FILLER  PIC X(01) VALUE "i".
019700     05  FILLER  PIC X(01) VALUE "j".
019800     05  FILLER  PIC X(01) VALUE "k".
019900     05  FILLER  PIC X(01) VALUE "l".
020000     05  FILLER  PIC X(01) VALUE "m".
020100     05  FILLER  PIC X(01) VALUE "n".
020200     05  FILLER  PIC X(01) VALUE "o".
020300     05  FILLER  PIC X(01) VALUE "p".
020400     05  FILLER  PIC X(01) VALUE "q".
020500     05  FILLER  PIC X(01) VALUE "r".
020600     05  FILLER  PIC X(01) VALUE "s".
020700     05  FILLER  PIC X(01) VALUE "t".
020800     05  FILLER  PIC X(01) VALUE "u".
020900     05  FILLER  PIC X(01) VALUE "v".
021000     05  FILLER  PIC X(01) VALUE "w".
021100     05  FILLER  PIC X(01) VALUE "x".
021200     05  FILLER  PIC X(01) VALUE "y".
021300     05  FILLER  PIC X(01) VALUE "z".
021400     05  FILLER  PIC X(01) VALUE "{".
021500     05  FILLER  PIC X(01) VALUE "|".
021600     05  FILLER  PIC X(01) VALUE "}".
021700     05  FILLER  PIC X(01) VALUE "~".
021800
021900 01  WK-AUD-ASCII-TABLE REDEFINES WK-AUD-ASCII-LOAD.
022000     05  WK-AUD-ASCII-ENTRY OCCURS 95 TIMES
022100                            INDEXED BY WK-AUD-ASCII-IDX
022200                            PIC X(01).
022300
022400*----------------------- VERIFY-CHAIN AREA ------------------------*
022500 01  WK-AUD-VFY-PREV-CHECKSUM         PIC X(16).
022600 01  WK-AUD-VFY-RECOMPUTED            PIC X(16).
022700 01  WK-AUD-VFY-EXPECTED-SEQ          PIC S9(09) COMP.
022800 01  WK-AUD-VFY-EOF-SW                PIC X(01) VALUE "N".
022900     88  WK-AUD-VFY-AT-EOF                    VALUE "Y".
023000
023100 LINKAGE SECTION.
023200 COPY FLTAUDL.
023300
023400 EJECT
023500 PROCEDURE DIVISION USING WK-C-AUD-RECORD.
023600 MAIN-MODULE.
023700     IF  NOT WK-AUD-RUN-INITIALIZED
023800         PERFORM A000-START-PROGRAM-ROUTINE
023900            THRU A099-START-PROGRAM-ROUTINE-EX
024000     END-IF.
024100
024200     EVALUATE TRUE
024300         WHEN WK-C-AUD-MODE-APPEND
024400             PERFORM B100-APPEND-ENTRY
024500                THRU B199-APPEND-ENTRY-EX
024600         WHEN WK-C-AUD-MODE-VERIFY
024700             PERFORM B200-VERIFY-CHAIN
024800                THRU B299-VERIFY-CHAIN-EX
024900         WHEN WK-C-AUD-MODE-CLOSE
025000             PERFORM Z000-END-PROGRAM-ROUTINE
025100                THRU Z099-END-PROGRAM-ROUTINE-EX
025200         WHEN OTHER
025300             SET WK-C-AUD-FAILED TO TRUE
025400     END-EVALUATE.
025500 GOBACK.
025600
025700*-------------------------------------------------------------------*
025800 A000-START-PROGRAM-ROUTINE.
025900* BOOTSTRAP - READ ANY LEDGER ENTRIES LEFT BY PRIOR RUNS TO PICK UP
026000* THE RUNNING SEQUENCE NUMBER AND LAST CHECKSUM, THEN RE-OPEN FOR
026100* APPEND SO THIS RUN CONTINUES THE SAME CHAIN.
026200*-------------------------------------------------------------------*
026300     OPEN INPUT FLTAUD.
026400     IF  WK-C-SUCCESSFUL
026500         PERFORM A010-READ-BOOTSTRAP-ENTRY
026600            THRU A019-READ-BOOTSTRAP-ENTRY-EX
026700            UNTIL WK-C-END-OF-FILE
026800         CLOSE FLTAUD
026900     END-IF.
027000
027100     OPEN EXTEND FLTAUD.
027200     IF  NOT WK-C-SUCCESSFUL
027300         DISPLAY "FLTVAUD - OPEN EXTEND ERROR - FLTAUD"
027400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027500     END-IF.
027600     SET WK-AUD-RUN-INITIALIZED TO TRUE.
027700*-------------------------------------------------------------------*
027800 A099-START-PROGRAM-ROUTINE-EX.
027900 EXIT.
028000
028100 A010-READ-BOOTSTRAP-ENTRY.
028200     READ FLTAUD
028300         AT END
028400             SET WK-C-END-OF-FILE TO TRUE
028500         NOT AT END
028600             MOVE AUD-SEQ-ID         TO WK-AUD-LAST-SEQ
028700             MOVE AUD-CHECKSUM       TO WK-AUD-LAST-CHECKSUM
028800     END-READ.
028900 A019-READ-BOOTSTRAP-ENTRY-EX.
029000 EXIT.
029100
029200*-------------------------------------------------------------------*
029300 B100-APPEND-ENTRY.
029400*-------------------------------------------------------------------*
029500     PERFORM A100-CREATE-ENTRY THRU A199-CREATE-ENTRY-EX.
029600     WRITE FLTAUD-RECORD FROM FLTAUDR.
029700     IF  WK-C-SUCCESSFUL
029800         MOVE AUD-SEQ-ID          TO WK-AUD-LAST-SEQ
029900         MOVE AUD-CHECKSUM        TO WK-AUD-LAST-CHECKSUM
030000         SET WK-C-AUD-OK          TO TRUE
030100         MOVE AUD-SEQ-ID          TO WK-C-AUD-NEW-SEQ
030200         MOVE AUD-CHECKSUM        TO WK-C-AUD-NEW-CHECKSUM
030300     ELSE
030400         DISPLAY "FLTVAUD - WRITE ERROR - FLTAUD"
030500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030600         SET WK-C-AUD-FAILED      TO TRUE
030700     END-IF.
030800*-------------------------------------------------------------------*
030900 B199-APPEND-ENTRY-EX.
031000 EXIT.
031100
031200*-------------------------------------------------------------------*
031300 A100-CREATE-ENTRY.
031400* NEXT AUD-SEQ-ID = PREVIOUS + 1 (FIRST ENTRY = 1). PREV CHECKSUM
031500* COMES STRAIGHT FROM THE RUNNING LAST-CHECKSUM, ZERO-FILLED WHEN
031600* THIS IS THE VERY FIRST ENTRY OF THE LEDGER.
031700*-------------------------------------------------------------------*
031800     COMPUTE AUD-SEQ-ID = WK-AUD-LAST-SEQ + 1.
031900     MOVE WK-C-AUD-TIMESTAMP      TO AUD-TIMESTAMP.
032000     MOVE WK-C-AUD-EVENT-TYPE     TO AUD-EVENT-TYPE.
032100     MOVE WK-C-AUD-PAYLOAD        TO AUD-PAYLOAD.
032200     MOVE WK-AUD-LAST-CHECKSUM    TO AUD-PREV-CHECKSUM.
032300     PERFORM A150-COMPUTE-CHECKSUM THRU A159-COMPUTE-CHECKSUM-EX.
032400*-------------------------------------------------------------------*
032500 A199-CREATE-ENTRY-EX.
032600 EXIT.
032700
032800*-------------------------------------------------------------------*
032900 A150-COMPUTE-CHECKSUM.
033000* DJB2-VARIANT HASH OF "SEQ|TIMESTAMP|EVENTTYPE|PAYLOAD|PREVSUM".
033100*-------------------------------------------------------------------*
033200     PERFORM A160-BUILD-DATA-STRING THRU A169-BUILD-DATA-STRING-EX.
033300     MOVE 5381                    TO WK-AUD-HASH-BITS.
033400     PERFORM A155-HASH-ONE-CHAR
033500        THRU A155-HASH-ONE-CHAR-EX
033600        VARYING WK-AUD-SUBSCR FROM 1 BY 1
033700          UNTIL WK-AUD-SUBSCR > WK-AUD-DATA-LEN.
033800     PERFORM A190-FORMAT-CHECKSUM THRU A199-FORMAT-CHECKSUM-EX.
033900*-------------------------------------------------------------------*
034000 A159-COMPUTE-CHECKSUM-EX.
034100 EXIT.
034200
034300 A155-HASH-ONE-CHAR.
034400* FLT0047 - NO LONGER WAITS FOR AN ON SIZE ERROR - THE STEP IS
034500* FOLDED BACK MODULO 2**64 EVERY TIME SO THE RUNNING ACCUMULATOR
034600* NEVER CARRIES ANYTHING THE FIELD CANNOT HOLD.
034700     PERFORM A170-ORDINAL-OF-CHAR THRU A179-ORDINAL-OF-CHAR-EX.
034800     COMPUTE WK-AUD-HASH-STEP =
034900         (WK-AUD-HASH-BITS * 33) + WK-AUD-CHAR-CODE.
035000     PERFORM A180-FOLD-OVERFLOW
035100        THRU A189-FOLD-OVERFLOW-EX.
035200 A155-HASH-ONE-CHAR-EX.
035300 EXIT.
035400
035500*-------------------------------------------------------------------*
035600 A160-BUILD-DATA-STRING.
035700* DATA = SEQID + "|" + TIMESTAMP + "|" + EVENTTYPE + "|" + PAYLOAD
035800*      + "|" + PREVCHECKSUM, WITH EACH VARIABLE-LENGTH FIELD
035900* TRIMMED OF ITS TRAILING BLANK FILL - THE CHECKSUM DEFINITION
036000* ITSELF ASSUMES NO FIXED-WIDTH PADDING ON ANY OF THE FIELDS.
036100*-------------------------------------------------------------------*
036200     MOVE SPACES                  TO WK-AUD-DATA-STRING.
036300     MOVE 0                       TO WK-AUD-DATA-LEN.
036400     MOVE AUD-SEQ-ID              TO WK-AUD-SEQ-EDIT.
036500
036600     PERFORM A161-APPEND-SEQ-CHAR
036700        THRU A161-APPEND-SEQ-CHAR-EX
036800        VARYING WK-AUD-SUBSCR FROM 1 BY 1
036900          UNTIL WK-AUD-SUBSCR > 9.
037000
037100     PERFORM A165-APPEND-LITERAL-BAR THRU A165-APPEND-LITERAL-BAR-EX.
037200     PERFORM A166-APPEND-TIMESTAMP-CHAR
037300        THRU A166-APPEND-TIMESTAMP-CHAR-EX
037400        VARYING WK-AUD-SUBSCR FROM 1 BY 1
037500          UNTIL WK-AUD-SUBSCR > 30.
037600
037700     PERFORM A165-APPEND-LITERAL-BAR THRU A165-APPEND-LITERAL-BAR-EX.
037800     PERFORM A167-APPEND-EVENT-CHAR
037900        THRU A167-APPEND-EVENT-CHAR-EX
038000        VARYING WK-AUD-SUBSCR FROM 1 BY 1
038100          UNTIL WK-AUD-SUBSCR > 24.
038200
038300     PERFORM A165-APPEND-LITERAL-BAR THRU A165-APPEND-LITERAL-BAR-EX.
038400     PERFORM A168-APPEND-PAYLOAD-CHAR
038500        THRU A168-APPEND-PAYLOAD-CHAR-EX
038600        VARYING WK-AUD-SUBSCR FROM 1 BY 1
038700          UNTIL WK-AUD-SUBSCR > 80.
038800
038900     PERFORM A165-APPEND-LITERAL-BAR THRU A165-APPEND-LITERAL-BAR-EX.
039000     PERFORM A169-APPEND-PREVSUM-CHAR
039100        THRU A169-APPEND-PREVSUM-CHAR-EX
039200        VARYING WK-AUD-SUBSCR FROM 1 BY 1
039300          UNTIL WK-AUD-SUBSCR > 16.
039400*-------------------------------------------------------------------*
039500 A169-BUILD-DATA-STRING-EX.
039600 EXIT.
039700
039800 A161-APPEND-SEQ-CHAR.
039900     IF  WK-AUD-SEQ-EDIT(WK-AUD-SUBSCR:1) NOT = SPACE
040000         ADD 1 TO WK-AUD-DATA-LEN
040100         MOVE WK-AUD-SEQ-EDIT(WK-AUD-SUBSCR:1)
040200             TO WK-AUD-DATA-STRING(WK-AUD-DATA-LEN:1)
040300     END-IF.
040400 A161-APPEND-SEQ-CHAR-EX.
040500 EXIT.
040600
040700 A165-APPEND-LITERAL-BAR.
040800     ADD 1 TO WK-AUD-DATA-LEN.
040900     MOVE "|" TO WK-AUD-DATA-STRING(WK-AUD-DATA-LEN:1).
041000 A165-APPEND-LITERAL-BAR-EX.
041100 EXIT.
041200
041300 A166-APPEND-TIMESTAMP-CHAR.
041400     IF  AUD-TIMESTAMP(WK-AUD-SUBSCR:1) NOT = SPACE
041500         ADD 1 TO WK-AUD-DATA-LEN
041600         MOVE AUD-TIMESTAMP(WK-AUD-SUBSCR:1)
041700             TO WK-AUD-DATA-STRING(WK-AUD-DATA-LEN:1)
041800     END-IF.
041900 A166-APPEND-TIMESTAMP-CHAR-EX.
042000 EXIT.
042100
042200 A167-APPEND-EVENT-CHAR.
042300     IF  AUD-EVENT-TYPE(WK-AUD-SUBSCR:1) NOT = SPACE
042400         ADD 1 TO WK-AUD-DATA-LEN
042500         MOVE AUD-EVENT-TYPE(WK-AUD-SUBSCR:1)
042600             TO WK-AUD-DATA-STRING(WK-AUD-DATA-LEN:1)
042700     END-IF.
042800 A167-APPEND-EVENT-CHAR-EX.
042900 EXIT.
043000
043100 A168-APPEND-PAYLOAD-CHAR.
043200     IF  AUD-PAYLOAD(WK-AUD-SUBSCR:1) NOT = SPACE
043300         ADD 1 TO WK-AUD-DATA-LEN
043400         MOVE AUD-PAYLOAD(WK-AUD-SUBSCR:1)
043500             TO WK-AUD-DATA-STRING(WK-AUD-DATA-LEN:1)
043600     END-IF.
043700 A168-APPEND-PAYLOAD-CHAR-EX.
043800 EXIT.
043900
044000 A169-APPEND-PREVSUM-CHAR.
044100     ADD 1 TO WK-AUD-DATA-LEN.
044200     MOVE AUD-PREV-CHECKSUM(WK-AUD-SUBSCR:1)
044300         TO WK-AUD-DATA-STRING(WK-AUD-DATA-LEN:1).
044400 A169-APPEND-PREVSUM-CHAR-EX.
044500 EXIT.
044600
044700*-------------------------------------------------------------------*
044800 A170-ORDINAL-OF-CHAR.
044900* LOOK UP ONE CHARACTER'S PRINTABLE-ASCII CODE POINT VIA THE
045000* TABLE BUILT IN WORKING-STORAGE. NON-PRINTABLE INPUT IS NOT
045100* EXPECTED ON THIS LEDGER'S FIELDS; TREAT AS CODE 32 (SPACE)
045200* IF SOMEHOW ENCOUNTERED.
045300*-------------------------------------------------------------------*
045400     SET WK-AUD-ASCII-IDX TO 1.
045500     MOVE 32 TO WK-AUD-CHAR-CODE.
045600     SEARCH WK-AUD-ASCII-ENTRY
045700         WHEN WK-AUD-ASCII-ENTRY(WK-AUD-ASCII-IDX) =
045800              WK-AUD-DATA-STRING(WK-AUD-SUBSCR:1)
045900             COMPUTE WK-AUD-CHAR-CODE =
046000                 WK-AUD-ASCII-IDX + 31
046100     END-SEARCH.
046200*-------------------------------------------------------------------*
046300 A179-ORDINAL-OF-CHAR-EX.
046400 EXIT.
046500
046600*-------------------------------------------------------------------*
046700 A180-FOLD-OVERFLOW.
046800* FLT0047 - FOLD THE LATEST STEP BACK INTO THE 64-BIT UNSIGNED BIT
046900* PATTERN BY DIVIDING OUT THE LARGEST MULTIPLE OF 2**64 THAT
047000* FITS. THIS IS THE SAME MODULUS A TRUE 64-BIT REGISTER WRAPS ON,
047100* NOT THE OLD 18-NINES DECIMAL MODULUS - SEE AMENDMENT FLT0047.
047200*-------------------------------------------------------------------*
047300     DIVIDE WK-AUD-HASH-STEP BY 18446744073709551616
047400         GIVING WK-AUD-HASH-FOLD-Q
047500         REMAINDER WK-AUD-HASH-BITS.
047600*-------------------------------------------------------------------*
047700 A189-FOLD-OVERFLOW-EX.
047800 EXIT.
047900
048000*-------------------------------------------------------------------*
048100 A190-FORMAT-CHECKSUM.
048200* FLT0047 - THE ACCUMULATOR HOLDS THE RAW 64-BIT UNSIGNED BIT
048300* PATTERN; BIT 63 SET (VALUE 2**63 OR HIGHER) MEANS THE SIGNED
048400* INTERPRETATION IS NEGATIVE, WHOSE ABSOLUTE VALUE IS 2**64 MINUS
048500* THE BIT PATTERN. A CLEAR BIT 63 IS ALREADY ITS OWN ABSOLUTE
048600* VALUE. RESULT RENDERED AS LOWERCASE HEX, LEFT-PADDED WITH ZEROS
048700* TO FILL THE FIXED 16-BYTE FIELD. THE FIELD IS TEXT, NOT A
048800* NUMERIC COMPARE KEY, SO THE PADDING DOES NOT CHANGE ITS MEANING.
048900*-------------------------------------------------------------------*
049000     IF  WK-AUD-HASH-BITS >= 9223372036854775808
049100         COMPUTE WK-AUD-HASH-ABS =
049200             18446744073709551616 - WK-AUD-HASH-BITS
049300     ELSE
049400         MOVE WK-AUD-HASH-BITS TO WK-AUD-HASH-ABS
049500     END-IF.
049600
049700     MOVE "0000000000000000" TO WK-AUD-HEX-OUT.
049800     MOVE 16 TO WK-AUD-HEX-POS.
049900     MOVE WK-AUD-HASH-ABS TO WK-AUD-QUOTIENT.
050000
050100     PERFORM A195-HEX-DIGIT-STEP
050200        THRU A195-HEX-DIGIT-STEP-EX
050300        UNTIL WK-AUD-QUOTIENT = 0 OR WK-AUD-HEX-POS = 0.
050400
050500     MOVE WK-AUD-HEX-OUT TO AUD-CHECKSUM.
050600*-------------------------------------------------------------------*
050700 A199-FORMAT-CHECKSUM-EX.
050800 EXIT.
050900
051000 A195-HEX-DIGIT-STEP.
051100     DIVIDE WK-AUD-QUOTIENT BY 16 GIVING WK-AUD-QUOTIENT
051200         REMAINDER WK-AUD-REMAINDER.
051300     MOVE WK-AUD-HEX-DIGIT-MAP(WK-AUD-REMAINDER + 1:1)
051400         TO WK-AUD-HEX-OUT(WK-AUD-HEX-POS:1).
051500     SUBTRACT 1 FROM WK-AUD-HEX-POS.
051600 A195-HEX-DIGIT-STEP-EX.
051700 EXIT.
051800
051900*-------------------------------------------------------------------*
052000 B200-VERIFY-CHAIN.
052100* WALK ALL ENTRIES IN SEQUENCE ORDER STARTING FROM PREV-CHECKSUM
052200* OF 16 ZEROS. RECOMPUTE EACH ENTRY'S CHECKSUM AND COMPARE BOTH
052300* THE STORED PREV-CHECKSUM LINK AND THE RECOMPUTED CHECKSUM. ANY
052400* MISMATCH FAILS THE WHOLE VERIFICATION.
052500*-------------------------------------------------------------------*
052600     CLOSE FLTAUD.
052700     OPEN INPUT FLTAUD.
052800     MOVE "0000000000000000" TO WK-AUD-VFY-PREV-CHECKSUM.
052900     MOVE 0 TO WK-AUD-VFY-EXPECTED-SEQ.
053000     SET WK-C-AUD-CHAIN-OK TO TRUE.
053100     MOVE "N" TO WK-AUD-VFY-EOF-SW.
053200
053300     PERFORM B205-READ-AND-VERIFY-ENTRY
053400        THRU B209-READ-AND-VERIFY-ENTRY-EX
053500        UNTIL WK-AUD-VFY-AT-EOF.
053600
053700     CLOSE FLTAUD.
053800     OPEN EXTEND FLTAUD.
053900*-------------------------------------------------------------------*
054000 B299-VERIFY-CHAIN-EX.
054100 EXIT.
054200
054300 B205-READ-AND-VERIFY-ENTRY.
054400     READ FLTAUD
054500         AT END
054600             SET WK-AUD-VFY-AT-EOF TO TRUE
054700         NOT AT END
054800             PERFORM B210-VERIFY-ONE-ENTRY
054900                THRU B219-VERIFY-ONE-ENTRY-EX
055000     END-READ.
055100 B209-READ-AND-VERIFY-ENTRY-EX.
055200 EXIT.
055300
055400 B210-VERIFY-ONE-ENTRY.
055500     ADD 1 TO WK-AUD-VFY-EXPECTED-SEQ.
055600     IF  AUD-SEQ-ID NOT = WK-AUD-VFY-EXPECTED-SEQ
055700         SET WK-C-AUD-CHAIN-BROKEN TO TRUE
055800     END-IF.
055900     IF  AUD-PREV-CHECKSUM NOT = WK-AUD-VFY-PREV-CHECKSUM
056000         SET WK-C-AUD-CHAIN-BROKEN TO TRUE
056100     END-IF.
056200
056300* SAVE THE STORED CHECKSUM BEFORE A150 OVERWRITES AUD-CHECKSUM
056400* WITH ITS OWN RECOMPUTED VALUE.
056500     MOVE AUD-CHECKSUM            TO WK-AUD-VFY-RECOMPUTED.
056600     PERFORM A150-COMPUTE-CHECKSUM THRU A159-COMPUTE-CHECKSUM-EX.
056700     IF  AUD-CHECKSUM NOT = WK-AUD-VFY-RECOMPUTED
056800         SET WK-C-AUD-CHAIN-BROKEN TO TRUE
056900     END-IF.
057000
057100* NEXT ENTRY'S EXPECTED PREV-CHECKSUM IS THIS ENTRY'S *STORED*
057200* CHECKSUM (PUT BACK AFTER THE RECOMPUTE OVERWRITE ABOVE).
057300     MOVE WK-AUD-VFY-RECOMPUTED   TO AUD-CHECKSUM.
057400     MOVE WK-AUD-VFY-RECOMPUTED   TO WK-AUD-VFY-PREV-CHECKSUM.
057500*-------------------------------------------------------------------*
057600 B219-VERIFY-ONE-ENTRY-EX.
057700 EXIT.
057800
057900*-------------------------------------------------------------------*
058000 Z000-END-PROGRAM-ROUTINE.
058100*-------------------------------------------------------------------*
058200     CLOSE FLTAUD.
058300     IF  NOT WK-C-SUCCESSFUL
058400         DISPLAY "FLTVAUD - CLOSE FILE ERROR - FLTAUD"
058500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
058600     END-IF.
058700*-------------------------------------------------------------------*
058800 Z099-END-PROGRAM-ROUTINE-EX.
058900 EXIT.
059000
059100******************************************************************
059200*************** END OF PROGRAM SOURCE - FLTVAUD ****************
059300******************************************************************
