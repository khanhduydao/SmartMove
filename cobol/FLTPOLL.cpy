000100* FLTPOLL.cpybk
000200*-----------------------------------------------------------------*
000300* LINKAGE RECORD FOR CALL TO FLTVPOL (CITY POLICY DISPATCH).      *
000400*-----------------------------------------------------------------*
000500* AMENDMENT HISTORY:
000600*-----------------------------------------------------------------*
000700* FLT0008 TMRKLM 07/02/1991 - INITIAL VERSION - LONDON ONLY.     *
000800* FLT0021 NGYWLP 20/09/1996 - ADD MILAN/ROME RULES, REQ#FLT-165. *
000900* FLT0025 NGYWLP 15/02/1997 - ADD MODE "Z" (IS-ALLOWED), DRIVES  *
001000*                             ZONE-CHECK BATCH FLOW, REQ#FLT-191. *
001100*-----------------------------------------------------------------*
001200 01  WK-C-POL-RECORD.
001300     05  WK-C-POL-INPUT.
001400         10  WK-C-POL-MODE            PIC X(01).
001500             88  WK-C-POL-MODE-BEFORE-UNLOCK   VALUE "B".
001600             88  WK-C-POL-MODE-VALIDATE-TRANS  VALUE "T".
001700             88  WK-C-POL-MODE-AFTER-TRIP      VALUE "A".
001800             88  WK-C-POL-MODE-IS-ALLOWED      VALUE "Z".
001900         10  WK-C-POL-CITY            PIC X(12).
002000             88  WK-C-POL-CITY-LONDON          VALUE "London".
002100             88  WK-C-POL-CITY-MILAN           VALUE "Milan".
002200             88  WK-C-POL-CITY-ROME            VALUE "Rome".
002300         10  WK-C-POL-VEH-TYPE        PIC X(16).
002400             88  WK-C-POL-TYPE-MOPED             VALUE "Moped".
002500             88  WK-C-POL-TYPE-ESCOOTER
002600                     VALUE "ElectricScooter".
002700         10  WK-C-POL-BATTERY-PCT     PIC S9(3).
002800         10  WK-C-POL-TO-STATE        PIC X(14).
002900         10  WK-C-POL-HELMET-FLAG     PIC X(01).
003000             88  WK-C-POL-HELMET-DETECTED      VALUE "Y".
003100         10  WK-C-POL-TELEM-AVAILABLE PIC X(01).
003200             88  WK-C-POL-TELEM-IS-AVAILABLE   VALUE "Y".
003300         10  WK-C-POL-GPS-LAT         PIC S9(3)V9(4).
003400         10  WK-C-POL-GPS-LON         PIC S9(3)V9(4).
003500     05  WK-C-POL-OUTPUT.
003600         10  WK-C-POL-RESULT-FLAG     PIC X(01).
003700             88  WK-C-POL-ALLOWED              VALUE "Y".
003800             88  WK-C-POL-REJECTED             VALUE "N".
003900         10  WK-C-POL-REASON-CD       PIC X(30).
004000         10  WK-C-POL-SURCHARGE-AMT   PIC S9(5)V99 COMP-3.
004100         10  WK-C-POL-VIOLATION-FLAG  PIC X(01).
004200             88  WK-C-POL-HAS-VIOLATION        VALUE "Y".
004300         10  WK-C-POL-VIOLATION-ZONE  PIC X(24).
004400  10  FILLER                   PIC X(02).
