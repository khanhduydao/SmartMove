000100* FLTVEH.cpybk
000200*-----------------------------------------------------------------*
000300* VEHICLE MASTER RECORD LAYOUT                                    *
000400* ONE ENTRY PER FLEET UNIT (BICYCLE / ELECTRICSCOOTER / MOPED).    *
000500* FILE DATA/VEHICLES.CSV - REWRITTEN WHOLESALE EACH BATCH RUN.     *
000600*-----------------------------------------------------------------*
000700* I-O FORMAT: FLTVEHR  FROM FILE FLTVEH  OF LIBRARY FLTLIB
000800*-----------------------------------------------------------------*
000900* AMENDMENT HISTORY:
001000*-----------------------------------------------------------------*
001100* FLT0001 TMRKLM 03/02/1991 - INITIAL VERSION. LONDON/MILAN/ROME  *
001200*                             PILOT CITIES ONLY.                 *
001300* FLT0014 NGYWLP 19/11/1994 - ADD VEH-HELMET-FLAG FOR MOPED       *
001400*                             HELMET SENSOR (REQ#FLT-114).        *
001500* FLT0029 TMRKLM 08/06/1999 - Y2K REMEDIATION - NO DATE FIELDS ON *
001600*                             THIS RECORD, NO CHANGE REQUIRED.    *
001700*-----------------------------------------------------------------*
001800 01  FLTVEH-RECORD               PIC X(130).
001900
002000 01  FLTVEHR REDEFINES FLTVEH-RECORD.
002100     05  VEH-ID                  PIC X(10).
002200*            VEHICLE IDENTIFIER, E.G. "LON-ES001"
002300     05  VEH-TYPE                PIC X(16).
002400         88  VEH-IS-BICYCLE                VALUE "Bicycle".
002500         88  VEH-IS-SCOOTER                 VALUE "ElectricScooter".
002600         88  VEH-IS-MOPED                   VALUE "Moped".
002700     05  VEH-STATE                PIC X(14).
002800         88  VEH-ST-AVAILABLE               VALUE "AVAILABLE".
002900         88  VEH-ST-RESERVED                VALUE "RESERVED".
003000         88  VEH-ST-IN-USE                  VALUE "IN_USE".
003100         88  VEH-ST-MAINTENANCE             VALUE "MAINTENANCE".
003200         88  VEH-ST-EMERGENCY-LOCK          VALUE "EMERGENCY_LOCK".
003300         88  VEH-ST-RELOCATING              VALUE "RELOCATING".
003400     05  VEH-BATTERY-PCT          PIC S9(3).
003500*            BATTERY PERCENT, 0-100, INTEGER
003600     05  VEH-TEMP-C               PIC S9(3)V9(1).
003700*            TEMPERATURE IN CELSIUS, 1 DECIMAL
003800     05  VEH-LAT                  PIC S9(3)V9(4).
003900*            LATITUDE, 4 DECIMAL PLACES
004000     05  VEH-LON                  PIC S9(3)V9(4).
004100*            LONGITUDE, 4 DECIMAL PLACES
004200     05  VEH-CITY                 PIC X(12).
004300         88  VEH-CITY-LONDON                VALUE "London".
004400         88  VEH-CITY-MILAN                 VALUE "Milan".
004500         88  VEH-CITY-ROME                  VALUE "Rome".
004600     05  VEH-HELMET-FLAG          PIC X(01).
004700         88  VEH-HELMET-DETECTED            VALUE "Y".
004800         88  VEH-HELMET-NOT-DETECTED        VALUE "N".
004900*            MOPED ONLY - HELMET SENSOR STATE, IN-MEMORY CARRY
005000*            FORWARD PER TELEMETRY READING, NOT ON THE CSV TODAY.
005100     05  FILLER                   PIC X(63).
005200
005300*-----------------------------------------------------------------*
005400* TYPE-SPECIFIC VIEW - BICYCLE. NO POWERTRAIN FIELDS USED.        *
005500*-----------------------------------------------------------------*
005600 01  FLTVEH-BICYCLE-VIEW REDEFINES FLTVEH-RECORD.
005700     05  VEHB-ID                  PIC X(10).
005800     05  VEHB-TYPE                PIC X(16).
005900     05  VEHB-STATE                PIC X(14).
006000     05  VEHB-GEAR-COUNT           PIC 9(2).
006100     05  VEHB-FILLER-1             PIC X(1).
006200     05  VEHB-TEMP-C               PIC S9(3)V9(1).
006300     05  VEHB-LAT                  PIC S9(3)V9(4).
006400     05  VEHB-LON                  PIC S9(3)V9(4).
006500     05  VEHB-CITY                 PIC X(12).
006600     05  FILLER                    PIC X(64).
006700
006800*-----------------------------------------------------------------*
006900* TYPE-SPECIFIC VIEW - ELECTRICSCOOTER. BATTERY FIELDS GOVERN.    *
007000*-----------------------------------------------------------------*
007100 01  FLTVEH-SCOOTER-VIEW REDEFINES FLTVEH-RECORD.
007200     05  VEHS-ID                  PIC X(10).
007300     05  VEHS-TYPE                PIC X(16).
007400     05  VEHS-STATE                PIC X(14).
007500     05  VEHS-BATTERY-PCT          PIC S9(3).
007600     05  VEHS-TEMP-C               PIC S9(3)V9(1).
007700     05  VEHS-LAT                  PIC S9(3)V9(4).
007800     05  VEHS-LON                  PIC S9(3)V9(4).
007900     05  VEHS-CITY                 PIC X(12).
008000     05  FILLER                    PIC X(64).
008100
008200*-----------------------------------------------------------------*
008300* TYPE-SPECIFIC VIEW - MOPED. HELMET SENSOR FIELD GOVERNS.        *
008400*-----------------------------------------------------------------*
008500 01  FLTVEH-MOPED-VIEW REDEFINES FLTVEH-RECORD.
008600     05  VEHM-ID                  PIC X(10).
008700     05  VEHM-TYPE                PIC X(16).
008800     05  VEHM-STATE                PIC X(14).
008900     05  VEHM-BATTERY-PCT          PIC S9(3).
009000     05  VEHM-TEMP-C               PIC S9(3)V9(1).
009100     05  VEHM-LAT                  PIC S9(3)V9(4).
009200     05  VEHM-LON                  PIC S9(3)V9(4).
009300     05  VEHM-CITY                 PIC X(12).
009400     05  VEHM-HELMET-FLAG          PIC X(01).
009500     05  FILLER                    PIC X(63).
