000100* FLTTEL.cpybk
000200*-----------------------------------------------------------------*
000300* TELEMETRY READING TRANSACTION LAYOUT.                           *
000400* NOT PERSISTED AS ITS OWN MASTER FILE - ONE PER INBOUND READING  *
000500* ON THE DAILY TRANSACTION FILE, CONSUMED BY FLTVCTL/FLTVTEL.     *
000600*-----------------------------------------------------------------*
000700* AMENDMENT HISTORY:
000800*-----------------------------------------------------------------*
000900* FLT0009 TMRKLM 11/02/1991 - INITIAL VERSION.                   *
001000* FLT0026 NGYWLP 02/02/1998 - ADD TEL-HELMET-FLAG FOR MOPED       *
001100*                             HELMET SENSOR READINGS, REQ#FLT-180.*
001200*-----------------------------------------------------------------*
001300 01  FLTTEL-RECORD               PIC X(070).
001400
001500 01  FLTTELR REDEFINES FLTTEL-RECORD.
001600     05  TEL-VEHICLE-ID           PIC X(10).
001700*            TARGET VEHICLE
001800     05  TEL-TIMESTAMP             PIC X(30).
001900*            ISO-8601 TIMESTAMP STRING
002000     05  TEL-LAT                   PIC S9(3)V9(4).
002100*            GPS LATITUDE
002200     05  TEL-LON                   PIC S9(3)V9(4).
002300*            GPS LONGITUDE
002400     05  TEL-BATTERY-PCT           PIC S9(3).
002500*            BATTERY PERCENT 0-100
002600     05  TEL-TEMP-C                PIC S9(3)V9(1).
002700*            TEMPERATURE, 1 DECIMAL
002800     05  TEL-HELMET-FLAG           PIC X(01).
002900         88  TEL-HELMET-DETECTED            VALUE "Y".
003000         88  TEL-HELMET-NOT-DETECTED        VALUE "N".
003100*            HELMET SENSOR PRESENT - MOPED READINGS ONLY
003200     05  FILLER                    PIC X(08).
