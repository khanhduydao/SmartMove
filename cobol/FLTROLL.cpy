000100* FLTROLL.cpybk
000200*-----------------------------------------------------------------*
000300* LINKAGE RECORD FOR CALL TO FLTVROL (ROLLBACK-TO-SNAPSHOT).      *
000400* THE ROUTINE FORCES VEH-STATE BACK TO A SNAPSHOT TAKEN BEFORE A  *
000500* TRANSACTION STARTED, BYPASSING THE NORMAL STATE-MACHINE TABLE.  *
000600*-----------------------------------------------------------------*
000700* AMENDMENT HISTORY:
000800*-----------------------------------------------------------------*
000900* FLT0010 TMRKLM 11/02/1991 - INITIAL VERSION.                   *
001000*-----------------------------------------------------------------*
001100 01  WK-C-ROL-RECORD.
001200     05  WK-C-ROL-INPUT.
001300         10  WK-C-ROL-SNAPSHOT-STATE  PIC X(14).
001400         10  WK-C-ROL-CURRENT-STATE   PIC X(14).
001500     05  WK-C-ROL-OUTPUT.
001600         10  WK-C-ROL-RESTORED-STATE  PIC X(14).
001700         10  WK-C-ROL-RESULT-FLAG     PIC X(01).
001800             88  WK-C-ROL-OK                  VALUE "Y".
001900  10  FILLER                   PIC X(02).
