000100* FLTAUD.cpybk
000200*-----------------------------------------------------------------*
000300* AUDIT LEDGER RECORD LAYOUT - CHECKSUM-CHAINED, APPEND-ONLY.     *
000400* FILE DATA/AUDIT_LOG.CSV - NEVER REWRITTEN, ONLY APPENDED TO.    *
000500*-----------------------------------------------------------------*
000600* I-O FORMAT: FLTAUDR  FROM FILE FLTAUD  OF LIBRARY FLTLIB
000700* INCOMING FLEET EVENT JOURNAL
000800*-----------------------------------------------------------------*
000900* AMENDMENT HISTORY:
001000*-----------------------------------------------------------------*
001100* FLT0005 TMRKLM 05/02/1991 - INITIAL VERSION.                   *
001200* FLT0033 NGYWLP 11/03/2001 - WIDEN AUD-PAYLOAD TO 80 BYTES       *
001300*                             (WAS 40) - TELEMETRY ALERTS WERE    *
001400*                             TRUNCATING. REQ#FLT-244.            *
001500*-----------------------------------------------------------------*
001600 01  FLTAUD-RECORD               PIC X(180).
001700
001800 01  FLTAUDR REDEFINES FLTAUD-RECORD.
001900     05  AUD-SEQ-ID               PIC S9(09).
002000*            MONOTONICALLY INCREASING SEQUENCE NUMBER
002100     05  AUD-TIMESTAMP             PIC X(30).
002200*            ISO-8601 TIMESTAMP STRING
002300     05  AUD-EVENT-TYPE            PIC X(24).
002400*            VEHICLE_RESERVED / RENTAL_STARTED / RENTAL_ENDED /
002500*            PAYMENT_PROCESSED / EMERGENCY_LOCK /
002600*            VEHICLE_MAINTENANCE / VEHICLE_THROTTLED /
002700*            LOW_BATTERY_WARNING / EMERGENCY_RENTAL_END
002800     05  AUD-PAYLOAD               PIC X(80).
002900*            FREE-TEXT EVENT DETAIL
003000     05  AUD-PREV-CHECKSUM         PIC X(16).
003100*            CHECKSUM OF THE PREVIOUS CHAIN ENTRY (HEX)
003200     05  AUD-CHECKSUM              PIC X(16).
003300*            THIS ENTRY'S CHECKSUM (HEX)
003400     05  FILLER                    PIC X(05).
