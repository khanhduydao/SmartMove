000100* FLTUSR.cpybk
000200*-----------------------------------------------------------------*
000300* RIDER (USER) MASTER RECORD LAYOUT.                              *
000400* FILE DATA/USERS.CSV - REWRITTEN WHOLESALE EACH BATCH RUN.       *
000500*-----------------------------------------------------------------*
000600* I-O FORMAT: FLTUSRR  FROM FILE FLTUSR  OF LIBRARY FLTLIB
000700*-----------------------------------------------------------------*
000800* AMENDMENT HISTORY:
000900*-----------------------------------------------------------------*
001000* FLT0002 TMRKLM 03/02/1991 - INITIAL VERSION.                   *
001100*-----------------------------------------------------------------*
001200 01  FLTUSR-RECORD               PIC X(060).
001300
001400 01  FLTUSRR REDEFINES FLTUSR-RECORD.
001500     05  USR-ID                   PIC X(06).
001600*            RIDER ID, E.G. "U001"
001700     05  USR-NAME                 PIC X(30).
001800*            RIDER FULL NAME
001900     05  FILLER                   PIC X(24).
