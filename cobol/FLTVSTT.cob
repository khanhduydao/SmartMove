000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     FLTVSTT.
000500 AUTHOR.         TMRKLM.
000600 INSTALLATION.   SMARTMOVE FLEET OPERATIONS.
000700 DATE-WRITTEN.   06 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK THE VEHICLE
001200*               STATE-MACHINE TRANSITION TABLE. GIVEN A FROM-STATE
001300*               AND A TO-STATE IT RETURNS WHETHER THE DIRECT
001400*               TRANSITION IS ALLOWED. DOES NOT MOVE THE VEHICLE
001500*               MASTER RECORD ITSELF - CALLER OWNS THAT.
001600*
001700*-----------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:
001900*-----------------------------------------------------------------*
002000* MOD.#   INIT   DATE         DESCRIPTION
002100* ------- ------ -----------  -----------------------------------
002200* FLT0007 TMRKLM 06/02/1991 - INITIAL VERSION.
002300* FLT0020 NGYWLP 14/09/1996 - ADDED RELOCATING STATE, REQ#FLT-162.
002400* FLT0029 TMRKLM 08/06/1999 - Y2K REMEDIATION REVIEWED - NO DATE
002500*                             FIELDS IN THIS TABLE, NO CHANGE.
002600* FLT0030 ACNDJS 19/11/2003 - AS/400 V5R1 COMPILER UPGRADE REVIEW -
002700*                             RETESTED FULL TRANSITION TABLE, NO
002800*                             LOGIC CHANGE. REQ#FLT-3105.
002900* FLT0031 DPATEL 02/06/2011 - REVIEWED AGAINST FLTVCTL'S FLT0048 -
003000*                             THAT CHANGE ROLLS BACK AND REJECTS ON
003100*                             A FAILED AUDIT-LOG APPEND, WHICH HAS
003200*                             NO BEARING ON WHETHER A TRANSITION IS
003300*                             ALLOWED. TABLE UNCHANGED. TICKET
003400*                             FLT-4512.
003500*-----------------------------------------------------------------*
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004400                   UPSI-0 IS UPSI-SWITCH-0
004500                     ON  STATUS IS U0-ON
004600                     OFF STATUS IS U0-OFF.
004700
004800***************
004900 DATA DIVISION.
005000***************
005100 WORKING-STORAGE SECTION.
005200*************************
005300 01  FILLER                          PIC X(24)        VALUE
005400     "** PROGRAM FLTVSTT   **".
005500
005600* ------------------ PROGRAM WORKING STORAGE -------------------*
005700 COPY FLTCOM.
005800
005900 01  WK-STT-FOUND-SW                 PIC X(01) VALUE "N".
006000     88  WK-STT-PAIR-FOUND                   VALUE "Y".
006100
006200*-----------------------------------------------------------------*
006300* TRANSITION TABLE - 16 ALLOWED FROM/TO PAIRS. LOADED AS A FLAT   *
006400* LIST, REDEFINED AS A SEARCHABLE TABLE - SAME TECHNIQUE AS THE   *
006500* FLTZON ZONE TABLE. ANY PAIR NOT LISTED HERE IS REJECTED.        *
006600*-----------------------------------------------------------------*
006700 01  WK-STT-TABLE-LOAD.
006800     05  FILLER  PIC X(14) VALUE "AVAILABLE".
006900     05  FILLER  PIC X(14) VALUE "RESERVED".
007000     05  FILLER  PIC X(14) VALUE "AVAILABLE".
007100     05  FILLER  PIC X(14) VALUE "MAINTENANCE".
007200     05  FILLER  PIC X(14) VALUE "AVAILABLE".
007300     05  FILLER  PIC X(14) VALUE "EMERGENCY_LOCK".
007400     05  FILLER  PIC X(14) VALUE "AVAILABLE".
007500     05  FILLER  PIC X(14) VALUE "RELOCATING".
007600     05  FILLER  PIC X(14) VALUE "RESERVED".
007700     05  FILLER  PIC X(14) VALUE "IN_USE".
007800     05  FILLER  PIC X(14) VALUE "RESERVED".
007900     05  FILLER  PIC X(14) VALUE "AVAILABLE".
008000     05  FILLER  PIC X(14) VALUE "RESERVED".
008100     05  FILLER  PIC X(14) VALUE "EMERGENCY_LOCK".
008200     05  FILLER  PIC X(14) VALUE "IN_USE".
008300     05  FILLER  PIC X(14) VALUE "AVAILABLE".
008400     05  FILLER  PIC X(14) VALUE "IN_USE".
008500     05  FILLER  PIC X(14) VALUE "MAINTENANCE".
008600     05  FILLER  PIC X(14) VALUE "IN_USE".
008700     05  FILLER  PIC X(14) VALUE "EMERGENCY_LOCK".
008800     05  FILLER  PIC X(14) VALUE "MAINTENANCE".
008900     05  FILLER  PIC X(14) VALUE "AVAILABLE".
009000     05  FILLER  PIC X(14) VALUE "MAINTENANCE".
009100     05  FILLER  PIC X(14) VALUE "EMERGENCY_LOCK".
009200     05  FILLER  PIC X(14) VALUE "EMERGENCY_LOCK".
009300     05  FILLER  PIC X(14) VALUE "MAINTENANCE".
009400     05  FILLER  PIC X(14) VALUE "EMERGENCY_LOCK".
009500     05  FILLER  PIC X(14) VALUE "AVAILABLE".
009600     05  FILLER  PIC X(14) VALUE "RELOCATING".
009700     05  FILLER  PIC X(14) VALUE "AVAILABLE".
009800     05  FILLER  PIC X(14) VALUE "RELOCATING".
009900     05  FILLER  PIC X(14) VALUE "MAINTENANCE".
010000
010100 01  WK-STT-TABLE REDEFINES WK-STT-TABLE-LOAD.
010200     05  WK-STT-ENTRY OCCURS 16 TIMES
010300                      INDEXED BY WK-STT-IDX.
010400         10  STT-FROM-STATE       PIC X(14).
010500         10  STT-TO-STATE         PIC X(14).
010600 01  WK-STT-COUNT                 PIC 9(03) COMP VALUE 16.
010700* RAW-BYTES VIEW OF THE ENTRY COUNT - SAME HABIT AS FLTXPARA'S
010800* WK-XPARA-COUNT-X, SEE FLT0009 THERE.
010900 01  WK-STT-COUNT-X REDEFINES WK-STT-COUNT.
011000     05  FILLER                   PIC X(02).
011100
011200*-----------------------------------------------------------------*
011300* LAST PAIR MATCHED - KEPT FOR THE DISPLAY DUMP IF FLTVCTL EVER
011400* NEEDS TO TRACE A BAD TRANSITION CALL, SAME AS TRFVBAC KEPT THE
011500* LAST ACCOUNT NUMBER IT VALIDATED. SEE FLT0020.
011600*-----------------------------------------------------------------*
011700 01  WK-STT-LAST-MATCH.
011800     05  WK-STT-LAST-FROM         PIC X(14).
011900     05  WK-STT-LAST-TO           PIC X(14).
012000 01  WK-STT-LAST-MATCH-X REDEFINES WK-STT-LAST-MATCH.
012100     05  FILLER                   PIC X(28).
012200
012300*****************
012400 LINKAGE SECTION.
012500*****************
012600 COPY FLTSTTL.
012700 EJECT
012800********************************************
012900 PROCEDURE DIVISION USING WK-C-STT-RECORD.
013000********************************************
013100 MAIN-MODULE.
013200     PERFORM A000-PROCESS-CALLED-ROUTINE
013300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
013400     EXIT PROGRAM.
013500
013600*---------------------------------------------------------------*
013700 A000-PROCESS-CALLED-ROUTINE.
013800*---------------------------------------------------------------*
013900     SET WK-STT-IDX TO 1.
014000     SET WK-STT-PAIR-FOUND TO FALSE.
014100     MOVE "N" TO WK-STT-FOUND-SW.
014200
014300     SEARCH WK-STT-ENTRY
014400         WHEN STT-FROM-STATE(WK-STT-IDX) = WK-C-STT-FROM-STATE
014500          AND STT-TO-STATE(WK-STT-IDX)   = WK-C-STT-TO-STATE
014600             SET WK-STT-PAIR-FOUND TO TRUE
014700             MOVE WK-C-STT-FROM-STATE TO WK-STT-LAST-FROM
014800             MOVE WK-C-STT-TO-STATE   TO WK-STT-LAST-TO
014900     END-SEARCH.
015000
015100     IF  WK-STT-PAIR-FOUND
015200         SET WK-C-STT-VALID   TO TRUE
015300     ELSE
015400         SET WK-C-STT-INVALID TO TRUE
015500     END-IF.
015600*---------------------------------------------------------------*
015700 A099-PROCESS-CALLED-ROUTINE-EX.
015800 EXIT.
015900
016000******************************************************************
016100************** END OF PROGRAM SOURCE -  FLTVSTT ****************
016200******************************************************************
