000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     FLTVCTL.
000500 AUTHOR.         TMRKLM.
000600 INSTALLATION.   SMARTMOVE FLEET OPERATIONS.
000700 DATE-WRITTEN.   18 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  CENTRAL BATCH CONTROLLER FOR THE FLEET TRANSACTION
001200*               ENGINE. READS VEHICLE/RIDER/RENTAL/PAYMENT MASTERS
001300*               INTO MEMORY, APPLIES ONE RUN'S WORTH OF FLEET
001400*               TRANSACTIONS (RESERVATIONS, RENTAL START/END,
001500*               TELEMETRY READINGS, GPS ZONE CHECKS) AGAINST THE
001600*               IN-MEMORY TABLES, THEN REWRITES EACH MASTER
001700*               WHOLESALE AT END OF RUN. THE RIDER-APP SIDE TALKS
001800*               TO EACH VEHICLE ONE EVENT AT A TIME; THIS SHOP'S
001900*               BATCH WINDOW COLLECTS A DAY'S EVENTS ONTO FLTTXN
002000*               AND WORKS THEM ALL IN ONE PASS - SEE FLT0030.
002100*
002200*-----------------------------------------------------------------*
002300* HISTORY OF MODIFICATION:
002400*-----------------------------------------------------------------*
002500* MOD.#   INIT   DATE         DESCRIPTION
002600* ------- ------ -----------  -----------------------------------
002700* FLT0005 TMRKLM 18/02/1991 - INITIAL VERSION - RESERVE/START/END
002800*                             RENTAL ONLY, LONDON PILOT.
002900* FLT0020 NGYWLP 22/08/1995 - WIRE IN FLTVPOL FOR CITY POLICY
003000*                             DISPATCH REPLACING HARD-CODED
003100*                             LONDON RULES, REQ#FLT-150.
003200* FLT0026 NGYWLP 18/02/1997 - ADD TELEMETRY-READING PROCESSING
003300*                             AND EVENT DISPATCH (B4XX PARAGRAPH
003400*                             RANGE), REQ#FLT-183.
003500* FLT0030 TMRKLM 30/06/1998 - REDESIGN AS A SINGLE-PASS BATCH JOB
003600*                             AGAINST AN IN-MEMORY VEHICLE/RIDER/
003700*                             RENTAL TABLE SET INSTEAD OF RANDOM
003800*                             I-O AGAINST THE MASTER FILES - THE
003900*                             MASTERS CARRY NO ACCESS KEY OF THEIR
004000*                             OWN, SO EVERY LOOKUP BY ID HAS TO BE
004100*                             A TABLE SEARCH REGARDLESS, AND A
004200*                             SINGLE LOAD-PROCESS-REWRITE PASS
004300*                             BEATS RE-READING THE MASTERS FOR
004400*                             EVERY TRANSACTION. REQ#FLT-178.
004500* FLT0032 NGYWLP 11/11/1998 - ADD GPS/ZONE-CHECK TRANSACTION TYPE
004600*                             AND EMERGENCY-LOCK/SEND-TO-
004700*                             MAINTENANCE HELPER PARAGRAPHS (C1XX/
004800*                             C2XX), REQ#FLT-187.
004900* FLT0034 TMRKLM 05/03/1999 - Y2K REMEDIATION - RNT-START-TIME AND
005000*                             RNT-END-TIME ARE CARRIED AS OPAQUE
005100*                             ISO-8601 STRINGS, NOT DATE FIELDS
005200*                             THIS PROGRAM DOES ARITHMETIC ON - NO
005300*                             CHANGE REQUIRED.
005400* FLT0036 NGYWLP 22/06/2001 - CALL FLTVAUD MODE "C" AT END OF RUN
005500*                             SO THE LEDGER FILE IS CLOSED DOWN
005600*                             CLEANLY INSTEAD OF RELYING ON JOB
005700*                             TERMINATION TO FLUSH IT. REQ#FLT-251.
005800* FLT0039 ACNDJS 09/09/2004 - SNAPSHOT MAP WAS NEVER CLEARED
005900*                             BETWEEN RUNS WHEN THE REGION GOT
006000*                             RECYCLED WITHOUT A FRESH PROGRAM
006100*                             LOAD - FORCE THE CLEAR AT A400
006200*                             REGARDLESS OF WHETHER ANY ROLLBACK
006300*                             ACTUALLY FIRED THIS RUN. TICKET
006400*                             FLT-2981.
006500* FLT0044 DPATEL 14/03/2011 - CRITICAL_BATTERY ON A VEHICLE THAT
006600*                             IS STILL IN_USE WAS FALLING STRAIGHT
006700*                             THROUGH TO SEND-TO-MAINTENANCE, WHICH
006800*                             STRANDS THE RIDER MID-TRIP WITH THE
006900*                             METER STILL RUNNING. B420 NOW ENDS
007000*                             THE RENTAL ON THE RIDER'S BEHALF
007100*                             FIRST AND ONLY FALLS BACK TO
007200*                             EMERGENCY-LOCK IF THAT END-RENTAL
007300*                             ATTEMPT ITSELF FAILS. ALSO FIXED
007400*                             C100/C200 TO POST THEIR OWN LEDGER
007500*                             ENTRY ON A SUCCESSFUL TRANSITION
007600*                             INSTEAD OF RELYING ON THE CALLER TO
007700*                             DO IT FOR THEM, AND CORRECTED B430'S
007800*                             EVENT CODE, WHICH HAD BEEN CARRYING
007900*                             THE TRIGGERING ALERT'S CODE INSTEAD
008000*                             OF THE LEDGER CODE THE THROTTLING
008100*                             ACTION ITSELF IS SUPPOSED TO CARRY.
008200*                             TICKET FLT-4417.
008300* FLT0048 DPATEL 02/06/2011 - RESERVE-VEHICLE, START-RENTAL AND
008400*                             END-RENTAL COULD TRANSITION THE
008500*                             VEHICLE AND POST THE RENTAL/PAYMENT
008600*                             ROW AND THEN NEVER NOTICE THE
008700*                             FOLLOW-ON LEDGER WRITE HAD FAILED -
008800*                             THE AUDIT FILE AND THE IN-MEMORY
008900*                             TABLES COULD END UP OUT OF STEP WITH
009000*                             EACH OTHER. ALL THREE NOW TAKE A
009100*                             SNAPSHOT BEFORE THE TRANSITION, AND
009200*                             EVERY D500-APPEND-AUDIT CALL IN THE
009300*                             PROGRAM NOW TESTS WK-C-AUD-OK/
009400*                             WK-C-AUD-FAILED AND ROLLS THE
009500*                             VEHICLE BACK THROUGH D410 AND
009600*                             REJECTS THE TRANSACTION ON A FAILED
009700*                             WRITE, THE SAME AS A FAILED FLTVSTT
009800*                             VALIDATION ALREADY DID. TICKET
009900*                             FLT-4512.
010000*-----------------------------------------------------------------*
010100 EJECT
010200**********************
010300 ENVIRONMENT DIVISION.
010400**********************
010500 CONFIGURATION SECTION.
010600 SOURCE-COMPUTER.  IBM-AS400.
010700 OBJECT-COMPUTER.  IBM-AS400.
010800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
010900                   UPSI-0 IS UPSI-SWITCH-0
011000                     ON  STATUS IS U0-ON
011100                     OFF STATUS IS U0-OFF.
011200
011300 INPUT-OUTPUT SECTION.
011400 FILE-CONTROL.
011500     SELECT FLTVEH ASSIGN TO DATABASE-FLTVEH
011600            ORGANIZATION      IS LINE SEQUENTIAL
011700            FILE STATUS       IS WK-C-FILE-STATUS.
011800
011900     SELECT FLTUSR ASSIGN TO DATABASE-FLTUSR
012000            ORGANIZATION      IS LINE SEQUENTIAL
012100            FILE STATUS       IS WK-C-FILE-STATUS.
012200
012300     SELECT FLTRNT ASSIGN TO DATABASE-FLTRNT
012400            ORGANIZATION      IS LINE SEQUENTIAL
012500            FILE STATUS       IS WK-C-FILE-STATUS.
012600
012700     SELECT FLTPAY ASSIGN TO DATABASE-FLTPAY
012800            ORGANIZATION      IS LINE SEQUENTIAL
012900            FILE STATUS       IS WK-C-FILE-STATUS.
013000
013100     SELECT FLTTXN ASSIGN TO DATABASE-FLTTXN
013200            ORGANIZATION      IS LINE SEQUENTIAL
013300            FILE STATUS       IS WK-C-FILE-STATUS.
013400
013500 EJECT
013600***************
013700 DATA DIVISION.
013800***************
013900 FILE SECTION.
014000 FD  FLTVEH
014100     LABEL RECORDS ARE OMITTED
014200     DATA RECORD IS FLTVEH-RECORD.
014300 COPY FLTVEH.
014400
014500 FD  FLTUSR
014600     LABEL RECORDS ARE OMITTED
014700     DATA RECORD IS FLTUSR-RECORD.
014800 COPY FLTUSR.
014900
015000 FD  FLTRNT
015100     LABEL RECORDS ARE OMITTED
015200     DATA RECORD IS FLTRNT-RECORD.
015300 COPY FLTRNT.
015400
015500 FD  FLTPAY
015600     LABEL RECORDS ARE OMITTED
015700     DATA RECORD IS FLTPAY-RECORD.
015800 COPY FLTPAY.
015900
016000 FD  FLTTXN
016100     LABEL RECORDS ARE OMITTED
016200     DATA RECORD IS FLTTXN-RECORD.
016300 COPY FLTTXN.
016400
016500 WORKING-STORAGE SECTION.
016600*************************
016700 01  FILLER                          PIC X(24)        VALUE
016800     "** PROGRAM FLTVCTL   **".
016900
017000* ------------------ PROGRAM WORKING STORAGE -------------------*
017100 COPY FLTCOM.
017200 COPY FLTSTTL.
017300 COPY FLTGEOL.
017400 COPY FLTPOLL.
017500 COPY FLTTELL.
017600 COPY FLTAUDL.
017700 COPY FLTROLL.
017800 COPY FLTPARAL.
017900
018000*-----------------------------------------------------------------*
018100* END-OF-FILE SWITCHES FOR THE FIVE FILES THIS PROGRAM READS.     *
018200*-----------------------------------------------------------------*
018300 01  WK-CTL-EOF-SWITCHES.
018400     05  WK-CTL-VEH-EOF-SW           PIC X(01) VALUE "N".
018500         88  WK-CTL-VEH-AT-EOF                 VALUE "Y".
018600     05  WK-CTL-USR-EOF-SW           PIC X(01) VALUE "N".
018700         88  WK-CTL-USR-AT-EOF                 VALUE "Y".
018800     05  WK-CTL-RNT-EOF-SW           PIC X(01) VALUE "N".
018900         88  WK-CTL-RNT-AT-EOF                 VALUE "Y".
019000     05  WK-CTL-PAY-EOF-SW           PIC X(01) VALUE "N".
019100         88  WK-CTL-PAY-AT-EOF                 VALUE "Y".
019200     05  WK-CTL-TXN-EOF-SW           PIC X(01) VALUE "N".
019300         88  WK-CTL-TXN-AT-EOF                 VALUE "Y".
019400     05  FILLER                      PIC X(03).
019500
019600*-----------------------------------------------------------------*
019700* RUN COUNTERS.                                                   *
019800*-----------------------------------------------------------------*
019900 01  WK-CTL-VEH-COUNT                PIC 9(05) COMP VALUE ZERO.
020000* RAW-BYTES VIEW - CONFIRMS THE BINARY COUNTER SURVIVED THE S/36
020100* TO AS/400 PORT WITH NO WIDTH SHIFT. SEE FLTXPARA FLT0009 FOR
020200* WHY THIS SHOP CHECKS THAT ON EVERY NEW COMP COUNTER.
020300 01  WK-CTL-VEH-COUNT-X REDEFINES WK-CTL-VEH-COUNT.
020400     05  FILLER                      PIC X(02).
020500 01  WK-CTL-USR-COUNT                PIC 9(05) COMP VALUE ZERO.
020600 01  WK-CTL-RNT-COUNT                PIC 9(05) COMP VALUE ZERO.
020700 01  WK-CTL-PAY-COUNT                PIC 9(05) COMP VALUE ZERO.
020800 01  WK-CTL-SNAP-COUNT               PIC 9(05) COMP VALUE ZERO.
020900 01  WK-CTL-TXN-COUNT                PIC 9(05) COMP VALUE ZERO.
021000 01  WK-CTL-REJECT-COUNT             PIC 9(05) COMP VALUE ZERO.
021100* SAME PURPOSE AS WK-CTL-VEH-COUNT-X ABOVE, KEPT ON THE REJECT
021200* COUNTER SINCE IT IS THE ONE OPERATIONS WATCHES MOST CLOSELY ON
021300* THE END-OF-RUN REPORT.
021400 01  WK-CTL-REJECT-COUNT-X REDEFINES WK-CTL-REJECT-COUNT.
021500     05  FILLER                      PIC X(02).
021600
021700*-----------------------------------------------------------------*
021800* VEHICLE TABLE - ONE ENTRY PER FLTVEH MASTER RECORD, PLUS A      *
021900* ROLLING PRIOR-GPS-FIX CARRIED FORWARD ACROSS TELEMETRY READINGS *
022000* FOR THE THEFT-ALARM DISTANCE CHECK IN FLTVTEL.                  *
022100*-----------------------------------------------------------------*
022200 01  WK-VEH-TABLE.
022300     05  WK-VEH-ENTRY OCCURS 50 TIMES
022400                       INDEXED BY WK-VEH-IDX.
022500         10  TBV-ID                  PIC X(10).
022600         10  TBV-TYPE                PIC X(16).
022700             88  TBV-IS-BICYCLE                VALUE "Bicycle".
022800             88  TBV-IS-SCOOTER                VALUE
022900                     "ElectricScooter".
023000             88  TBV-IS-MOPED                  VALUE "Moped".
023100         10  TBV-STATE               PIC X(14).
023200             88  TBV-ST-AVAILABLE              VALUE "AVAILABLE".
023300             88  TBV-ST-RESERVED               VALUE "RESERVED".
023400             88  TBV-ST-IN-USE                 VALUE "IN_USE".
023500             88  TBV-ST-MAINTENANCE            VALUE "MAINTENANCE".
023600             88  TBV-ST-EMERGENCY-LOCK         VALUE
023700                     "EMERGENCY_LOCK".
023800             88  TBV-ST-RELOCATING             VALUE "RELOCATING".
023900         10  TBV-BATTERY-PCT          PIC S9(3).
024000         10  TBV-TEMP-C               PIC S9(3)V9(1).
024100         10  TBV-LAT                  PIC S9(3)V9(4).
024200         10  TBV-LON                  PIC S9(3)V9(4).
024300         10  TBV-CITY                 PIC X(12).
024400             88  TBV-CITY-LONDON               VALUE "London".
024500             88  TBV-CITY-MILAN                VALUE "Milan".
024600             88  TBV-CITY-ROME                 VALUE "Rome".
024700         10  TBV-HELMET-FLAG          PIC X(01).
024800             88  TBV-HELMET-DETECTED           VALUE "Y".
024900         10  TBV-PRIOR-LAT            PIC S9(3)V9(4).
025000         10  TBV-PRIOR-LON            PIC S9(3)V9(4).
025100         10  TBV-PRIOR-VALID          PIC X(01).
025200             88  TBV-PRIOR-ON-RECORD           VALUE "Y".
025300         10  FILLER                   PIC X(02).
025400
025500*-----------------------------------------------------------------*
025600* RIDER TABLE.                                                    *
025700*-----------------------------------------------------------------*
025800 01  WK-USR-TABLE.
025900     05  WK-USR-ENTRY OCCURS 50 TIMES
026000                       INDEXED BY WK-USR-IDX.
026100         10  TBU-ID                  PIC X(06).
026200         10  TBU-NAME                PIC X(30).
026300         10  FILLER                  PIC X(02).
026400
026500*-----------------------------------------------------------------*
026600* RENTAL TABLE - LOADED WITH EVERY RENTAL ON THE MASTER, THEN     *
026700* GROWN DURING THE RUN AS START-RENTAL TRANSACTIONS ARRIVE.       *
026800*-----------------------------------------------------------------*
026900 01  WK-RNT-TABLE.
027000     05  WK-RNT-ENTRY OCCURS 200 TIMES
027100                       INDEXED BY WK-RNT-IDX.
027200         10  TBR-ID                  PIC X(08).
027300         10  TBR-USER-ID              PIC X(06).
027400         10  TBR-VEHICLE-ID           PIC X(10).
027500         10  TBR-START-TIME           PIC X(30).
027600         10  TBR-END-TIME             PIC X(30).
027700         10  TBR-ACTIVE-FLAG          PIC X(01).
027800             88  TBR-IS-ACTIVE                 VALUE "Y".
027900             88  TBR-IS-ENDED                  VALUE "N".
028000         10  FILLER                   PIC X(02).
028100
028200*-----------------------------------------------------------------*
028300* PAYMENT TABLE - GROWN DURING THE RUN AS END-RENTAL TRANSACTIONS *
028400* GENERATE FARES. EXISTING PAYMENTS ON THE MASTER ARE CARRIED     *
028500* FORWARD UNCHANGED.                                              *
028600*-----------------------------------------------------------------*
028700 01  WK-PAY-TABLE.
028800     05  WK-PAY-ENTRY OCCURS 200 TIMES
028900                       INDEXED BY WK-PAY-IDX.
029000         10  TBP-ID                  PIC X(08).
029100         10  TBP-RENTAL-ID            PIC X(08).
029200         10  TBP-BASE-AMOUNT          PIC S9(7)V99 COMP-3.
029300         10  TBP-SURCHARGES           PIC S9(7)V99 COMP-3.
029400         10  TBP-TOTAL                PIC S9(7)V99 COMP-3.
029500         10  TBP-DESCRIPTION          PIC X(60).
029600
029700*-----------------------------------------------------------------*
029800* VEHICLE-ID TO PRE-TRANSACTION SNAPSHOT-STATE MAP. A SNAPSHOT IS *
029900* TAKEN THE FIRST TIME A RUN TOUCHES A GIVEN VEHICLE'S STATE AND  *
030000* REFRESHED ON EVERY SUBSEQUENT TOUCH, SO FLTVROL ALWAYS HAS THE  *
030100* STATE THE VEHICLE WAS IN JUST BEFORE THE TRANSACTION CURRENTLY  *
030200* IN FLIGHT. CLEARED AT END OF RUN BY D440 - SEE FLT0039.         *
030300*-----------------------------------------------------------------*
030400 01  WK-SNAP-TABLE.
030500     05  WK-SNAP-ENTRY OCCURS 50 TIMES
030600                        INDEXED BY WK-SNAP-IDX.
030700         10  TBS-VEH-ID              PIC X(10).
030800         10  TBS-STATE                PIC X(14).
030900         10  TBS-IN-USE-SW            PIC X(01).
031000             88  TBS-IN-USE                   VALUE "Y".
031100         10  FILLER                   PIC X(02).
031200
031300*-----------------------------------------------------------------*
031400* LOOKUP RESULT SWITCHES.                                         *
031500*-----------------------------------------------------------------*
031600 01  WK-CTL-VEH-FOUND-SW              PIC X(01) VALUE "N".
031700     88  WK-CTL-VEH-WAS-FOUND                 VALUE "Y".
031800 01  WK-CTL-USR-FOUND-SW              PIC X(01) VALUE "N".
031900     88  WK-CTL-USR-WAS-FOUND                 VALUE "Y".
032000 01  WK-CTL-RNT-FOUND-SW              PIC X(01) VALUE "N".
032100     88  WK-CTL-RNT-WAS-FOUND                 VALUE "Y".
032200 01  WK-CTL-SNAP-FOUND-SW             PIC X(01) VALUE "N".
032300     88  WK-CTL-SNAP-WAS-FOUND                VALUE "Y".
032400* FLT0044 - LETS A CALLER THAT PERFORMS ANOTHER TRANSACTION'S
032500* PARAGRAPH ON A VEHICLE'S BEHALF (B420, BELOW) TELL WHETHER
032600* THAT NESTED TRANSACTION WENT THROUGH D900-LOG-REJECTION.
032700 01  WK-CTL-SUBTXN-REJECT-SW          PIC X(01) VALUE "N".
032800     88  WK-CTL-SUBTXN-WAS-REJECTED           VALUE "Y".
032900
033000*-----------------------------------------------------------------*
033100* NEW-RENTAL-ID / NEW-PAYMENT-ID SEQUENCE GENERATORS. SEQUENCE    *
033200* RESTARTS AT 1001 EACH RUN - THIS SHOP'S RENTAL/PAYMENT MASTERS  *
033300* CARRY NO PERSISTED HIGH-WATER-MARK FIELD, SO A RUN THAT ADDS TO *
033400* A MASTER ALREADY CONTAINING R1001-STYLE IDS FROM AN EARLIER RUN *
033500* CAN COLLIDE. ACCEPTED FOR NOW - SEE TICKET FLT-3102 - UNTIL THE *
033600* MASTERS CARRY A CONTROL RECORD OF THEIR OWN.                    *
033700*-----------------------------------------------------------------*
033800 01  WK-CTL-NEXT-RNT-NUM              PIC 9(04) COMP VALUE 1001.
033900 01  WK-CTL-NEXT-RNT-NUM-X REDEFINES WK-CTL-NEXT-RNT-NUM.
034000     05  FILLER                       PIC X(02).
034100 01  WK-CTL-NEXT-PAY-NUM              PIC 9(04) COMP VALUE 1001.
034200 01  WK-CTL-RNT-NUM-EDIT              PIC 9(04).
034300 01  WK-CTL-PAY-NUM-EDIT              PIC 9(04).
034400 01  WK-CTL-NEW-RNT-ID                PIC X(08).
034500 01  WK-CTL-NEW-PAY-ID                PIC X(08).
034600
034700*-----------------------------------------------------------------*
034800* PAYMENT COMPUTATION WORK AREA.                                  *
034900*-----------------------------------------------------------------*
035000 01  WK-CTL-PAY-WORK.
035100     05  WK-CTL-BASE-FARE-VAL         PIC S9(7)V9(4) COMP-3.
035200     05  WK-CTL-SURCH-VAL             PIC S9(7)V9(4) COMP-3.
035300     05  WK-CTL-TOTAL-VAL             PIC S9(7)V9(4) COMP-3.
035400     05  FILLER                       PIC X(01).
035500* PACKED-DECIMAL RAW-BYTES VIEW - LETS THE FARE TEAM ISOLATE A
035600* ROUNDING COMPLAINT TO THIS COMPUTATION VS. WHATEVER FLTXPARA OR
035700* FLTVPOL HANDED BACK, WITHOUT RE-RUNNING THE WHOLE BATCH.
035800 01  WK-CTL-PAY-WORK-X REDEFINES WK-CTL-PAY-WORK.
035900     05  FILLER                       PIC X(16).
036000
036100*-----------------------------------------------------------------*
036200* AUDIT-APPEND STAGING AREA, SHARED BY EVERY CALLING PARAGRAPH.   *
036300*-----------------------------------------------------------------*
036400 01  WK-CTL-AUD-EVENT-TYPE            PIC X(24).
036500 01  WK-CTL-AUD-PAYLOAD-WORK          PIC X(80).
036600 01  WK-CTL-REJECT-REASON             PIC X(30).
036700
036800*****************
036900 LINKAGE SECTION.
037000*****************
037100* NONE - FLTVCTL IS THE MAIN BATCH MODULE, NOT A CALLED ROUTINE.
037200
037300 EJECT
037400****************************
037500 PROCEDURE DIVISION.
037600****************************
037700 MAIN-MODULE.
037800     PERFORM A000-INITIALIZE-RUN
037900        THRU A099-INITIALIZE-RUN-EX.
038000     PERFORM A100-LOAD-MASTERS
038100        THRU A199-LOAD-MASTERS-EX.
038200     PERFORM A200-PROCESS-TRANSACTIONS
038300        THRU A299-PROCESS-TRANSACTIONS-EX.
038400     PERFORM A300-VERIFY-LEDGER
038500        THRU A399-VERIFY-LEDGER-EX.
038600     PERFORM A400-SAVE-MASTERS
038700        THRU A499-SAVE-MASTERS-EX.
038800     GO TO Z000-END-PROGRAM.
038900
039000*===================================================================*
039100* A-SERIES - RUN INITIALIZATION, MASTER LOAD, MASTER SAVE.          *
039200*===================================================================*
039300 A000-INITIALIZE-RUN.
039400*-------------------------------------------------------------------*
039500     MOVE ZERO TO WK-CTL-VEH-COUNT WK-CTL-USR-COUNT
039600                  WK-CTL-RNT-COUNT WK-CTL-PAY-COUNT
039700                  WK-CTL-SNAP-COUNT WK-CTL-TXN-COUNT
039800                  WK-CTL-REJECT-COUNT.
039900     MOVE 1001 TO WK-CTL-NEXT-RNT-NUM.
040000     MOVE 1001 TO WK-CTL-NEXT-PAY-NUM.
040100     MOVE "N" TO WK-CTL-VEH-EOF-SW WK-CTL-USR-EOF-SW
040200                 WK-CTL-RNT-EOF-SW WK-CTL-PAY-EOF-SW
040300                 WK-CTL-TXN-EOF-SW.
040400
040500     OPEN INPUT FLTVEH.
040600     IF  NOT WK-C-SUCCESSFUL
040700         DISPLAY "FLTVCTL - OPEN ERROR - FLTVEH"
040800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040900     END-IF.
041000
041100     OPEN INPUT FLTUSR.
041200     IF  NOT WK-C-SUCCESSFUL
041300         DISPLAY "FLTVCTL - OPEN ERROR - FLTUSR"
041400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
041500     END-IF.
041600
041700     OPEN INPUT FLTRNT.
041800     IF  NOT WK-C-SUCCESSFUL
041900         DISPLAY "FLTVCTL - OPEN ERROR - FLTRNT"
042000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
042100     END-IF.
042200
042300     OPEN INPUT FLTPAY.
042400     IF  NOT WK-C-SUCCESSFUL
042500         DISPLAY "FLTVCTL - OPEN ERROR - FLTPAY"
042600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
042700     END-IF.
042800
042900     OPEN INPUT FLTTXN.
043000     IF  NOT WK-C-SUCCESSFUL
043100         DISPLAY "FLTVCTL - OPEN ERROR - FLTTXN"
043200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
043300     END-IF.
043400*-------------------------------------------------------------------*
043500 A099-INITIALIZE-RUN-EX.
043600 EXIT.
043700
043800*-------------------------------------------------------------------*
043900 A100-LOAD-MASTERS.
044000* PULL EACH MASTER INTO ITS IN-MEMORY TABLE, THEN CLOSE - THE
044100* TABLES ARE THE ONLY COPY OF THE DATA TOUCHED DURING THE RUN.
044200* FLTPAY/FLTRNT/FLTUSR/FLTVEH ARE RE-OPENED FOR OUTPUT AT A400.
044300*-------------------------------------------------------------------*
044400     PERFORM A110-LOAD-VEHICLES THRU A119-LOAD-VEHICLES-EX.
044500     PERFORM A130-LOAD-USERS    THRU A139-LOAD-USERS-EX.
044600     PERFORM A150-LOAD-RENTALS  THRU A159-LOAD-RENTALS-EX.
044700     PERFORM A170-LOAD-PAYMENTS THRU A179-LOAD-PAYMENTS-EX.
044800     CLOSE FLTVEH.
044900     CLOSE FLTUSR.
045000     CLOSE FLTRNT.
045100     CLOSE FLTPAY.
045200*-------------------------------------------------------------------*
045300 A199-LOAD-MASTERS-EX.
045400 EXIT.
045500
045600 A110-LOAD-VEHICLES.
045700     PERFORM A111-READ-ONE-VEHICLE
045800        THRU A111-READ-ONE-VEHICLE-EX
045900        UNTIL WK-CTL-VEH-AT-EOF.
046000 A119-LOAD-VEHICLES-EX.
046100 EXIT.
046200
046300 A111-READ-ONE-VEHICLE.
046400     READ FLTVEH
046500         AT END
046600             SET WK-CTL-VEH-AT-EOF TO TRUE
046700         NOT AT END
046800             PERFORM A112-STORE-VEHICLE-ENTRY
046900                THRU A112-STORE-VEHICLE-ENTRY-EX
047000     END-READ.
047100 A111-READ-ONE-VEHICLE-EX.
047200 EXIT.
047300
047400 A112-STORE-VEHICLE-ENTRY.
047500     ADD 1 TO WK-CTL-VEH-COUNT.
047600     SET WK-VEH-IDX TO WK-CTL-VEH-COUNT.
047700     MOVE VEH-ID            TO TBV-ID(WK-VEH-IDX).
047800     MOVE VEH-TYPE          TO TBV-TYPE(WK-VEH-IDX).
047900     MOVE VEH-STATE         TO TBV-STATE(WK-VEH-IDX).
048000     MOVE VEH-BATTERY-PCT   TO TBV-BATTERY-PCT(WK-VEH-IDX).
048100     MOVE VEH-TEMP-C        TO TBV-TEMP-C(WK-VEH-IDX).
048200     MOVE VEH-LAT           TO TBV-LAT(WK-VEH-IDX).
048300     MOVE VEH-LON           TO TBV-LON(WK-VEH-IDX).
048400     MOVE VEH-CITY          TO TBV-CITY(WK-VEH-IDX).
048500     MOVE VEH-HELMET-FLAG   TO TBV-HELMET-FLAG(WK-VEH-IDX).
048600* SEED THE PRIOR-FIX FROM THE MASTER'S OWN LAST KNOWN POSITION -
048700* THE MASTER ALWAYS CARRIES ONE, SO "NO PRIOR READING" ONLY
048800* HAPPENS FOR A BRAND NEW VEHICLE THE RIDER-APP SIDE HAS NOT
048900* ADDED TO THE MASTER YET, WHICH THIS BATCH DOES NOT HANDLE.
049000     MOVE VEH-LAT           TO TBV-PRIOR-LAT(WK-VEH-IDX).
049100     MOVE VEH-LON           TO TBV-PRIOR-LON(WK-VEH-IDX).
049200     SET TBV-PRIOR-ON-RECORD(WK-VEH-IDX) TO TRUE.
049300 A112-STORE-VEHICLE-ENTRY-EX.
049400 EXIT.
049500
049600 A130-LOAD-USERS.
049700     PERFORM A131-READ-ONE-USER
049800        THRU A131-READ-ONE-USER-EX
049900        UNTIL WK-CTL-USR-AT-EOF.
050000 A139-LOAD-USERS-EX.
050100 EXIT.
050200
050300 A131-READ-ONE-USER.
050400     READ FLTUSR
050500         AT END
050600             SET WK-CTL-USR-AT-EOF TO TRUE
050700         NOT AT END
050800             PERFORM A132-STORE-USER-ENTRY
050900                THRU A132-STORE-USER-ENTRY-EX
051000     END-READ.
051100 A131-READ-ONE-USER-EX.
051200 EXIT.
051300
051400 A132-STORE-USER-ENTRY.
051500     ADD 1 TO WK-CTL-USR-COUNT.
051600     SET WK-USR-IDX TO WK-CTL-USR-COUNT.
051700     MOVE USR-ID            TO TBU-ID(WK-USR-IDX).
051800     MOVE USR-NAME          TO TBU-NAME(WK-USR-IDX).
051900 A132-STORE-USER-ENTRY-EX.
052000 EXIT.
052100
052200 A150-LOAD-RENTALS.
052300     PERFORM A151-READ-ONE-RENTAL
052400        THRU A151-READ-ONE-RENTAL-EX
052500        UNTIL WK-CTL-RNT-AT-EOF.
052600 A159-LOAD-RENTALS-EX.
052700 EXIT.
052800
052900 A151-READ-ONE-RENTAL.
053000     READ FLTRNT
053100         AT END
053200             SET WK-CTL-RNT-AT-EOF TO TRUE
053300         NOT AT END
053400             PERFORM A152-STORE-RENTAL-ENTRY
053500                THRU A152-STORE-RENTAL-ENTRY-EX
053600     END-READ.
053700 A151-READ-ONE-RENTAL-EX.
053800 EXIT.
053900
054000 A152-STORE-RENTAL-ENTRY.
054100     ADD 1 TO WK-CTL-RNT-COUNT.
054200     SET WK-RNT-IDX TO WK-CTL-RNT-COUNT.
054300     MOVE RNT-ID            TO TBR-ID(WK-RNT-IDX).
054400     MOVE RNT-USER-ID       TO TBR-USER-ID(WK-RNT-IDX).
054500     MOVE RNT-VEHICLE-ID    TO TBR-VEHICLE-ID(WK-RNT-IDX).
054600     MOVE RNT-START-TIME    TO TBR-START-TIME(WK-RNT-IDX).
054700     MOVE RNT-END-TIME      TO TBR-END-TIME(WK-RNT-IDX).
054800     MOVE RNT-ACTIVE-FLAG   TO TBR-ACTIVE-FLAG(WK-RNT-IDX).
054900 A152-STORE-RENTAL-ENTRY-EX.
055000 EXIT.
055100
055200 A170-LOAD-PAYMENTS.
055300     PERFORM A171-READ-ONE-PAYMENT
055400        THRU A171-READ-ONE-PAYMENT-EX
055500        UNTIL WK-CTL-PAY-AT-EOF.
055600 A179-LOAD-PAYMENTS-EX.
055700 EXIT.
055800
055900 A171-READ-ONE-PAYMENT.
056000     READ FLTPAY
056100         AT END
056200             SET WK-CTL-PAY-AT-EOF TO TRUE
056300         NOT AT END
056400             PERFORM A172-STORE-PAYMENT-ENTRY
056500                THRU A172-STORE-PAYMENT-ENTRY-EX
056600     END-READ.
056700 A171-READ-ONE-PAYMENT-EX.
056800 EXIT.
056900
057000 A172-STORE-PAYMENT-ENTRY.
057100     ADD 1 TO WK-CTL-PAY-COUNT.
057200     SET WK-PAY-IDX TO WK-CTL-PAY-COUNT.
057300     MOVE PAY-ID            TO TBP-ID(WK-PAY-IDX).
057400     MOVE PAY-RENTAL-ID     TO TBP-RENTAL-ID(WK-PAY-IDX).
057500     MOVE PAY-BASE-AMOUNT   TO TBP-BASE-AMOUNT(WK-PAY-IDX).
057600     MOVE PAY-SURCHARGES    TO TBP-SURCHARGES(WK-PAY-IDX).
057700     MOVE PAY-TOTAL         TO TBP-TOTAL(WK-PAY-IDX).
057800     MOVE PAY-DESCRIPTION   TO TBP-DESCRIPTION(WK-PAY-IDX).
057900 A172-STORE-PAYMENT-ENTRY-EX.
058000 EXIT.
058100
058200*-------------------------------------------------------------------*
058300 A200-PROCESS-TRANSACTIONS.
058400*-------------------------------------------------------------------*
058500     PERFORM A210-READ-ONE-TRANSACTION
058600        THRU A219-READ-ONE-TRANSACTION-EX
058700        UNTIL WK-CTL-TXN-AT-EOF.
058800*-------------------------------------------------------------------*
058900 A299-PROCESS-TRANSACTIONS-EX.
059000 EXIT.
059100
059200 A210-READ-ONE-TRANSACTION.
059300     READ FLTTXN
059400         AT END
059500             SET WK-CTL-TXN-AT-EOF TO TRUE
059600         NOT AT END
059700             ADD 1 TO WK-CTL-TXN-COUNT
059800             PERFORM B000-DISPATCH-TRANSACTION
059900                THRU B099-DISPATCH-TRANSACTION-EX
060000     END-READ.
060100 A219-READ-ONE-TRANSACTION-EX.
060200 EXIT.
060300
060400*-------------------------------------------------------------------*
060500 A300-VERIFY-LEDGER.
060600* END-OF-RUN INTEGRITY CHECK ON THE AUDIT LEDGER'S CHECKSUM CHAIN.
060700*-------------------------------------------------------------------*
060800     MOVE SPACES TO WK-C-AUD-RECORD.
060900     SET WK-C-AUD-MODE-VERIFY TO TRUE.
061000     CALL "FLTVAUD" USING WK-C-AUD-RECORD.
061100     IF  NOT WK-C-AUD-CHAIN-OK
061200         DISPLAY "FLTVCTL - AUDIT LEDGER CHAIN BROKEN THIS RUN"
061300     END-IF.
061400*-------------------------------------------------------------------*
061500 A399-VERIFY-LEDGER-EX.
061600 EXIT.
061700
061800*-------------------------------------------------------------------*
061900 A400-SAVE-MASTERS.
062000* REWRITE EACH MASTER WHOLESALE FROM THE IN-MEMORY TABLE, THEN
062100* RETIRE THE SNAPSHOT MAP - SEE FLT0039.
062200*-------------------------------------------------------------------*
062300     PERFORM D440-CLEAR-SNAPSHOT-MAP THRU D449-CLEAR-SNAPSHOT-MAP-EX.
062400
062500     OPEN OUTPUT FLTVEH.
062600     PERFORM A410-WRITE-ONE-VEHICLE
062700        THRU A410-WRITE-ONE-VEHICLE-EX
062800        VARYING WK-VEH-IDX FROM 1 BY 1
062900          UNTIL WK-VEH-IDX > WK-CTL-VEH-COUNT.
063000     CLOSE FLTVEH.
063100
063200     OPEN OUTPUT FLTUSR.
063300     PERFORM A420-WRITE-ONE-USER
063400        THRU A420-WRITE-ONE-USER-EX
063500        VARYING WK-USR-IDX FROM 1 BY 1
063600          UNTIL WK-USR-IDX > WK-CTL-USR-COUNT.
063700     CLOSE FLTUSR.
063800
063900     OPEN OUTPUT FLTRNT.
064000     PERFORM A430-WRITE-ONE-RENTAL
064100        THRU A430-WRITE-ONE-RENTAL-EX
064200        VARYING WK-RNT-IDX FROM 1 BY 1
064300          UNTIL WK-RNT-IDX > WK-CTL-RNT-COUNT.
064400     CLOSE FLTRNT.
064500
064600     OPEN OUTPUT FLTPAY.
064700     PERFORM A440-WRITE-ONE-PAYMENT
064800        THRU A440-WRITE-ONE-PAYMENT-EX
064900        VARYING WK-PAY-IDX FROM 1 BY 1
065000          UNTIL WK-PAY-IDX > WK-CTL-PAY-COUNT.
065100     CLOSE FLTPAY.
065200*-------------------------------------------------------------------*
065300 A499-SAVE-MASTERS-EX.
065400 EXIT.
065500
065600 A410-WRITE-ONE-VEHICLE.
065700     MOVE SPACES TO FLTVEH-RECORD.
065800     MOVE TBV-ID(WK-VEH-IDX)           TO VEH-ID.
065900     MOVE TBV-TYPE(WK-VEH-IDX)         TO VEH-TYPE.
066000     MOVE TBV-STATE(WK-VEH-IDX)        TO VEH-STATE.
066100     MOVE TBV-BATTERY-PCT(WK-VEH-IDX)  TO VEH-BATTERY-PCT.
066200     MOVE TBV-TEMP-C(WK-VEH-IDX)       TO VEH-TEMP-C.
066300     MOVE TBV-LAT(WK-VEH-IDX)          TO VEH-LAT.
066400     MOVE TBV-LON(WK-VEH-IDX)          TO VEH-LON.
066500     MOVE TBV-CITY(WK-VEH-IDX)         TO VEH-CITY.
066600     MOVE TBV-HELMET-FLAG(WK-VEH-IDX)  TO VEH-HELMET-FLAG.
066700     WRITE FLTVEH-RECORD.
066800 A410-WRITE-ONE-VEHICLE-EX.
066900 EXIT.
067000
067100 A420-WRITE-ONE-USER.
067200     MOVE SPACES TO FLTUSR-RECORD.
067300     MOVE TBU-ID(WK-USR-IDX)           TO USR-ID.
067400     MOVE TBU-NAME(WK-USR-IDX)         TO USR-NAME.
067500     WRITE FLTUSR-RECORD.
067600 A420-WRITE-ONE-USER-EX.
067700 EXIT.
067800
067900 A430-WRITE-ONE-RENTAL.
068000     MOVE SPACES TO FLTRNT-RECORD.
068100     MOVE TBR-ID(WK-RNT-IDX)           TO RNT-ID.
068200     MOVE TBR-USER-ID(WK-RNT-IDX)      TO RNT-USER-ID.
068300     MOVE TBR-VEHICLE-ID(WK-RNT-IDX)   TO RNT-VEHICLE-ID.
068400     MOVE TBR-START-TIME(WK-RNT-IDX)   TO RNT-START-TIME.
068500     MOVE TBR-END-TIME(WK-RNT-IDX)     TO RNT-END-TIME.
068600     MOVE TBR-ACTIVE-FLAG(WK-RNT-IDX)  TO RNT-ACTIVE-FLAG.
068700     WRITE FLTRNT-RECORD.
068800 A430-WRITE-ONE-RENTAL-EX.
068900 EXIT.
069000
069100 A440-WRITE-ONE-PAYMENT.
069200     MOVE SPACES TO FLTPAY-RECORD.
069300     MOVE TBP-ID(WK-PAY-IDX)           TO PAY-ID.
069400     MOVE TBP-RENTAL-ID(WK-PAY-IDX)    TO PAY-RENTAL-ID.
069500     MOVE TBP-BASE-AMOUNT(WK-PAY-IDX)  TO PAY-BASE-AMOUNT.
069600     MOVE TBP-SURCHARGES(WK-PAY-IDX)   TO PAY-SURCHARGES.
069700     MOVE TBP-TOTAL(WK-PAY-IDX)        TO PAY-TOTAL.
069800     MOVE TBP-DESCRIPTION(WK-PAY-IDX)  TO PAY-DESCRIPTION.
069900     WRITE FLTPAY-RECORD.
070000 A440-WRITE-ONE-PAYMENT-EX.
070100 EXIT.
070200
070300*===================================================================*
070400* B-SERIES - ONE TRANSACTION TYPE PER PARAGRAPH RANGE.               *
070500*===================================================================*
070600 B000-DISPATCH-TRANSACTION.
070700*-------------------------------------------------------------------*
070800     EVALUATE TRUE
070900         WHEN TXN-IS-RESERVE
071000             PERFORM B100-RESERVE-VEHICLE
071100                THRU B199-RESERVE-VEHICLE-EX
071200         WHEN TXN-IS-START-RENTAL
071300             PERFORM B200-START-RENTAL
071400                THRU B299-START-RENTAL-EX
071500         WHEN TXN-IS-END-RENTAL
071600             PERFORM B300-END-RENTAL
071700                THRU B399-END-RENTAL-EX
071800         WHEN TXN-IS-TELEMETRY
071900             PERFORM B400-PROCESS-TELEMETRY
072000                THRU B499-PROCESS-TELEMETRY-EX
072100         WHEN TXN-IS-ZONE-CHECK
072200             PERFORM C300-ZONE-CHECK
072300                THRU C399-ZONE-CHECK-EX
072400         WHEN OTHER
072500             MOVE "UNRECOGNIZED TRANSACTION TYPE"
072600                 TO WK-CTL-REJECT-REASON
072700             PERFORM D900-LOG-REJECTION
072800                THRU D999-LOG-REJECTION-EX
072900     END-EVALUATE.
073000 B099-DISPATCH-TRANSACTION-EX.
073100 EXIT.
073200
073300*-------------------------------------------------------------------*
073400 B100-RESERVE-VEHICLE.
073500* BATCH FLOW 1 - RESERVE-VEHICLE. AVAILABLE -> RESERVED.
073600*-------------------------------------------------------------------*
073700     PERFORM D100-FIND-VEHICLE THRU D199-FIND-VEHICLE-EX.
073800     PERFORM D200-FIND-USER THRU D299-FIND-USER-EX.
073900     IF  NOT WK-CTL-VEH-WAS-FOUND OR NOT WK-CTL-USR-WAS-FOUND
074000         MOVE "VEHICLE OR RIDER NOT ON FILE"
074100             TO WK-CTL-REJECT-REASON
074200         PERFORM D900-LOG-REJECTION
074300            THRU D999-LOG-REJECTION-EX
074400     ELSE
074500* FLT0048 - SNAPSHOT TAKEN BEFORE THE STATE TRANSITION SO A BAD
074600* AUDIT WRITE BELOW HAS SOMETHING TO ROLL THE VEHICLE BACK TO.
074700         PERFORM D400-SNAPSHOT-VEHICLE-STATE
074800            THRU D499-SNAPSHOT-VEHICLE-STATE-EX
074900         MOVE TBV-STATE(WK-VEH-IDX) TO WK-C-STT-FROM-STATE
075000         MOVE "RESERVED"            TO WK-C-STT-TO-STATE
075100         CALL "FLTVSTT" USING WK-C-STT-RECORD
075200         IF  WK-C-STT-VALID
075300             MOVE "RESERVED" TO TBV-STATE(WK-VEH-IDX)
075400             MOVE "RESERVED" TO WK-CTL-AUD-EVENT-TYPE
075500             STRING "VEHICLE " TXN-VEH-ID " RESERVED FOR RIDER "
075600                    TXN-USR-ID DELIMITED BY SIZE
075700                    INTO WK-CTL-AUD-PAYLOAD-WORK
075800             PERFORM D500-APPEND-AUDIT THRU D599-APPEND-AUDIT-EX
075900             IF  WK-C-AUD-FAILED
076000                 MOVE "AUDIT LEDGER WRITE FAILED"
076100                     TO WK-CTL-REJECT-REASON
076200                 PERFORM D410-ROLLBACK-ONE-VEHICLE
076300                    THRU D419-ROLLBACK-ONE-VEHICLE-EX
076400                 PERFORM D900-LOG-REJECTION
076500                    THRU D999-LOG-REJECTION-EX
076600             END-IF
076700         ELSE
076800             MOVE "VEHICLE NOT AVAILABLE TO RESERVE"
076900                 TO WK-CTL-REJECT-REASON
077000             PERFORM D900-LOG-REJECTION
077100                THRU D999-LOG-REJECTION-EX
077200         END-IF
077300     END-IF.
077400*-------------------------------------------------------------------*
077500 B199-RESERVE-VEHICLE-EX.
077600 EXIT.
077700
077800*-------------------------------------------------------------------*
077900 B200-START-RENTAL.
078000* BATCH FLOW 2 - START-RENTAL. FLTVPOL MODE "B" GUARDS THE UNLOCK
078100* (BATTERY FLOOR, MOPED HELMET SENSOR); RESERVED -> IN_USE; A NEW
078200* RENTAL RECORD IS OPENED.
078300*-------------------------------------------------------------------*
078400     PERFORM D100-FIND-VEHICLE THRU D199-FIND-VEHICLE-EX.
078500     IF  NOT WK-CTL-VEH-WAS-FOUND
078600         MOVE "VEHICLE NOT ON FILE" TO WK-CTL-REJECT-REASON
078700         PERFORM D900-LOG-REJECTION THRU D999-LOG-REJECTION-EX
078800     ELSE
078900* FLT0048 - SNAPSHOT TAKEN BEFORE THE STATE TRANSITION SO A BAD
079000* AUDIT WRITE BELOW HAS SOMETHING TO ROLL THE VEHICLE BACK TO.
079100         PERFORM D400-SNAPSHOT-VEHICLE-STATE
079200            THRU D499-SNAPSHOT-VEHICLE-STATE-EX
079300         MOVE SPACES TO WK-C-POL-RECORD
079400         SET WK-C-POL-MODE-BEFORE-UNLOCK TO TRUE
079500         MOVE TBV-CITY(WK-VEH-IDX)        TO WK-C-POL-CITY
079600         MOVE TBV-TYPE(WK-VEH-IDX)        TO WK-C-POL-VEH-TYPE
079700         MOVE TBV-BATTERY-PCT(WK-VEH-IDX) TO WK-C-POL-BATTERY-PCT
079800         MOVE TBV-HELMET-FLAG(WK-VEH-IDX) TO WK-C-POL-HELMET-FLAG
079900         CALL "FLTVPOL" USING WK-C-POL-RECORD
080000         IF  WK-C-POL-ALLOWED
080100             MOVE TBV-STATE(WK-VEH-IDX) TO WK-C-STT-FROM-STATE
080200             MOVE "IN_USE"              TO WK-C-STT-TO-STATE
080300             CALL "FLTVSTT" USING WK-C-STT-RECORD
080400             IF  WK-C-STT-VALID
080500                 MOVE "IN_USE" TO TBV-STATE(WK-VEH-IDX)
080600                 PERFORM D600-NEXT-RENTAL-ID
080700                    THRU D699-NEXT-RENTAL-ID-EX
080800                 PERFORM D610-ADD-RENTAL-ENTRY
080900                    THRU D619-ADD-RENTAL-ENTRY-EX
081000                 MOVE "RENTAL_STARTED" TO WK-CTL-AUD-EVENT-TYPE
081100                 STRING "RENTAL " WK-CTL-NEW-RNT-ID
081200                        " STARTED ON VEHICLE " TXN-VEH-ID
081300                        DELIMITED BY SIZE
081400                        INTO WK-CTL-AUD-PAYLOAD-WORK
081500                 PERFORM D500-APPEND-AUDIT
081600                    THRU D599-APPEND-AUDIT-EX
081700                 IF  WK-C-AUD-FAILED
081800                     MOVE "AUDIT LEDGER WRITE FAILED"
081900                         TO WK-CTL-REJECT-REASON
082000                     PERFORM D410-ROLLBACK-ONE-VEHICLE
082100                        THRU D419-ROLLBACK-ONE-VEHICLE-EX
082200                     PERFORM D900-LOG-REJECTION
082300                        THRU D999-LOG-REJECTION-EX
082400                 END-IF
082500             ELSE
082600                 MOVE "VEHICLE NOT IN RESERVED STATE"
082700                     TO WK-CTL-REJECT-REASON
082800                 PERFORM D900-LOG-REJECTION
082900                    THRU D999-LOG-REJECTION-EX
083000             END-IF
083100         ELSE
083200             MOVE WK-C-POL-REASON-CD TO WK-CTL-REJECT-REASON
083300             PERFORM D900-LOG-REJECTION
083400                THRU D999-LOG-REJECTION-EX
083500         END-IF
083600     END-IF.
083700*-------------------------------------------------------------------*
083800 B299-START-RENTAL-EX.
083900 EXIT.
084000
084100*-------------------------------------------------------------------*
084200 B300-END-RENTAL.
084300* BATCH FLOW 3 - END-RENTAL. FLTVPOL MODE "A" PRICES ANY CITY
084400* SURCHARGE FOR THE DROP-OFF POINT; IN_USE -> AVAILABLE; FARE IS
084500* POSTED TO THE PAYMENT TABLE.
084600*-------------------------------------------------------------------*
084700     PERFORM D100-FIND-VEHICLE THRU D199-FIND-VEHICLE-EX.
084800     IF  NOT WK-CTL-VEH-WAS-FOUND
084900         MOVE "VEHICLE NOT ON FILE" TO WK-CTL-REJECT-REASON
085000         PERFORM D900-LOG-REJECTION THRU D999-LOG-REJECTION-EX
085100     ELSE
085200         PERFORM D310-FIND-ACTIVE-RENTAL-BY-VEHICLE
085300            THRU D319-FIND-ACTIVE-RENTAL-BY-VEHICLE-EX
085400         IF  NOT WK-CTL-RNT-WAS-FOUND
085500             MOVE "NO ACTIVE RENTAL ON THIS VEHICLE"
085600                 TO WK-CTL-REJECT-REASON
085700             PERFORM D900-LOG-REJECTION
085800                THRU D999-LOG-REJECTION-EX
085900         ELSE
086000* FLT0048 - SNAPSHOT TAKEN BEFORE THE STATE TRANSITION SO A BAD
086100* AUDIT WRITE BELOW HAS SOMETHING TO ROLL THE VEHICLE BACK TO.
086200             PERFORM D400-SNAPSHOT-VEHICLE-STATE
086300                THRU D499-SNAPSHOT-VEHICLE-STATE-EX
086400             MOVE SPACES TO WK-C-POL-RECORD
086500             SET WK-C-POL-MODE-AFTER-TRIP TO TRUE
086600             MOVE TBV-CITY(WK-VEH-IDX) TO WK-C-POL-CITY
086700             MOVE TBV-TYPE(WK-VEH-IDX) TO WK-C-POL-VEH-TYPE
086800             MOVE TBV-LAT(WK-VEH-IDX)  TO WK-C-POL-GPS-LAT
086900             MOVE TBV-LON(WK-VEH-IDX)  TO WK-C-POL-GPS-LON
087000             CALL "FLTVPOL" USING WK-C-POL-RECORD
087100
087200             MOVE TBV-STATE(WK-VEH-IDX) TO WK-C-STT-FROM-STATE
087300             MOVE "AVAILABLE"           TO WK-C-STT-TO-STATE
087400             CALL "FLTVSTT" USING WK-C-STT-RECORD
087500             IF  WK-C-STT-VALID
087600                 MOVE "AVAILABLE" TO TBV-STATE(WK-VEH-IDX)
087700                 MOVE TXN-TIMESTAMP TO TBR-END-TIME(WK-RNT-IDX)
087800                 SET TBR-IS-ENDED(WK-RNT-IDX) TO TRUE
087900                 PERFORM B350-COMPUTE-PAYMENT
088000                    THRU B359-COMPUTE-PAYMENT-EX
088100                 MOVE "RENTAL_ENDED" TO WK-CTL-AUD-EVENT-TYPE
088200                 STRING "RENTAL " TBR-ID(WK-RNT-IDX)
088300                        " ENDED, PAYMENT " WK-CTL-NEW-PAY-ID
088400                        DELIMITED BY SIZE
088500                        INTO WK-CTL-AUD-PAYLOAD-WORK
088600                 PERFORM D500-APPEND-AUDIT
088700                    THRU D599-APPEND-AUDIT-EX
088800                 IF  WK-C-AUD-FAILED
088900                     MOVE "AUDIT LEDGER WRITE FAILED"
089000                         TO WK-CTL-REJECT-REASON
089100                     PERFORM D410-ROLLBACK-ONE-VEHICLE
089200                        THRU D419-ROLLBACK-ONE-VEHICLE-EX
089300                     PERFORM D900-LOG-REJECTION
089400                        THRU D999-LOG-REJECTION-EX
089500                 END-IF
089600             ELSE
089700                 MOVE "VEHICLE NOT IN IN_USE STATE"
089800                     TO WK-CTL-REJECT-REASON
089900                 PERFORM D900-LOG-REJECTION
090000                    THRU D999-LOG-REJECTION-EX
090100             END-IF
090200         END-IF
090300     END-IF.
090400*-------------------------------------------------------------------*
090500 B399-END-RENTAL-EX.
090600 EXIT.
090700
090800 B350-COMPUTE-PAYMENT.
090900* BASE FARE COMES FROM FLTXPARA'S FIXED-CONSTANT TABLE; THE CITY
091000* SURCHARGE, IF ANY, CAME BACK FROM FLTVPOL'S MODE "A" CALL ABOVE.
091100     MOVE SPACES TO WK-C-XPARA-RECORD.
091200     MOVE "BASE-FARE" TO WK-C-XPARA-CD.
091300     CALL "FLTXPARA" USING WK-C-XPARA-RECORD.
091400     MOVE WK-C-XPARA-VALUE TO WK-CTL-BASE-FARE-VAL.
091500     MOVE WK-C-POL-SURCHARGE-AMT TO WK-CTL-SURCH-VAL.
091600     ADD WK-CTL-BASE-FARE-VAL WK-CTL-SURCH-VAL
091700         GIVING WK-CTL-TOTAL-VAL.
091800     PERFORM D620-NEXT-PAYMENT-ID THRU D629-NEXT-PAYMENT-ID-EX.
091900     PERFORM D630-ADD-PAYMENT-ENTRY THRU D639-ADD-PAYMENT-ENTRY-EX.
092000 B359-COMPUTE-PAYMENT-EX.
092100 EXIT.
092200
092300*-------------------------------------------------------------------*
092400 B400-PROCESS-TELEMETRY.
092500* BATCH FLOW 4/5 - PROCESS-TELEMETRY-READING AND EVENT DISPATCH.
092600* FLTVTEL CLASSIFIES THE READING AGAINST THE VEHICLE'S PRIOR FIX
092700* AND THE FIXED TELEMETRY THRESHOLDS; THE PRIOR-FIX CARRY-FORWARD
092800* IS ROLLED HERE SO THE NEXT READING SEES TODAY'S READING AS ITS
092900* OWN PRIOR FIX.
093000*-------------------------------------------------------------------*
093100     PERFORM D100-FIND-VEHICLE THRU D199-FIND-VEHICLE-EX.
093200     IF  NOT WK-CTL-VEH-WAS-FOUND
093300         MOVE "VEHICLE NOT ON FILE" TO WK-CTL-REJECT-REASON
093400         PERFORM D900-LOG-REJECTION THRU D999-LOG-REJECTION-EX
093500     ELSE
093600         MOVE SPACES TO WK-C-TEL-RECORD
093700         MOVE TBV-STATE(WK-VEH-IDX)       TO WK-C-TEL-VEH-STATE
093800         MOVE TXN-LAT                     TO WK-C-TEL-NEW-LAT
093900         MOVE TXN-LON                     TO WK-C-TEL-NEW-LON
094000         MOVE TXN-BATTERY-PCT              TO WK-C-TEL-BATTERY-PCT
094100         MOVE TXN-TEMP-C                   TO WK-C-TEL-TEMP-C
094200         MOVE TBV-PRIOR-VALID(WK-VEH-IDX)  TO WK-C-TEL-PRIOR-VALID
094300         MOVE TBV-PRIOR-LAT(WK-VEH-IDX)    TO WK-C-TEL-PRIOR-LAT
094400         MOVE TBV-PRIOR-LON(WK-VEH-IDX)    TO WK-C-TEL-PRIOR-LON
094500         CALL "FLTVTEL" USING WK-C-TEL-RECORD
094600
094700         PERFORM D400-SNAPSHOT-VEHICLE-STATE
094800            THRU D499-SNAPSHOT-VEHICLE-STATE-EX.
094900
095000         MOVE TBV-LAT(WK-VEH-IDX) TO TBV-PRIOR-LAT(WK-VEH-IDX).
095100         MOVE TBV-LON(WK-VEH-IDX) TO TBV-PRIOR-LON(WK-VEH-IDX).
095200         SET TBV-PRIOR-ON-RECORD(WK-VEH-IDX) TO TRUE.
095300         MOVE TXN-LAT             TO TBV-LAT(WK-VEH-IDX).
095400         MOVE TXN-LON             TO TBV-LON(WK-VEH-IDX).
095500         MOVE TXN-BATTERY-PCT     TO TBV-BATTERY-PCT(WK-VEH-IDX).
095600         MOVE TXN-TEMP-C          TO TBV-TEMP-C(WK-VEH-IDX).
095700
095800         EVALUATE TRUE
095900             WHEN WK-C-TEL-EVT-CRITICAL-TEMP
096000                 PERFORM B440-CRITICAL-TEMP-EVENT
096100                    THRU B449-CRITICAL-TEMP-EVENT-EX
096200             WHEN WK-C-TEL-EVT-HIGH-TEMP
096300                 PERFORM B430-HIGH-TEMP-EVENT
096400                    THRU B439-HIGH-TEMP-EVENT-EX
096500             WHEN WK-C-TEL-EVT-CRITICAL-BATT
096600                 PERFORM B420-CRITICAL-BATT-EVENT
096700                    THRU B429-CRITICAL-BATT-EVENT-EX
096800             WHEN WK-C-TEL-EVT-LOW-BATT
096900                 PERFORM B410-LOW-BATT-EVENT
097000                    THRU B419-LOW-BATT-EVENT-EX
097100             WHEN WK-C-TEL-EVT-THEFT-ALARM
097200                 PERFORM B450-THEFT-ALARM-EVENT
097300                    THRU B459-THEFT-ALARM-EVENT-EX
097400             WHEN OTHER
097500                 MOVE "OK" TO WK-CTL-AUD-EVENT-TYPE
097600                 MOVE "TELEMETRY READING NORMAL"
097700                     TO WK-CTL-AUD-PAYLOAD-WORK
097800                 PERFORM D500-APPEND-AUDIT
097900                    THRU D599-APPEND-AUDIT-EX
098000                 IF  WK-C-AUD-FAILED
098100                     MOVE "AUDIT LEDGER WRITE FAILED"
098200                         TO WK-CTL-REJECT-REASON
098300                     PERFORM D410-ROLLBACK-ONE-VEHICLE
098400                        THRU D419-ROLLBACK-ONE-VEHICLE-EX
098500                     PERFORM D900-LOG-REJECTION
098600                        THRU D999-LOG-REJECTION-EX
098700                 END-IF
098800         END-EVALUATE
098900     END-IF.
099000*-------------------------------------------------------------------*
099100 B499-PROCESS-TELEMETRY-EX.
099200 EXIT.
099300
099400 B410-LOW-BATT-EVENT.
099500     MOVE "LOW_BATTERY_WARNING" TO WK-CTL-AUD-EVENT-TYPE.
099600     STRING "BATTERY LOW WARNING ON VEHICLE " TXN-VEH-ID
099700            DELIMITED BY SIZE INTO WK-CTL-AUD-PAYLOAD-WORK.
099800     PERFORM D500-APPEND-AUDIT THRU D599-APPEND-AUDIT-EX.
099900     IF  WK-C-AUD-FAILED
100000         MOVE "AUDIT LEDGER WRITE FAILED" TO WK-CTL-REJECT-REASON
100100         PERFORM D410-ROLLBACK-ONE-VEHICLE
100200            THRU D419-ROLLBACK-ONE-VEHICLE-EX
100300         PERFORM D900-LOG-REJECTION THRU D999-LOG-REJECTION-EX
100400     END-IF.
100500 B419-LOW-BATT-EVENT-EX.
100600 EXIT.
100700
100800 B420-CRITICAL-BATT-EVENT.
100900* FLT0044 - A VEHICLE THAT IS STILL IN_USE WHEN THE BATTERY GOES
101000* CRITICAL CANNOT SIMPLY BE ROUTED TO MAINTENANCE UNDERNEATH THE
101100* RIDER - THE RIDE IS ENDED ON THE RIDER'S BEHALF FIRST (SAME
101200* PARAGRAPH RANGE THE END-RENTAL TRANSACTION ITSELF USES), AND
101300* ONLY IF THAT ATTEMPT ITSELF CANNOT GO THROUGH DO WE FALL BACK
101400* TO EMERGENCY-LOCK. A VEHICLE NOT CURRENTLY IN_USE HAS NO RIDER
101500* TO PROTECT AND GOES STRAIGHT TO SEND-TO-MAINTENANCE, AS BEFORE.
101600*-------------------------------------------------------------------*
101700     IF  TBV-ST-IN-USE(WK-VEH-IDX)
101800         PERFORM D310-FIND-ACTIVE-RENTAL-BY-VEHICLE
101900            THRU D319-FIND-ACTIVE-RENTAL-BY-VEHICLE-EX
102000         MOVE "N" TO WK-CTL-SUBTXN-REJECT-SW
102100         PERFORM B300-END-RENTAL THRU B399-END-RENTAL-EX
102200         IF  WK-CTL-SUBTXN-WAS-REJECTED
102300             STRING "BATTERY CRITICAL ON VEHICLE " TXN-VEH-ID
102400                    " - EMERGENCY END-RENTAL FAILED, LOCKING"
102500                    DELIMITED BY SIZE INTO WK-CTL-AUD-PAYLOAD-WORK
102600             PERFORM C100-EMERGENCY-LOCK THRU C199-EMERGENCY-LOCK-EX
102700         ELSE
102800             MOVE "EMERGENCY_RENTAL_END" TO WK-CTL-AUD-EVENT-TYPE
102900             STRING "BATTERY CRITICAL ON VEHICLE " TXN-VEH-ID
103000                    " - RENTAL ENDED EARLY ON RIDER'S BEHALF"
103100                    DELIMITED BY SIZE INTO WK-CTL-AUD-PAYLOAD-WORK
103200             PERFORM D500-APPEND-AUDIT THRU D599-APPEND-AUDIT-EX
103300             IF  WK-C-AUD-FAILED
103400                 MOVE "AUDIT LEDGER WRITE FAILED"
103500                     TO WK-CTL-REJECT-REASON
103600                 PERFORM D410-ROLLBACK-ONE-VEHICLE
103700                    THRU D419-ROLLBACK-ONE-VEHICLE-EX
103800                 PERFORM D900-LOG-REJECTION
103900                    THRU D999-LOG-REJECTION-EX
104000             END-IF
104100         END-IF
104200     ELSE
104300         STRING "BATTERY CRITICAL ON VEHICLE " TXN-VEH-ID
104400                " - ROUTED TO MAINTENANCE" DELIMITED BY SIZE
104500                INTO WK-CTL-AUD-PAYLOAD-WORK
104600         PERFORM C200-SEND-TO-MAINTENANCE THRU C299-SEND-TO-MAINTENANCE-EX
104700     END-IF.
104800*-------------------------------------------------------------------*
104900 B429-CRITICAL-BATT-EVENT-EX.
105000 EXIT.
105100
105200 B430-HIGH-TEMP-EVENT.
105300* FLT0044 - WAS LOGGING THE TRIGGERING ALERT'S OWN CODE HERE;
105400* THE LEDGER CODE FOR THE THROTTLING ACTION ITSELF IS
105500* VEHICLE_THROTTLED, NOT A RESTATEMENT OF THE ALERT.
105600     MOVE "VEHICLE_THROTTLED" TO WK-CTL-AUD-EVENT-TYPE.
105700     STRING "TEMPERATURE WARNING ON VEHICLE " TXN-VEH-ID
105800            DELIMITED BY SIZE INTO WK-CTL-AUD-PAYLOAD-WORK.
105900     PERFORM D500-APPEND-AUDIT THRU D599-APPEND-AUDIT-EX.
106000     IF  WK-C-AUD-FAILED
106100         MOVE "AUDIT LEDGER WRITE FAILED" TO WK-CTL-REJECT-REASON
106200         PERFORM D410-ROLLBACK-ONE-VEHICLE
106300            THRU D419-ROLLBACK-ONE-VEHICLE-EX
106400         PERFORM D900-LOG-REJECTION THRU D999-LOG-REJECTION-EX
106500     END-IF.
106600 B439-HIGH-TEMP-EVENT-EX.
106700 EXIT.
106800
106900 B440-CRITICAL-TEMP-EVENT.
107000* FLT0044 - ALERT ENTRY NOW POSTED BEFORE C100 IS PERFORMED, NOT
107100* AFTER - C100 POSTS ITS OWN EMERGENCY_LOCK ENTRY ON A SUCCESSFUL
107200* TRANSITION, SO POSTING THE ALERT AFTERWARD OVERWROTE THE AUDIT
107300* STAGING AREA WITH A DUPLICATE OF WHAT C100 HAD ALREADY WRITTEN.
107400     MOVE "CRITICAL_TEMPERATURE" TO WK-CTL-AUD-EVENT-TYPE.
107500     STRING "TEMPERATURE CRITICAL ON VEHICLE " TXN-VEH-ID
107600            " - EMERGENCY LOCK" DELIMITED BY SIZE
107700            INTO WK-CTL-AUD-PAYLOAD-WORK.
107800     PERFORM D500-APPEND-AUDIT THRU D599-APPEND-AUDIT-EX.
107900     IF  WK-C-AUD-FAILED
108000         MOVE "AUDIT LEDGER WRITE FAILED" TO WK-CTL-REJECT-REASON
108100         PERFORM D900-LOG-REJECTION THRU D999-LOG-REJECTION-EX
108200     ELSE
108300         PERFORM C100-EMERGENCY-LOCK THRU C199-EMERGENCY-LOCK-EX
108400     END-IF.
108500 B449-CRITICAL-TEMP-EVENT-EX.
108600 EXIT.
108700
108800 B450-THEFT-ALARM-EVENT.
108900* FLT0044 - SAME ORDERING FIX AS B440 ABOVE.
109000     MOVE "THEFT_ALARM" TO WK-CTL-AUD-EVENT-TYPE.
109100     STRING "THEFT ALARM ON VEHICLE " TXN-VEH-ID
109200            " - EMERGENCY LOCK" DELIMITED BY SIZE
109300            INTO WK-CTL-AUD-PAYLOAD-WORK.
109400     PERFORM D500-APPEND-AUDIT THRU D599-APPEND-AUDIT-EX.
109500     IF  WK-C-AUD-FAILED
109600         MOVE "AUDIT LEDGER WRITE FAILED" TO WK-CTL-REJECT-REASON
109700         PERFORM D900-LOG-REJECTION THRU D999-LOG-REJECTION-EX
109800     ELSE
109900         PERFORM C100-EMERGENCY-LOCK THRU C199-EMERGENCY-LOCK-EX
110000     END-IF.
110100 B459-THEFT-ALARM-EVENT-EX.
110200 EXIT.
110300
110400*===================================================================*
110500* C-SERIES - SAFETY ACTIONS SHARED ACROSS SEVERAL TRANSACTION       *
110600* TYPES (TELEMETRY EVENT DISPATCH AND GPS/ZONE-CHECK BOTH LAND      *
110700* HERE). A SNAPSHOT IS TAKEN BY THE CALLER BEFORE EITHER OF THESE   *
110800* IS PERFORMED, SO A TRANSITION THIS PARAGRAPH CANNOT VALIDATE      *
110900* FALLS BACK TO THE SNAPSHOT VIA FLTVROL RATHER THAN LEAVING THE    *
111000* VEHICLE IN AN UNDETERMINED STATE.                                 *
111100*===================================================================*
111200 C100-EMERGENCY-LOCK.
111300* BATCH FLOW 6 - EMERGENCY-LOCK.
111400* FLT0044 - A SUCCESSFUL TRANSITION NOW POSTS ITS OWN EMERGENCY_
111500* LOCK LEDGER ENTRY HERE, WITH WHATEVER REASON TEXT THE CALLER
111600* LEFT IN THE AUDIT STAGING AREA, RATHER THAN COUNTING ON THE
111700* CALLER TO POST IT - PRIOR TO FLT0044 NO ENTRY NAMED
111800* EMERGENCY_LOCK WAS EVER WRITTEN, ONLY THE TRIGGERING ALERT.
111900*-------------------------------------------------------------------*
112000     MOVE TBV-STATE(WK-VEH-IDX) TO WK-C-STT-FROM-STATE.
112100     MOVE "EMERGENCY_LOCK"      TO WK-C-STT-TO-STATE.
112200     CALL "FLTVSTT" USING WK-C-STT-RECORD.
112300     IF  WK-C-STT-VALID
112400         MOVE "EMERGENCY_LOCK" TO TBV-STATE(WK-VEH-IDX)
112500         MOVE "EMERGENCY_LOCK" TO WK-CTL-AUD-EVENT-TYPE
112600         PERFORM D500-APPEND-AUDIT THRU D599-APPEND-AUDIT-EX
112700         IF  WK-C-AUD-FAILED
112800             MOVE "AUDIT LEDGER WRITE FAILED" TO WK-CTL-REJECT-REASON
112900             PERFORM D410-ROLLBACK-ONE-VEHICLE
113000                THRU D419-ROLLBACK-ONE-VEHICLE-EX
113100             PERFORM D900-LOG-REJECTION THRU D999-LOG-REJECTION-EX
113200         END-IF
113300     ELSE
113400         PERFORM D410-ROLLBACK-ONE-VEHICLE
113500            THRU D419-ROLLBACK-ONE-VEHICLE-EX
113600     END-IF.
113700*-------------------------------------------------------------------*
113800 C199-EMERGENCY-LOCK-EX.
113900 EXIT.
114000
114100*-------------------------------------------------------------------*
114200 C200-SEND-TO-MAINTENANCE.
114300* BATCH FLOW 7 - SEND-TO-MAINTENANCE.
114400* FLT0044 - SAME FIX AS C100 ABOVE - A SUCCESSFUL TRANSITION NOW
114500* POSTS ITS OWN VEHICLE_MAINTENANCE LEDGER ENTRY HERE.
114600*-------------------------------------------------------------------*
114700     MOVE TBV-STATE(WK-VEH-IDX) TO WK-C-STT-FROM-STATE.
114800     MOVE "MAINTENANCE"         TO WK-C-STT-TO-STATE.
114900     CALL "FLTVSTT" USING WK-C-STT-RECORD.
115000     IF  WK-C-STT-VALID
115100         MOVE "MAINTENANCE" TO TBV-STATE(WK-VEH-IDX)
115200         MOVE "VEHICLE_MAINTENANCE" TO WK-CTL-AUD-EVENT-TYPE
115300         PERFORM D500-APPEND-AUDIT THRU D599-APPEND-AUDIT-EX
115400         IF  WK-C-AUD-FAILED
115500             MOVE "AUDIT LEDGER WRITE FAILED" TO WK-CTL-REJECT-REASON
115600             PERFORM D410-ROLLBACK-ONE-VEHICLE
115700                THRU D419-ROLLBACK-ONE-VEHICLE-EX
115800             PERFORM D900-LOG-REJECTION THRU D999-LOG-REJECTION-EX
115900         END-IF
116000     ELSE
116100         PERFORM D410-ROLLBACK-ONE-VEHICLE
116200            THRU D419-ROLLBACK-ONE-VEHICLE-EX
116300     END-IF.
116400*-------------------------------------------------------------------*
116500 C299-SEND-TO-MAINTENANCE-EX.
116600 EXIT.
116700
116800*-------------------------------------------------------------------*
116900 C300-ZONE-CHECK.
117000* BATCH FLOW 8 - GPS/ZONE-CHECK. FLTVPOL MODE "Z" CONSULTS THE
117100* RESTRICTED/SCOOTER-ONLY ZONE TABLE VIA FLTVGEO; A VIOLATION
117200* DRIVES AN EMERGENCY-LOCK THE SAME AS A BAD TELEMETRY READING.
117300* FLT0044 - THE ZONE_VIOLATION ALERT IS NOW POSTED BEFORE C100 IS
117400* PERFORMED, NOT AFTER, SO C100'S OWN EMERGENCY_LOCK ENTRY (SEE
117500* FLT0044 THERE) DOES NOT GET OVERWRITTEN IN THE AUDIT STAGING
117600* AREA BY A SECOND COPY OF THE SAME ZONE_VIOLATION TEXT.
117700*-------------------------------------------------------------------*
117800     PERFORM D100-FIND-VEHICLE THRU D199-FIND-VEHICLE-EX.
117900     IF  NOT WK-CTL-VEH-WAS-FOUND
118000         MOVE "VEHICLE NOT ON FILE" TO WK-CTL-REJECT-REASON
118100         PERFORM D900-LOG-REJECTION THRU D999-LOG-REJECTION-EX
118200     ELSE
118300         MOVE SPACES TO WK-C-POL-RECORD
118400         SET WK-C-POL-MODE-IS-ALLOWED TO TRUE
118500         MOVE TBV-CITY(WK-VEH-IDX)    TO WK-C-POL-CITY
118600         MOVE TBV-TYPE(WK-VEH-IDX)    TO WK-C-POL-VEH-TYPE
118700         MOVE TXN-LAT                  TO WK-C-POL-GPS-LAT
118800         MOVE TXN-LON                  TO WK-C-POL-GPS-LON
118900         CALL "FLTVPOL" USING WK-C-POL-RECORD
119000
119100         MOVE TXN-LAT TO TBV-LAT(WK-VEH-IDX).
119200         MOVE TXN-LON TO TBV-LON(WK-VEH-IDX).
119300
119400         IF  WK-C-POL-HAS-VIOLATION
119500             PERFORM D400-SNAPSHOT-VEHICLE-STATE
119600                THRU D499-SNAPSHOT-VEHICLE-STATE-EX
119700             MOVE "ZONE_VIOLATION" TO WK-CTL-AUD-EVENT-TYPE
119800             STRING "VEHICLE " TXN-VEH-ID " VIOLATED ZONE "
119900                    WK-C-POL-VIOLATION-ZONE DELIMITED BY SIZE
120000                    INTO WK-CTL-AUD-PAYLOAD-WORK
120100             PERFORM D500-APPEND-AUDIT THRU D599-APPEND-AUDIT-EX
120200             IF  WK-C-AUD-FAILED
120300                 MOVE "AUDIT LEDGER WRITE FAILED"
120400                     TO WK-CTL-REJECT-REASON
120500                 PERFORM D410-ROLLBACK-ONE-VEHICLE
120600                    THRU D419-ROLLBACK-ONE-VEHICLE-EX
120700                 PERFORM D900-LOG-REJECTION
120800                    THRU D999-LOG-REJECTION-EX
120900             ELSE
121000                 PERFORM C100-EMERGENCY-LOCK THRU C199-EMERGENCY-LOCK-EX
121100             END-IF
121200         ELSE
121300             MOVE "ZONE_CHECK_OK" TO WK-CTL-AUD-EVENT-TYPE
121400             STRING "VEHICLE " TXN-VEH-ID " ZONE CHECK OK"
121500                    DELIMITED BY SIZE INTO WK-CTL-AUD-PAYLOAD-WORK
121600             PERFORM D500-APPEND-AUDIT THRU D599-APPEND-AUDIT-EX
121700             IF  WK-C-AUD-FAILED
121800                 MOVE "AUDIT LEDGER WRITE FAILED"
121900                     TO WK-CTL-REJECT-REASON
122000                 PERFORM D410-ROLLBACK-ONE-VEHICLE
122100                    THRU D419-ROLLBACK-ONE-VEHICLE-EX
122200                 PERFORM D900-LOG-REJECTION
122300                    THRU D999-LOG-REJECTION-EX
122400             END-IF
122500         END-IF
122600     END-IF.
122700*-------------------------------------------------------------------*
122800 C399-ZONE-CHECK-EX.
122900 EXIT.
123000
123100*===================================================================*
123200* D-SERIES - SHARED TABLE LOOKUP, SNAPSHOT/ROLLBACK, ID GENERATION  *
123300* AND AUDIT-LOGGING HELPERS, CALLED FROM SEVERAL B/C PARAGRAPHS.    *
123400*===================================================================*
123500 D100-FIND-VEHICLE.
123600*-------------------------------------------------------------------*
123700     SET WK-VEH-IDX TO 1.
123800     SET WK-CTL-VEH-WAS-FOUND TO FALSE.
123900     SEARCH WK-VEH-ENTRY
124000         WHEN TBV-ID(WK-VEH-IDX) = TXN-VEH-ID
124100             SET WK-CTL-VEH-WAS-FOUND TO TRUE
124200     END-SEARCH.
124300 D199-FIND-VEHICLE-EX.
124400 EXIT.
124500
124600 D200-FIND-USER.
124700     SET WK-USR-IDX TO 1.
124800     SET WK-CTL-USR-WAS-FOUND TO FALSE.
124900     SEARCH WK-USR-ENTRY
125000         WHEN TBU-ID(WK-USR-IDX) = TXN-USR-ID
125100             SET WK-CTL-USR-WAS-FOUND TO TRUE
125200     END-SEARCH.
125300 D299-FIND-USER-EX.
125400 EXIT.
125500
125600 D310-FIND-ACTIVE-RENTAL-BY-VEHICLE.
125700     SET WK-RNT-IDX TO 1.
125800     SET WK-CTL-RNT-WAS-FOUND TO FALSE.
125900     SEARCH WK-RNT-ENTRY
126000         WHEN TBR-VEHICLE-ID(WK-RNT-IDX) = TXN-VEH-ID
126100                  AND TBR-IS-ACTIVE(WK-RNT-IDX)
126200             SET WK-CTL-RNT-WAS-FOUND TO TRUE
126300     END-SEARCH.
126400 D319-FIND-ACTIVE-RENTAL-BY-VEHICLE-EX.
126500 EXIT.
126600
126700*-------------------------------------------------------------------*
126800 D400-SNAPSHOT-VEHICLE-STATE.
126900* BATCH FLOW 9 SUPPORT - SNAPSHOT THE VEHICLE'S STATE AS IT STANDS
127000* BEFORE THE TRANSACTION CURRENTLY IN FLIGHT TOUCHES IT. A SECOND
127100* SNAPSHOT OF THE SAME VEHICLE LATER IN THE SAME RUN OVERWRITES
127200* THE EARLIER ONE - THE MAP ALWAYS HOLDS "STATE BEFORE THE CURRENT
127300* TRANSACTION", NOT "STATE AT START OF RUN".
127400*-------------------------------------------------------------------*
127500     PERFORM D420-FIND-SNAPSHOT THRU D429-FIND-SNAPSHOT-EX.
127600     IF  WK-CTL-SNAP-WAS-FOUND
127700         MOVE TBV-STATE(WK-VEH-IDX) TO TBS-STATE(WK-SNAP-IDX)
127800     ELSE
127900         ADD 1 TO WK-CTL-SNAP-COUNT
128000         SET WK-SNAP-IDX TO WK-CTL-SNAP-COUNT
128100         MOVE TBV-ID(WK-VEH-IDX)    TO TBS-VEH-ID(WK-SNAP-IDX)
128200         MOVE TBV-STATE(WK-VEH-IDX) TO TBS-STATE(WK-SNAP-IDX)
128300         SET TBS-IN-USE(WK-SNAP-IDX) TO TRUE
128400     END-IF.
128500 D499-SNAPSHOT-VEHICLE-STATE-EX.
128600 EXIT.
128700
128800 D410-ROLLBACK-ONE-VEHICLE.
128900* BATCH FLOW 9 - ROLLBACK. USED WHEN A SAFETY TRANSITION (C100/
129000* C200) IS ITSELF REJECTED BY THE STATE MACHINE, OR WHEN A
129100* TRANSITION THE STATE MACHINE DID ACCEPT CANNOT GET ITS
129200* AUDIT-LOG ENTRY WRITTEN (FLT0048) - EITHER WAY, FORCE THE
129300* VEHICLE BACK TO ITS PRE-TRANSACTION SNAPSHOT VIA FLTVROL RATHER
129400* THAN LEAVE IT SITTING IN A STATE THE MACHINE NEVER VALIDATED.
129500     PERFORM D420-FIND-SNAPSHOT THRU D429-FIND-SNAPSHOT-EX.
129600     IF  WK-CTL-SNAP-WAS-FOUND
129700         MOVE SPACES TO WK-C-ROL-RECORD
129800         MOVE TBS-STATE(WK-SNAP-IDX) TO WK-C-ROL-SNAPSHOT-STATE
129900         MOVE TBV-STATE(WK-VEH-IDX)  TO WK-C-ROL-CURRENT-STATE
130000         CALL "FLTVROL" USING WK-C-ROL-RECORD
130100         MOVE WK-C-ROL-RESTORED-STATE TO TBV-STATE(WK-VEH-IDX)
130200     END-IF.
130300 D419-ROLLBACK-ONE-VEHICLE-EX.
130400 EXIT.
130500
130600 D420-FIND-SNAPSHOT.
130700     SET WK-SNAP-IDX TO 1.
130800     SET WK-CTL-SNAP-WAS-FOUND TO FALSE.
130900     IF  WK-CTL-SNAP-COUNT > 0
131000         SEARCH WK-SNAP-ENTRY
131100             WHEN TBS-VEH-ID(WK-SNAP-IDX) = TBV-ID(WK-VEH-IDX)
131200                      AND TBS-IN-USE(WK-SNAP-IDX)
131300                 SET WK-CTL-SNAP-WAS-FOUND TO TRUE
131400         END-SEARCH
131500     END-IF.
131600 D429-FIND-SNAPSHOT-EX.
131700 EXIT.
131800
131900 D440-CLEAR-SNAPSHOT-MAP.
132000     MOVE ZERO TO WK-CTL-SNAP-COUNT.
132100     PERFORM D441-CLEAR-ONE-SNAPSHOT-ENTRY
132200        THRU D441-CLEAR-ONE-SNAPSHOT-ENTRY-EX
132300        VARYING WK-SNAP-IDX FROM 1 BY 1
132400          UNTIL WK-SNAP-IDX > 50.
132500 D449-CLEAR-SNAPSHOT-MAP-EX.
132600 EXIT.
132700
132800 D441-CLEAR-ONE-SNAPSHOT-ENTRY.
132900     MOVE SPACES TO TBS-VEH-ID(WK-SNAP-IDX).
133000     MOVE SPACES TO TBS-STATE(WK-SNAP-IDX).
133100     MOVE "N"    TO TBS-IN-USE-SW(WK-SNAP-IDX).
133200 D441-CLEAR-ONE-SNAPSHOT-ENTRY-EX.
133300 EXIT.
133400
133500*-------------------------------------------------------------------*
133600 D500-APPEND-AUDIT.
133700* BATCH FLOW 10 - AUDITLOG APPEND. WK-CTL-AUD-EVENT-TYPE AND
133800* WK-CTL-AUD-PAYLOAD-WORK ARE SET BY THE CALLING PARAGRAPH.
133900* FLT0048 - THIS PARAGRAPH DOES NOT JUDGE WHETHER THE WRITE WENT
134000* THROUGH - WK-C-AUD-OK/WK-C-AUD-FAILED (FLTAUDL.CPY) COME BACK
134100* SET ON WK-C-AUD-RECORD AND IT IS THE CALLING PARAGRAPH'S JOB TO
134200* TEST THEM AND ROLL BACK/REJECT ON FAILURE, THE SAME AS IT WOULD
134300* TEST WK-C-STT-VALID AFTER A CALL TO FLTVSTT.
134400*-------------------------------------------------------------------*
134500     MOVE SPACES TO WK-C-AUD-RECORD.
134600     SET WK-C-AUD-MODE-APPEND TO TRUE.
134700     MOVE WK-CTL-AUD-EVENT-TYPE    TO WK-C-AUD-EVENT-TYPE.
134800     MOVE WK-CTL-AUD-PAYLOAD-WORK  TO WK-C-AUD-PAYLOAD.
134900     MOVE TXN-TIMESTAMP            TO WK-C-AUD-TIMESTAMP.
135000     CALL "FLTVAUD" USING WK-C-AUD-RECORD.
135100 D599-APPEND-AUDIT-EX.
135200 EXIT.
135300
135400 D600-NEXT-RENTAL-ID.
135500     MOVE SPACES TO WK-CTL-NEW-RNT-ID.
135600     MOVE WK-CTL-NEXT-RNT-NUM TO WK-CTL-RNT-NUM-EDIT.
135700     STRING "R" WK-CTL-RNT-NUM-EDIT DELIMITED BY SIZE
135800         INTO WK-CTL-NEW-RNT-ID.
135900     ADD 1 TO WK-CTL-NEXT-RNT-NUM.
136000 D699-NEXT-RENTAL-ID-EX.
136100 EXIT.
136200
136300 D610-ADD-RENTAL-ENTRY.
136400     ADD 1 TO WK-CTL-RNT-COUNT.
136500     SET WK-RNT-IDX TO WK-CTL-RNT-COUNT.
136600     MOVE WK-CTL-NEW-RNT-ID  TO TBR-ID(WK-RNT-IDX).
136700     MOVE TXN-USR-ID         TO TBR-USER-ID(WK-RNT-IDX).
136800     MOVE TXN-VEH-ID         TO TBR-VEHICLE-ID(WK-RNT-IDX).
136900     MOVE TXN-TIMESTAMP      TO TBR-START-TIME(WK-RNT-IDX).
137000     MOVE SPACES             TO TBR-END-TIME(WK-RNT-IDX).
137100     SET TBR-IS-ACTIVE(WK-RNT-IDX) TO TRUE.
137200 D619-ADD-RENTAL-ENTRY-EX.
137300 EXIT.
137400
137500 D620-NEXT-PAYMENT-ID.
137600     MOVE SPACES TO WK-CTL-NEW-PAY-ID.
137700     MOVE WK-CTL-NEXT-PAY-NUM TO WK-CTL-PAY-NUM-EDIT.
137800     STRING "P" WK-CTL-PAY-NUM-EDIT DELIMITED BY SIZE
137900         INTO WK-CTL-NEW-PAY-ID.
138000     ADD 1 TO WK-CTL-NEXT-PAY-NUM.
138100 D629-NEXT-PAYMENT-ID-EX.
138200 EXIT.
138300
138400 D630-ADD-PAYMENT-ENTRY.
138500     ADD 1 TO WK-CTL-PAY-COUNT.
138600     SET WK-PAY-IDX TO WK-CTL-PAY-COUNT.
138700     MOVE WK-CTL-NEW-PAY-ID     TO TBP-ID(WK-PAY-IDX).
138800     MOVE TBR-ID(WK-RNT-IDX)    TO TBP-RENTAL-ID(WK-PAY-IDX).
138900     MOVE WK-CTL-BASE-FARE-VAL  TO TBP-BASE-AMOUNT(WK-PAY-IDX).
139000     MOVE WK-CTL-SURCH-VAL      TO TBP-SURCHARGES(WK-PAY-IDX).
139100     MOVE WK-CTL-TOTAL-VAL      TO TBP-TOTAL(WK-PAY-IDX).
139200     MOVE "RENTAL FARE" TO TBP-DESCRIPTION(WK-PAY-IDX).
139300 D639-ADD-PAYMENT-ENTRY-EX.
139400 EXIT.
139500
139600*-------------------------------------------------------------------*
139700 D900-LOG-REJECTION.
139800* ANY TRANSACTION THIS CONTROLLER CANNOT APPLY IS COUNTED AND
139900* WRITTEN TO THE LEDGER RATHER THAN SILENTLY DROPPED.
140000* FLT0044 - ALSO RAISES WK-CTL-SUBTXN-REJECT-SW SO A CALLER
140100* RUNNING ANOTHER PARAGRAPH ON A VEHICLE'S BEHALF (B420) KNOWS
140200* THE NESTED ATTEMPT DID NOT GO THROUGH.
140300* FLT0048 - THIS PARAGRAPH IS ITSELF THE LAST STOP FOR A WRITE
140400* FAILURE - IF THE TRANSACTION_REJECTED ENTRY BELOW CANNOT BE
140500* WRITTEN EITHER, THERE IS NOWHERE FURTHER TO ESCALATE TO WITHOUT
140600* LOOPING BACK INTO THIS SAME PARAGRAPH, SO WE DISPLAY RATHER
140700* THAN RE-REJECT.
140800*-------------------------------------------------------------------*
140900     ADD 1 TO WK-CTL-REJECT-COUNT.
141000     MOVE "TRANSACTION_REJECTED" TO WK-CTL-AUD-EVENT-TYPE.
141100     MOVE WK-CTL-REJECT-REASON  TO WK-CTL-AUD-PAYLOAD-WORK.
141200     PERFORM D500-APPEND-AUDIT THRU D599-APPEND-AUDIT-EX.
141300     IF  WK-C-AUD-FAILED
141400         DISPLAY "FLTVCTL - AUDIT LEDGER WRITE FAILED ON REJECT"
141500         DISPLAY "REASON WAS " WK-CTL-REJECT-REASON
141600     END-IF.
141700     SET WK-CTL-SUBTXN-WAS-REJECTED TO TRUE.
141800 D999-LOG-REJECTION-EX.
141900 EXIT.
142000
142100*===================================================================*
142200* Z-SERIES - END OF RUN.                                            *
142300*===================================================================*
142400 Z000-END-PROGRAM.
142500*-------------------------------------------------------------------*
142600     PERFORM Z100-CLOSE-LEDGER THRU Z199-CLOSE-LEDGER-EX.
142700     CLOSE FLTTXN.
142800     IF  NOT WK-C-SUCCESSFUL
142900         DISPLAY "FLTVCTL - CLOSE FILE ERROR - FLTTXN"
143000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
143100     END-IF.
143200     EXIT PROGRAM.
143300
143400 Z100-CLOSE-LEDGER.
143500     MOVE SPACES TO WK-C-AUD-RECORD.
143600     SET WK-C-AUD-MODE-CLOSE TO TRUE.
143700     CALL "FLTVAUD" USING WK-C-AUD-RECORD.
143800 Z199-CLOSE-LEDGER-EX.
143900 EXIT.
144000
144100******************************************************************
144200************** END OF PROGRAM SOURCE -  FLTVCTL ****************
144300******************************************************************
