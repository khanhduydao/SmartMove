000100* FLTRNT.cpybk
000200*-----------------------------------------------------------------*
000300* RENTAL MASTER RECORD LAYOUT.                                    *
000400* FILE DATA/RENTALS.CSV - REWRITTEN WHOLESALE EACH BATCH RUN.     *
000500*-----------------------------------------------------------------*
000600* I-O FORMAT: FLTRNTR  FROM FILE FLTRNT  OF LIBRARY FLTLIB
000700*-----------------------------------------------------------------*
000800* AMENDMENT HISTORY:
000900*-----------------------------------------------------------------*
001000* FLT0003 TMRKLM 04/02/1991 - INITIAL VERSION.                   *
001100* FLT0018 NGYWLP 22/05/1996 - WIDEN RNT-START-TIME/RNT-END-TIME   *
001200*                             TO FULL ISO-8601 STRING PER         *
001300*                             REQ#FLT-162 (WAS DATE ONLY).        *
001400*-----------------------------------------------------------------*
001500 01  FLTRNT-RECORD               PIC X(110).
001600
001700 01  FLTRNTR REDEFINES FLTRNT-RECORD.
001800     05  RNT-ID                   PIC X(08).
001900*            RENTAL ID, E.G. "R1001"
002000     05  RNT-USER-ID               PIC X(06).
002100*            FK TO FLTUSR-RECORD
002200     05  RNT-VEHICLE-ID            PIC X(10).
002300*            FK TO FLTVEH-RECORD
002400     05  RNT-START-TIME            PIC X(30).
002500*            ISO-8601 TIMESTAMP STRING
002600     05  RNT-END-TIME              PIC X(30).
002700*            ISO-8601 TIMESTAMP STRING, BLANK IF STILL ACTIVE
002800     05  RNT-ACTIVE-FLAG           PIC X(01).
002900         88  RNT-IS-ACTIVE                  VALUE "Y".
003000         88  RNT-IS-ENDED                    VALUE "N".
003100     05  FILLER                    PIC X(25).
