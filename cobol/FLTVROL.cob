000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     FLTVROL.
000500 AUTHOR.         TMRKLM.
000600 INSTALLATION.   SMARTMOVE FLEET OPERATIONS.
000700 DATE-WRITTEN.   11 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO FORCE VEH-STATE BACK
001200*               TO A SNAPSHOT VALUE TAKEN BEFORE A TRANSACTION
001300*               STARTED, BYPASSING THE NORMAL STATE-MACHINE
001400*               VALIDATION IN FLTVSTT. IF THE DIRECT TRANSITION
001500*               FROM THE CURRENT STATE TO THE SNAPSHOT STATE IS
001600*               NOT ITSELF A VALID ONE, THE ROUTINE STILL GOES
001700*               BY WAY OF AVAILABLE FIRST (FOR THE BENEFIT OF
001800*               ANY FUTURE CALLER THAT CARES ABOUT THE HOP), BUT
001900*               THE VALUE RETURNED IS ALWAYS THE SNAPSHOT STATE.
002000*
002100*-----------------------------------------------------------------*
002200* HISTORY OF MODIFICATION:
002300*-----------------------------------------------------------------*
002400* MOD.#   INIT   DATE         DESCRIPTION
002500* ------- ------ -----------  -----------------------------------
002600* FLT0010 TMRKLM 11/02/1991 - INITIAL VERSION.
002700* FLT0029 TMRKLM 08/06/1999 - Y2K REMEDIATION REVIEWED - NO DATE
002800*                             FIELDS IN THIS PROGRAM, NO CHANGE.
002900* FLT0030 ACNDJS 19/11/2003 - AS/400 V5R1 COMPILER UPGRADE REVIEW -
003000*                             RETESTED AGAINST ALL KNOWN SNAPSHOT/
003100*                             RESTORE COMBINATIONS, NO LOGIC CHANGE.
003200*                             REQ#FLT-3105.
003300* FLT0031 DPATEL 02/06/2011 - FLTVCTL'S FLT0048 NOW ALSO CALLS THIS
003400*                             ROUTINE WHEN A TRANSACTION'S AUDIT-LOG
003500*                             APPEND FAILS AFTER A TRANSITION THE
003600*                             STATE MACHINE ALREADY ACCEPTED, NOT
003700*                             ONLY WHEN THE STATE MACHINE ITSELF
003800*                             REJECTS A SAFETY TRANSITION. THIS
003900*                             ROUTINE DOES NOT CARE WHY IT WAS
004000*                             CALLED - SNAPSHOT-RESTORE CONTRACT IS
004100*                             UNCHANGED. TICKET FLT-4512.
004200*-----------------------------------------------------------------*
004300 EJECT
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-AS400.
004900 OBJECT-COMPUTER.  IBM-AS400.
005000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005100                   UPSI-0 IS UPSI-SWITCH-0
005200                     ON  STATUS IS U0-ON
005300                     OFF STATUS IS U0-OFF.
005400
005500***************
005600 DATA DIVISION.
005700***************
005800 WORKING-STORAGE SECTION.
005900*************************
006000 01  FILLER                          PIC X(24)        VALUE
006100     "** PROGRAM FLTVROL   **".
006200
006300* ------------------ PROGRAM WORKING STORAGE -------------------*
006400 COPY FLTCOM.
006500 COPY FLTSTTL.
006600
006700 01  WK-ROL-HOP-COUNT                 PIC 9(01) COMP VALUE ZERO.
006800 01  WK-ROL-AVAILABLE-LIT              PIC X(14) VALUE
006900     "AVAILABLE".
007000 01  WK-ROL-AVAILABLE-LIT-X REDEFINES WK-ROL-AVAILABLE-LIT.
007100     05  FILLER                        PIC X(14).
007200
007300 01  WK-ROL-HOP-LOG-AREA.
007400     05  WK-ROL-FIRST-HOP-STATE        PIC X(14).
007500     05  WK-ROL-SECOND-HOP-STATE       PIC X(14).
007600 01  WK-ROL-HOP-LOG-AREA-X REDEFINES WK-ROL-HOP-LOG-AREA.
007700     05  WK-ROL-HOP-LOG-BYTES          PIC X(28).
007800
007900 01  WK-ROL-DIRECT-VALID-SW            PIC X(01) VALUE "N".
008000     88  WK-ROL-DIRECT-IS-VALID               VALUE "Y".
008100 01  WK-ROL-DIRECT-VALID-SW-X REDEFINES WK-ROL-DIRECT-VALID-SW.
008200     05  FILLER                        PIC X(01).
008300
008400*****************
008500 LINKAGE SECTION.
008600*****************
008700 COPY FLTROLL.
008800 EJECT
008900********************************************
009000 PROCEDURE DIVISION USING WK-C-ROL-RECORD.
009100********************************************
009200 MAIN-MODULE.
009300     PERFORM A000-PROCESS-CALLED-ROUTINE
009400        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009500     EXIT PROGRAM.
009600
009700*---------------------------------------------------------------*
009800 A000-PROCESS-CALLED-ROUTINE.
009900*---------------------------------------------------------------*
010000     MOVE SPACES TO WK-ROL-HOP-LOG-AREA.
010100     MOVE 0      TO WK-ROL-HOP-COUNT.
010200
010300     IF  WK-C-ROL-CURRENT-STATE = WK-C-ROL-SNAPSHOT-STATE
010400* NOTHING TO ROLL BACK - ALREADY SITTING AT THE SNAPSHOT VALUE.
010500         MOVE WK-C-ROL-SNAPSHOT-STATE TO WK-C-ROL-RESTORED-STATE
010600         SET WK-C-ROL-OK TO TRUE
010700     ELSE
010800         MOVE WK-C-ROL-CURRENT-STATE  TO WK-C-STT-FROM-STATE
010900         MOVE WK-C-ROL-SNAPSHOT-STATE TO WK-C-STT-TO-STATE
011000         CALL "FLTVSTT" USING WK-C-STT-RECORD
011100         IF  WK-C-STT-VALID
011200             MOVE 1 TO WK-ROL-HOP-COUNT
011300             MOVE WK-C-ROL-SNAPSHOT-STATE
011400                 TO WK-ROL-FIRST-HOP-STATE
011500         ELSE
011600             MOVE 2 TO WK-ROL-HOP-COUNT
011700             MOVE WK-ROL-AVAILABLE-LIT
011800                 TO WK-ROL-FIRST-HOP-STATE
011900             MOVE WK-C-ROL-SNAPSHOT-STATE
012000                 TO WK-ROL-SECOND-HOP-STATE
012100         END-IF
012200* WHATEVER THE HOP COUNT, THE VALUE THIS ROUTINE HANDS BACK TO
012300* THE CALLER IS ALWAYS THE SNAPSHOT - THE CALLER OWNS THE ONE
012400* ACTUAL REWRITE OF THE VEHICLE MASTER RECORD PER SPEC.
012500         MOVE WK-C-ROL-SNAPSHOT-STATE TO WK-C-ROL-RESTORED-STATE
012600         SET WK-C-ROL-OK TO TRUE
012700     END-IF.
012800*---------------------------------------------------------------*
012900 A099-PROCESS-CALLED-ROUTINE-EX.
013000 EXIT.
013100
013200******************************************************************
013300************** END OF PROGRAM SOURCE -  FLTVROL ****************
013400******************************************************************
