000100* FLTTELL.cpybk
000200*-----------------------------------------------------------------*
000300* LINKAGE RECORD FOR CALL TO FLTVTEL (TELEMETRY READING           *
000400* CLASSIFICATION).                                                *
000500*-----------------------------------------------------------------*
000600* AMENDMENT HISTORY:
000700*-----------------------------------------------------------------*
000800* FLT0013 TMRKLM 14/02/1991 - INITIAL VERSION.                   *
000900* FLT0027 NGYWLP 05/02/1998 - ADD PRIOR-GPS/PRIOR-VALID FIELDS    *
001000*                             FOR THEFT_ALARM CHECK, REQ#FLT-183. *
001100*-----------------------------------------------------------------*
001200 01  WK-C-TEL-RECORD.
001300     05  WK-C-TEL-INPUT.
001400         10  WK-C-TEL-VEH-STATE       PIC X(14).
001500         10  WK-C-TEL-NEW-LAT         PIC S9(3)V9(4).
001600         10  WK-C-TEL-NEW-LON         PIC S9(3)V9(4).
001700         10  WK-C-TEL-BATTERY-PCT     PIC S9(3).
001800         10  WK-C-TEL-TEMP-C          PIC S9(3)V9(1).
001900         10  WK-C-TEL-PRIOR-VALID     PIC X(01).
002000             88  WK-C-TEL-PRIOR-GPS-ON-RECORD      VALUE "Y".
002100         10  WK-C-TEL-PRIOR-LAT       PIC S9(3)V9(4).
002200         10  WK-C-TEL-PRIOR-LON       PIC S9(3)V9(4).
002300     05  WK-C-TEL-OUTPUT.
002400         10  WK-C-TEL-EVENT-CODE      PIC X(24).
002500             88  WK-C-TEL-EVT-CRITICAL-TEMP
002600                     VALUE "CRITICAL_TEMPERATURE".
002700             88  WK-C-TEL-EVT-HIGH-TEMP
002800                     VALUE "HIGH_TEMPERATURE_WARNING".
002900             88  WK-C-TEL-EVT-CRITICAL-BATT
003000                     VALUE "CRITICAL_BATTERY".
003100             88  WK-C-TEL-EVT-LOW-BATT
003200                     VALUE "LOW_BATTERY_WARNING".
003300             88  WK-C-TEL-EVT-THEFT-ALARM
003400                     VALUE "THEFT_ALARM".
003500             88  WK-C-TEL-EVT-OK
003600                     VALUE "OK".
003700         10  FILLER                   PIC X(02).
