000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     FLTVRPT.
000500 AUTHOR.         NGYWLP.
000600 INSTALLATION.   SMARTMOVE FLEET OPERATIONS.
000700 DATE-WRITTEN.   14 SEP 1994.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  STANDALONE FLEET LISTING REPORT. ONE LINE PER
001200*               VEHICLE, SORTED BY VEHICLE ID, NO CONTROL BREAKS
001300*               OR TOTALS - OPERATIONS WANTED A QUICK VISUAL OF
001400*               WHERE EVERY VEHICLE IS AND WHAT STATE IT IS IN,
001500*               NOT A BILLING DOCUMENT. THE VEHICLE MASTER CARRIES
001600*               NO SEQUENCE KEY OF ITS OWN SO THE SORT IS DONE
001700*               IN-MEMORY HERE RATHER THAN WITH THE SORT VERB -
001800*               THE WHOLE FLEET FITS IN THE SAME 50-ENTRY TABLE
001900*               SIZE FLTVCTL USES, SO A SORT STEP AND ITS OWN
002000*               WORK FILE WOULD BE OVERKILL. SEE FLT0024.
002100*
002200*-----------------------------------------------------------------*
002300* HISTORY OF MODIFICATION:
002400*-----------------------------------------------------------------*
002500* MOD.#   INIT   DATE         DESCRIPTION
002600* ------- ------ -----------  -----------------------------------
002700* FLT0024 NGYWLP 14/09/1994 - INITIAL VERSION - ID/TYPE/CITY/
002800*                             STATE/BATTERY COLUMNS ONLY.
002900* FLT0027 NGYWLP 03/12/1996 - ADD TEMPERATURE COLUMN, REQ#FLT-179.
003000* FLT0029 TMRKLM 08/06/1999 - Y2K REMEDIATION REVIEWED - NO DATE
003100*                             FIELDS IN THIS PROGRAM, NO CHANGE.
003200* FLT0038 ACNDJS 19/04/2003 - REPORT WAS SKIPPING THE LAST VEHICLE
003300*                             ON THE MASTER WHEN THE FLEET COUNT
003400*                             WAS EXACTLY 50 - SORT-OUTER-PASS
003500*                             BOUND WAS OFF BY ONE. TICKET FLT-3344.
003600*-----------------------------------------------------------------*
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004500                   C01 IS TOP-OF-FORM
004600                   UPSI-0 IS UPSI-SWITCH-0
004700                     ON  STATUS IS U0-ON
004800                     OFF STATUS IS U0-OFF.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT FLTVEH ASSIGN TO DATABASE-FLTVEH
005300            ORGANIZATION      IS LINE SEQUENTIAL
005400            FILE STATUS       IS WK-C-FILE-STATUS.
005500
005600     SELECT FLTRPT ASSIGN TO DATABASE-FLTRPT
005700            ORGANIZATION      IS LINE SEQUENTIAL
005800            FILE STATUS       IS WK-C-FILE-STATUS.
005900
006000 EJECT
006100***************
006200 DATA DIVISION.
006300***************
006400 FILE SECTION.
006500 FD  FLTVEH
006600     LABEL RECORDS ARE OMITTED
006700     DATA RECORD IS FLTVEH-RECORD.
006800 COPY FLTVEH.
006900
007000 FD  FLTRPT
007100     LABEL RECORDS ARE OMITTED
007200     DATA RECORD IS FLTRPT-RECORD.
007300 01  FLTRPT-RECORD                    PIC X(80).
007400
007500 WORKING-STORAGE SECTION.
007600*************************
007700 01  FILLER                          PIC X(24)        VALUE
007800     "** PROGRAM FLTVRPT   **".
007900
008000* ------------------ PROGRAM WORKING STORAGE -------------------*
008100 COPY FLTCOM.
008200
008300*-----------------------------------------------------------------*
008400* REPORT HEADING LINES.                                           *
008500*-----------------------------------------------------------------*
008600 01  WK-RPT-HEADING-1.
008700     05  FILLER                      PIC X(30) VALUE
008800         "SMARTMOVE FLEET LISTING".
008900     05  FILLER                      PIC X(50) VALUE SPACES.
009000 01  WK-RPT-HEADING-1-X REDEFINES WK-RPT-HEADING-1.
009100     05  FILLER                      PIC X(80).
009200
009300 01  WK-RPT-HEADING-2.
009400     05  FILLER                      PIC X(10) VALUE
009500         "VEHICLE ID".
009600     05  FILLER                      PIC X(02) VALUE SPACES.
009700     05  FILLER                      PIC X(16) VALUE "TYPE".
009800     05  FILLER                      PIC X(02) VALUE SPACES.
009900     05  FILLER                      PIC X(12) VALUE "CITY".
010000     05  FILLER                      PIC X(02) VALUE SPACES.
010100     05  FILLER                      PIC X(14) VALUE "STATE".
010200     05  FILLER                      PIC X(02) VALUE SPACES.
010300     05  FILLER                      PIC X(03) VALUE "BAT".
010400     05  FILLER                      PIC X(02) VALUE SPACES.
010500     05  FILLER                      PIC X(06) VALUE "TEMP".
010600     05  FILLER                      PIC X(09) VALUE SPACES.
010700 01  WK-RPT-HEADING-2-X REDEFINES WK-RPT-HEADING-2.
010800     05  FILLER                      PIC X(80).
010900
011000*-----------------------------------------------------------------*
011100* DETAIL LINE LAYOUT - MOVED TO FLTRPT-RECORD ONE VEHICLE AT A    *
011200* TIME BY A310-PRINT-ONE-VEHICLE.                                 *
011300*-----------------------------------------------------------------*
011400 01  WK-RPT-DETAIL-LINE.
011500     05  DTL-VEH-ID                  PIC X(10).
011600     05  FILLER                      PIC X(02).
011700     05  DTL-VEH-TYPE                PIC X(16).
011800     05  FILLER                      PIC X(02).
011900     05  DTL-VEH-CITY                PIC X(12).
012000     05  FILLER                      PIC X(02).
012100     05  DTL-VEH-STATE                PIC X(14).
012200     05  FILLER                      PIC X(02).
012300     05  DTL-BATTERY                  PIC ZZ9.
012400     05  FILLER                      PIC X(02).
012500     05  DTL-TEMP                     PIC ZZ9.9-.
012600     05  FILLER                      PIC X(09).
012700 01  WK-RPT-DETAIL-LINE-X REDEFINES WK-RPT-DETAIL-LINE.
012800     05  FILLER                      PIC X(80).
012900
013000*-----------------------------------------------------------------*
013100* IN-MEMORY VEHICLE TABLE, LOADED FROM FLTVEH AND SORTED BY       *
013200* VEHICLE ID (STRAIGHT INSERTION-EXCHANGE SORT - NO SORT VERB,    *
013300* SEE PROGRAM DESCRIPTION ABOVE).                                 *
013400*-----------------------------------------------------------------*
013500 01  WK-RPV-TABLE.
013600     05  WK-RPV-ENTRY OCCURS 50 TIMES
013700                       INDEXED BY WK-RPV-IDX
013800                                  WK-RPT-SORT-I
013900                                  WK-RPT-SORT-J.
014000         10  RPV-ID                  PIC X(10).
014100         10  RPV-TYPE                PIC X(16).
014200         10  RPV-STATE                PIC X(14).
014300         10  RPV-CITY                PIC X(12).
014400         10  RPV-BATTERY-PCT          PIC S9(3).
014500         10  RPV-TEMP-C               PIC S9(3)V9(1).
014600         10  FILLER                   PIC X(02).
014700
014800 01  WK-RPT-VEH-COUNT                PIC 9(05) COMP VALUE ZERO.
014900* RAW-BYTES VIEW - SAME PURPOSE AS THE OTHER COUNTERS' "-X" VIEWS
015000* ELSEWHERE IN THIS SYSTEM - SEE FLTXPARA FLT0009.
015100 01  WK-RPT-VEH-COUNT-X REDEFINES WK-RPT-VEH-COUNT.
015200     05  FILLER                      PIC X(02).
015300
015400 01  WK-RPT-VEH-EOF-SW                PIC X(01) VALUE "N".
015500     88  WK-RPT-VEH-AT-EOF                   VALUE "Y".
015600
015700*-----------------------------------------------------------------*
015800* SWAP HOLD AREA FOR THE SORT.                                    *
015900*-----------------------------------------------------------------*
016000 01  WK-RPT-HOLD-ENTRY.
016100     05  HOLD-ID                      PIC X(10).
016200     05  HOLD-TYPE                    PIC X(16).
016300     05  HOLD-STATE                   PIC X(14).
016400     05  HOLD-CITY                    PIC X(12).
016500     05  HOLD-BATTERY                 PIC S9(3).
016600     05  HOLD-TEMP                    PIC S9(3)V9(1).
016700     05  FILLER                       PIC X(02).
016800
016900*****************
017000 LINKAGE SECTION.
017100*****************
017200* NONE - FLTVRPT IS A STANDALONE REPORT JOB.
017300
017400 EJECT
017500****************************
017600 PROCEDURE DIVISION.
017700****************************
017800 MAIN-MODULE.
017900     PERFORM A000-INITIALIZE-RUN
018000        THRU A099-INITIALIZE-RUN-EX.
018100     PERFORM A100-LOAD-VEHICLES
018200        THRU A199-LOAD-VEHICLES-EX.
018300     PERFORM A200-SORT-VEHICLES
018400        THRU A299-SORT-VEHICLES-EX.
018500     PERFORM A300-PRINT-REPORT
018600        THRU A399-PRINT-REPORT-EX.
018700     GO TO Z000-END-PROGRAM.
018800
018900*-------------------------------------------------------------------*
019000 A000-INITIALIZE-RUN.
019100*-------------------------------------------------------------------*
019200     MOVE ZERO TO WK-RPT-VEH-COUNT.
019300     MOVE "N"  TO WK-RPT-VEH-EOF-SW.
019400
019500     OPEN INPUT FLTVEH.
019600     IF  NOT WK-C-SUCCESSFUL
019700         DISPLAY "FLTVRPT - OPEN ERROR - FLTVEH"
019800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019900     END-IF.
020000
020100     OPEN OUTPUT FLTRPT.
020200     IF  NOT WK-C-SUCCESSFUL
020300         DISPLAY "FLTVRPT - OPEN ERROR - FLTRPT"
020400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020500     END-IF.
020600*-------------------------------------------------------------------*
020700 A099-INITIALIZE-RUN-EX.
020800 EXIT.
020900
021000*-------------------------------------------------------------------*
021100 A100-LOAD-VEHICLES.
021200*-------------------------------------------------------------------*
021300     PERFORM A110-READ-ONE-VEHICLE
021400        THRU A110-READ-ONE-VEHICLE-EX
021500        UNTIL WK-RPT-VEH-AT-EOF.
021600     CLOSE FLTVEH.
021700*-------------------------------------------------------------------*
021800 A199-LOAD-VEHICLES-EX.
021900 EXIT.
022000
022100 A110-READ-ONE-VEHICLE.
022200     READ FLTVEH
022300         AT END
022400             SET WK-RPT-VEH-AT-EOF TO TRUE
022500         NOT AT END
022600             PERFORM A111-STORE-VEHICLE-ENTRY
022700                THRU A111-STORE-VEHICLE-ENTRY-EX
022800     END-READ.
022900 A110-READ-ONE-VEHICLE-EX.
023000 EXIT.
023100
023200 A111-STORE-VEHICLE-ENTRY.
023300     ADD 1 TO WK-RPT-VEH-COUNT.
023400     SET WK-RPV-IDX TO WK-RPT-VEH-COUNT.
023500     MOVE VEH-ID           TO RPV-ID(WK-RPV-IDX).
023600     MOVE VEH-TYPE         TO RPV-TYPE(WK-RPV-IDX).
023700     MOVE VEH-STATE        TO RPV-STATE(WK-RPV-IDX).
023800     MOVE VEH-CITY         TO RPV-CITY(WK-RPV-IDX).
023900     MOVE VEH-BATTERY-PCT  TO RPV-BATTERY-PCT(WK-RPV-IDX).
024000     MOVE VEH-TEMP-C       TO RPV-TEMP-C(WK-RPV-IDX).
024100 A111-STORE-VEHICLE-ENTRY-EX.
024200 EXIT.
024300
024400*-------------------------------------------------------------------*
024500 A200-SORT-VEHICLES.
024600* STRAIGHT EXCHANGE SORT ON RPV-ID - FLEET SIZE NEVER EXCEEDS THE
024700* TABLE'S 50-ENTRY BOUND SO THIS IS CHEAP ENOUGH NOT TO WARRANT
024800* THE SORT VERB AND A SEPARATE WORK FILE. FLT0038 - THE OUTER
024900* BOUND MUST REACH WK-RPT-VEH-COUNT, NOT STOP ONE SHORT OF IT.
025000*-------------------------------------------------------------------*
025100     PERFORM A210-SORT-OUTER-PASS
025200        THRU A219-SORT-OUTER-PASS-EX
025300        VARYING WK-RPT-SORT-I FROM 1 BY 1
025400          UNTIL WK-RPT-SORT-I >= WK-RPT-VEH-COUNT.
025500*-------------------------------------------------------------------*
025600 A299-SORT-VEHICLES-EX.
025700 EXIT.
025800
025900 A210-SORT-OUTER-PASS.
026000     PERFORM A220-SORT-INNER-COMPARE
026100        THRU A229-SORT-INNER-COMPARE-EX
026200        VARYING WK-RPT-SORT-J FROM 1 BY 1
026300          UNTIL WK-RPT-SORT-J > WK-RPT-VEH-COUNT - WK-RPT-SORT-I.
026400 A219-SORT-OUTER-PASS-EX.
026500 EXIT.
026600
026700 A220-SORT-INNER-COMPARE.
026800     IF  RPV-ID(WK-RPT-SORT-J) > RPV-ID(WK-RPT-SORT-J + 1)
026900         PERFORM A230-SWAP-ENTRIES THRU A239-SWAP-ENTRIES-EX
027000     END-IF.
027100 A229-SORT-INNER-COMPARE-EX.
027200 EXIT.
027300
027400 A230-SWAP-ENTRIES.
027500     MOVE RPV-ID(WK-RPT-SORT-J)          TO HOLD-ID.
027600     MOVE RPV-TYPE(WK-RPT-SORT-J)        TO HOLD-TYPE.
027700     MOVE RPV-STATE(WK-RPT-SORT-J)       TO HOLD-STATE.
027800     MOVE RPV-CITY(WK-RPT-SORT-J)        TO HOLD-CITY.
027900     MOVE RPV-BATTERY-PCT(WK-RPT-SORT-J) TO HOLD-BATTERY.
028000     MOVE RPV-TEMP-C(WK-RPT-SORT-J)      TO HOLD-TEMP.
028100
028200     MOVE RPV-ID(WK-RPT-SORT-J + 1)
028300         TO RPV-ID(WK-RPT-SORT-J).
028400     MOVE RPV-TYPE(WK-RPT-SORT-J + 1)
028500         TO RPV-TYPE(WK-RPT-SORT-J).
028600     MOVE RPV-STATE(WK-RPT-SORT-J + 1)
028700         TO RPV-STATE(WK-RPT-SORT-J).
028800     MOVE RPV-CITY(WK-RPT-SORT-J + 1)
028900         TO RPV-CITY(WK-RPT-SORT-J).
029000     MOVE RPV-BATTERY-PCT(WK-RPT-SORT-J + 1)
029100         TO RPV-BATTERY-PCT(WK-RPT-SORT-J).
029200     MOVE RPV-TEMP-C(WK-RPT-SORT-J + 1)
029300         TO RPV-TEMP-C(WK-RPT-SORT-J).
029400
029500     MOVE HOLD-ID      TO RPV-ID(WK-RPT-SORT-J + 1).
029600     MOVE HOLD-TYPE    TO RPV-TYPE(WK-RPT-SORT-J + 1).
029700     MOVE HOLD-STATE   TO RPV-STATE(WK-RPT-SORT-J + 1).
029800     MOVE HOLD-CITY    TO RPV-CITY(WK-RPT-SORT-J + 1).
029900     MOVE HOLD-BATTERY TO RPV-BATTERY-PCT(WK-RPT-SORT-J + 1).
030000     MOVE HOLD-TEMP    TO RPV-TEMP-C(WK-RPT-SORT-J + 1).
030100 A239-SWAP-ENTRIES-EX.
030200 EXIT.
030300
030400*-------------------------------------------------------------------*
030500 A300-PRINT-REPORT.
030600*-------------------------------------------------------------------*
030700     MOVE WK-RPT-HEADING-1 TO FLTRPT-RECORD.
030800     WRITE FLTRPT-RECORD.
030900     MOVE WK-RPT-HEADING-2 TO FLTRPT-RECORD.
031000     WRITE FLTRPT-RECORD.
031100     PERFORM A310-PRINT-ONE-VEHICLE
031200        THRU A319-PRINT-ONE-VEHICLE-EX
031300        VARYING WK-RPV-IDX FROM 1 BY 1
031400          UNTIL WK-RPV-IDX > WK-RPT-VEH-COUNT.
031500*-------------------------------------------------------------------*
031600 A399-PRINT-REPORT-EX.
031700 EXIT.
031800
031900 A310-PRINT-ONE-VEHICLE.
032000     MOVE SPACES TO WK-RPT-DETAIL-LINE.
032100     MOVE RPV-ID(WK-RPV-IDX)          TO DTL-VEH-ID.
032200     MOVE RPV-TYPE(WK-RPV-IDX)        TO DTL-VEH-TYPE.
032300     MOVE RPV-CITY(WK-RPV-IDX)        TO DTL-VEH-CITY.
032400     MOVE RPV-STATE(WK-RPV-IDX)       TO DTL-VEH-STATE.
032500     MOVE RPV-BATTERY-PCT(WK-RPV-IDX) TO DTL-BATTERY.
032600     MOVE RPV-TEMP-C(WK-RPV-IDX)      TO DTL-TEMP.
032700     MOVE WK-RPT-DETAIL-LINE          TO FLTRPT-RECORD.
032800     WRITE FLTRPT-RECORD.
032900 A319-PRINT-ONE-VEHICLE-EX.
033000 EXIT.
033100
033200*===================================================================*
033300 Z000-END-PROGRAM.
033400*-------------------------------------------------------------------*
033500     CLOSE FLTVEH.
033600     CLOSE FLTRPT.
033700     EXIT PROGRAM.
033800
033900******************************************************************
034000************** END OF PROGRAM SOURCE -  FLTVRPT ****************
034100******************************************************************
