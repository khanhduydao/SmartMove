000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     FLTVGEO.
000500 AUTHOR.         TMRKLM.
000600 INSTALLATION.   SMARTMOVE FLEET OPERATIONS.
000700 DATE-WRITTEN.   13 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO COMPUTE GREAT-CIRCLE
001200*               (HAVERSINE) DISTANCE BETWEEN TWO GPS POINTS, AND
001300*               TO CHECK WHETHER A GPS POINT FALLS WITHIN A NAMED
001400*               CITY POLICY ZONE. THIS SHOP'S COMPILE PROFILE
001500*               DOES NOT CERTIFY THE SQRT/SIN/COS/ATAN INTRINSIC
001600*               FUNCTIONS, SO ALL TRIGONOMETRY BELOW IS HAND-
001700*               ROLLED VIA FIXED-DEGREE TAYLOR SERIES AND A
001800*               NEWTON-RAPHSON SQUARE ROOT ITERATION.
001900*
002000*-----------------------------------------------------------------*
002100* HISTORY OF MODIFICATION:
002200*-----------------------------------------------------------------*
002300* MOD.#   INIT   DATE         DESCRIPTION
002400* ------- ------ -----------  -----------------------------------
002500* FLT0012 TMRKLM 13/02/1991 - INITIAL VERSION - MODE D ONLY,
002600*                             STRAIGHT HAVERSINE DISTANCE.
002700* FLT0018 NGYWLP 04/08/1995 - ADD MODE Z (ZONE CONTAINS) AGAINST
002800*                             THE FLTZON TABLE, REQ#FLT-150.
002900* FLT0023 TMRKLM 19/03/1996 - SQRT NEWTON ITERATION COUNT RAISED
003000*                             FROM 5 TO 8 - 5 WAS OCCASIONALLY
003100*                             SHORT FOR VERY SMALL "A" VALUES ON
003200*                             SHORT-HOP TRIPS. REQ#FLT-158.
003300* FLT0029 TMRKLM 08/06/1999 - Y2K REMEDIATION REVIEWED - NO DATE
003400*                             FIELDS IN THIS PROGRAM, NO CHANGE.
003500* FLT0030 DPATEL 09/06/2011 - ADDED A RAW-BYTES REDEFINES ON THE
003600*                             EARTH-RADIUS CONSTANT, SAME HABIT AS
003700*                             WK-GEO-PI-AREA-X AND WK-GEO-DISTANCE-
003800*                             WORK-X BELOW, KEPT HANDY FOR A DISPLAY
003900*                             DUMP OF THE RAW COMP-2 BYTES WHEN A
004000*                             DISTANCE COMPLAINT NEEDS TRACING BACK
004100*                             TO THE CONSTANT ITSELF. REQ#FLT-4531.
004200* FLT0031 DPATEL 22/06/2011 - EVERY WORK FIELD IN THIS PROGRAM WAS
004300*                             DECLARED COMP-2 (FLOATING POINT) -
004400*                             WRONG FOR THIS SHOP, WHICH DOES ALL
004500*                             OF ITS ARITHMETIC IN SCALED DECIMAL.
004600*                             RECAST EVERY ONE OF THEM AS COMP-3
004700*                             WITH THE SAME PIC Vnn SCALE IT ALREADY
004800*                             CARRIED - THE TAYLOR/NEWTON LOGIC
004900*                             DOES NOT CARE WHAT USAGE ITS OPERANDS
005000*                             ARE DECLARED, ONLY THE STORAGE
005100*                             REPRESENTATION CHANGES. RAW-BYTES
005200*                             REDEFINES WIDTHS BELOW ADJUSTED TO
005300*                             MATCH THE NEW COMP-3 LENGTHS. REQ#
005400*                             FLT-4532.
005500*-----------------------------------------------------------------*
005600 EJECT
005700**********************
005800 ENVIRONMENT DIVISION.
005900**********************
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.  IBM-AS400.
006200 OBJECT-COMPUTER.  IBM-AS400.
006300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006400                   UPSI-0 IS UPSI-SWITCH-0
006500                     ON  STATUS IS U0-ON
006600                     OFF STATUS IS U0-OFF.
006700
006800***************
006900 DATA DIVISION.
007000***************
007100 WORKING-STORAGE SECTION.
007200*************************
007300 01  FILLER                          PIC X(24)        VALUE
007400     "** PROGRAM FLTVGEO   **".
007500
007600* ------------------ PROGRAM WORKING STORAGE -------------------*
007700 COPY FLTCOM.
007800 COPY FLTZON.
007900
008000 01  WK-GEO-EARTH-RADIUS-M            PIC 9(07) COMP-3
008100     VALUE 6371000.
008200* FLT0030 - RAW-BYTES VIEW - SAME HABIT AS WK-GEO-PI-AREA-X AND
008300* WK-GEO-DISTANCE-WORK-X BELOW, KEPT HANDY FOR A DISPLAY DUMP.
008400 01  WK-GEO-EARTH-RADIUS-M-X REDEFINES WK-GEO-EARTH-RADIUS-M.
008500     05  WK-GEO-RADIUS-RAWBYTES       PIC X(04).
008600
008700 01  WK-GEO-PI-AREA.
008800     05  WK-GEO-PI                    PIC S9(1)V9(14) COMP-3
008900         VALUE 3.14159265358979.
009000 01  WK-GEO-PI-AREA-X REDEFINES WK-GEO-PI-AREA.
009100     05  WK-GEO-PI-RAWBYTES           PIC X(08).
009200
009300 01  WK-GEO-PI-OVER-2                 PIC S9(1)V9(14) COMP-3.
009400 01  WK-GEO-DEG-TO-RAD-FACTOR         PIC S9(1)V9(14) COMP-3.
009500
009600 01  WK-GEO-LAT1-RAD                  PIC S9(3)V9(10) COMP-3.
009700 01  WK-GEO-LON1-RAD                  PIC S9(3)V9(10) COMP-3.
009800 01  WK-GEO-LAT2-RAD                  PIC S9(3)V9(10) COMP-3.
009900 01  WK-GEO-LON2-RAD                  PIC S9(3)V9(10) COMP-3.
010000 01  WK-GEO-DLAT-RAD                  PIC S9(3)V9(10) COMP-3.
010100 01  WK-GEO-DLON-RAD                  PIC S9(3)V9(10) COMP-3.
010200 01  WK-GEO-HALF-DLAT                 PIC S9(3)V9(10) COMP-3.
010300 01  WK-GEO-HALF-DLON                 PIC S9(3)V9(10) COMP-3.
010400 01  WK-GEO-SIN-HALF-DLAT             PIC S9(3)V9(10) COMP-3.
010500 01  WK-GEO-SIN-HALF-DLON             PIC S9(3)V9(10) COMP-3.
010600 01  WK-GEO-COS-LAT1                  PIC S9(3)V9(10) COMP-3.
010700 01  WK-GEO-COS-LAT2                  PIC S9(3)V9(10) COMP-3.
010800 01  WK-GEO-A                         PIC S9(3)V9(10) COMP-3.
010900 01  WK-GEO-ONE-MINUS-A                PIC S9(3)V9(10) COMP-3.
011000 01  WK-GEO-SQRT-A                     PIC S9(3)V9(10) COMP-3.
011100 01  WK-GEO-SQRT-1-MINUS-A             PIC S9(3)V9(10) COMP-3.
011200 01  WK-GEO-RATIO-T                    PIC S9(3)V9(10) COMP-3.
011300 01  WK-GEO-ATAN-RESULT                PIC S9(3)V9(10) COMP-3.
011400 01  WK-GEO-C-ANGLE                    PIC S9(3)V9(10) COMP-3.
011500
011600 01  WK-GEO-DISTANCE-WORK.
011700     05  WK-GEO-DISTANCE-M            PIC S9(9)V9(4) COMP-3.
011800 01  WK-GEO-DISTANCE-WORK-X REDEFINES WK-GEO-DISTANCE-WORK.
011900     05  WK-GEO-DISTANCE-RAWBYTES     PIC X(07).
012000
012100* ----------------- RADIAN CONVERSION WORK AREA -----------------*
012200 01  WK-GEO-RAD-IN                    PIC S9(3)V9(10) COMP-3.
012300 01  WK-GEO-RAD-OUT                   PIC S9(3)V9(10) COMP-3.
012400
012500* ---------------------- SIN/COS WORK AREA -----------------------*
012600 01  WK-GEO-SIN-IN                    PIC S9(3)V9(10) COMP-3.
012700 01  WK-GEO-SIN-OUT                   PIC S9(3)V9(10) COMP-3.
012800 01  WK-GEO-COS-IN                    PIC S9(3)V9(10) COMP-3.
012900 01  WK-GEO-COS-OUT                   PIC S9(3)V9(10) COMP-3.
013000
013100* ------------------ NEWTON-RAPHSON SQRT WORK AREA ---------------*
013200 01  WK-GEO-SQRT-INPUT                PIC S9(3)V9(10) COMP-3.
013300 01  WK-GEO-SQRT-RESULT               PIC S9(3)V9(10) COMP-3.
013400 01  WK-GEO-SQRT-ITER                 PIC 9(02) COMP VALUE ZERO.
013500 01  WK-GEO-SQRT-MAX-ITER             PIC 9(02) COMP VALUE 8.
013600
013700* --------------------- ATAN TAYLOR WORK AREA ---------------------*
013800 01  WK-GEO-ATAN-IN                   PIC S9(3)V9(10) COMP-3.
013900 01  WK-GEO-ATAN-OUT                  PIC S9(3)V9(10) COMP-3.
014000 01  WK-GEO-ATAN-WORK                 PIC S9(3)V9(10) COMP-3.
014100 01  WK-GEO-ATAN-SERIES-RESULT        PIC S9(3)V9(10) COMP-3.
014200
014300* ----------------------- ZONE LOOKUP AREA -------------------------*
014400 01  WK-GEO-ZONE-FOUND-SW              PIC X(01) VALUE "N".
014500     88  WK-GEO-ZONE-WAS-FOUND                VALUE "Y".
014600
014700*****************
014800 LINKAGE SECTION.
014900*****************
015000 COPY FLTGEOL.
015100 EJECT
015200********************************************
015300 PROCEDURE DIVISION USING WK-C-GEO-RECORD.
015400********************************************
015500 MAIN-MODULE.
015600     COMPUTE WK-GEO-PI-OVER-2 = WK-GEO-PI / 2.
015700     COMPUTE WK-GEO-DEG-TO-RAD-FACTOR = WK-GEO-PI / 180.
015800     SET WK-C-GEO-OK TO TRUE.
015900
016000     EVALUATE TRUE
016100         WHEN WK-C-GEO-MODE-DISTANCE
016200             PERFORM D100-COMPUTE-DISTANCE
016300                THRU D199-COMPUTE-DISTANCE-EX
016400             MOVE WK-GEO-DISTANCE-M TO WK-C-GEO-DISTANCE-M
016500         WHEN WK-C-GEO-MODE-ZONE
016600             PERFORM E100-ZONE-CONTAINS
016700                THRU E199-ZONE-CONTAINS-EX
016800         WHEN OTHER
016900             SET WK-C-GEO-FAILED TO TRUE
017000     END-EVALUATE.
017100     EXIT PROGRAM.
017200
017300*---------------------------------------------------------------*
017400 D100-COMPUTE-DISTANCE.
017500* HAVERSINE FORMULA - SEE PROGRAM HEADER. LAT/LON ARE DEGREES ON
017600* THE WAY IN, CONVERTED TO RADIANS BEFORE ANY TRIG IS APPLIED.
017700*---------------------------------------------------------------*
017800     MOVE WK-C-GEO-LAT-1 TO WK-GEO-RAD-IN.
017900     PERFORM D110-TO-RADIANS THRU D119-TO-RADIANS-EX.
018000     MOVE WK-GEO-RAD-OUT TO WK-GEO-LAT1-RAD.
018100
018200     MOVE WK-C-GEO-LON-1 TO WK-GEO-RAD-IN.
018300     PERFORM D110-TO-RADIANS THRU D119-TO-RADIANS-EX.
018400     MOVE WK-GEO-RAD-OUT TO WK-GEO-LON1-RAD.
018500
018600     MOVE WK-C-GEO-LAT-2 TO WK-GEO-RAD-IN.
018700     PERFORM D110-TO-RADIANS THRU D119-TO-RADIANS-EX.
018800     MOVE WK-GEO-RAD-OUT TO WK-GEO-LAT2-RAD.
018900
019000     MOVE WK-C-GEO-LON-2 TO WK-GEO-RAD-IN.
019100     PERFORM D110-TO-RADIANS THRU D119-TO-RADIANS-EX.
019200     MOVE WK-GEO-RAD-OUT TO WK-GEO-LON2-RAD.
019300
019400     COMPUTE WK-GEO-DLAT-RAD = WK-GEO-LAT2-RAD - WK-GEO-LAT1-RAD.
019500     COMPUTE WK-GEO-DLON-RAD = WK-GEO-LON2-RAD - WK-GEO-LON1-RAD.
019600     COMPUTE WK-GEO-HALF-DLAT = WK-GEO-DLAT-RAD / 2.
019700     COMPUTE WK-GEO-HALF-DLON = WK-GEO-DLON-RAD / 2.
019800
019900     MOVE WK-GEO-HALF-DLAT TO WK-GEO-SIN-IN.
020000     PERFORM D120-SIN-TAYLOR THRU D129-SIN-TAYLOR-EX.
020100     MOVE WK-GEO-SIN-OUT TO WK-GEO-SIN-HALF-DLAT.
020200
020300     MOVE WK-GEO-HALF-DLON TO WK-GEO-SIN-IN.
020400     PERFORM D120-SIN-TAYLOR THRU D129-SIN-TAYLOR-EX.
020500     MOVE WK-GEO-SIN-OUT TO WK-GEO-SIN-HALF-DLON.
020600
020700     MOVE WK-GEO-LAT1-RAD TO WK-GEO-COS-IN.
020800     PERFORM D130-COS-TAYLOR THRU D139-COS-TAYLOR-EX.
020900     MOVE WK-GEO-COS-OUT TO WK-GEO-COS-LAT1.
021000
021100     MOVE WK-GEO-LAT2-RAD TO WK-GEO-COS-IN.
021200     PERFORM D130-COS-TAYLOR THRU D139-COS-TAYLOR-EX.
021300     MOVE WK-GEO-COS-OUT TO WK-GEO-COS-LAT2.
021400
021500     COMPUTE WK-GEO-A =
021600         (WK-GEO-SIN-HALF-DLAT * WK-GEO-SIN-HALF-DLAT)
021700         + (WK-GEO-COS-LAT1 * WK-GEO-COS-LAT2
021800            * (WK-GEO-SIN-HALF-DLON * WK-GEO-SIN-HALF-DLON)).
021900
022000     MOVE WK-GEO-A TO WK-GEO-SQRT-INPUT.
022100     PERFORM D140-SQRT-ROUTINE THRU D149-SQRT-ROUTINE-EX.
022200     MOVE WK-GEO-SQRT-RESULT TO WK-GEO-SQRT-A.
022300
022400     COMPUTE WK-GEO-ONE-MINUS-A = 1 - WK-GEO-A.
022500     MOVE WK-GEO-ONE-MINUS-A TO WK-GEO-SQRT-INPUT.
022600     PERFORM D140-SQRT-ROUTINE THRU D149-SQRT-ROUTINE-EX.
022700     MOVE WK-GEO-SQRT-RESULT TO WK-GEO-SQRT-1-MINUS-A.
022800
022900     IF  WK-GEO-SQRT-1-MINUS-A = 0
023000* ANTIPODAL EDGE CASE - NOT EXPECTED WITHIN ONE FLEET'S
023100* OPERATING CITY, BUT GUARD AGAINST DIVIDE BY ZERO ANYWAY.
023200         MOVE WK-GEO-PI-OVER-2 TO WK-GEO-ATAN-RESULT
023300     ELSE
023400         COMPUTE WK-GEO-RATIO-T =
023500             WK-GEO-SQRT-A / WK-GEO-SQRT-1-MINUS-A
023600         MOVE WK-GEO-RATIO-T TO WK-GEO-ATAN-IN
023700         PERFORM D150-ATAN-OF THRU D159-ATAN-OF-EX
023800         MOVE WK-GEO-ATAN-OUT TO WK-GEO-ATAN-RESULT
023900     END-IF.
024000
024100     COMPUTE WK-GEO-C-ANGLE = 2 * WK-GEO-ATAN-RESULT.
024200     COMPUTE WK-GEO-DISTANCE-M ROUNDED =
024300         WK-GEO-EARTH-RADIUS-M * WK-GEO-C-ANGLE.
024400*---------------------------------------------------------------*
024500 D199-COMPUTE-DISTANCE-EX.
024600 EXIT.
024700
024800 D110-TO-RADIANS.
024900     COMPUTE WK-GEO-RAD-OUT =
025000         WK-GEO-RAD-IN * WK-GEO-DEG-TO-RAD-FACTOR.
025100 D119-TO-RADIANS-EX.
025200 EXIT.
025300
025400*---------------------------------------------------------------*
025500 D120-SIN-TAYLOR.
025600* SIN(X) = X - X**3/3! + X**5/5! - X**7/7! + X**9/9!
025700* FIXED FIVE-TERM SERIES. GOOD TO WITHIN A FRACTION OF A METER
025800* OVER THE RANGE WE EVER FEED IT - HALF THE DIFFERENCE OF TWO
025900* LAT/LON POINTS WITHIN ONE OPERATING CITY.
026000*---------------------------------------------------------------*
026100     COMPUTE WK-GEO-SIN-OUT =
026200         WK-GEO-SIN-IN
026300         - ((WK-GEO-SIN-IN ** 3) / 6)
026400         + ((WK-GEO-SIN-IN ** 5) / 120)
026500         - ((WK-GEO-SIN-IN ** 7) / 5040)
026600         + ((WK-GEO-SIN-IN ** 9) / 362880).
026700 D129-SIN-TAYLOR-EX.
026800 EXIT.
026900
027000*---------------------------------------------------------------*
027100 D130-COS-TAYLOR.
027200* COS(X) = 1 - X**2/2! + X**4/4! - X**6/6! + X**8/8! - X**10/10!
027300*---------------------------------------------------------------*
027400     COMPUTE WK-GEO-COS-OUT =
027500         1
027600         - ((WK-GEO-COS-IN ** 2) / 2)
027700         + ((WK-GEO-COS-IN ** 4) / 24)
027800         - ((WK-GEO-COS-IN ** 6) / 720)
027900         + ((WK-GEO-COS-IN ** 8) / 40320)
028000         - ((WK-GEO-COS-IN ** 10) / 3628800).
028100 D139-COS-TAYLOR-EX.
028200 EXIT.
028300
028400*---------------------------------------------------------------*
028500 D140-SQRT-ROUTINE.
028600* NEWTON-RAPHSON. START FROM INPUT/2 (OR A SMALL NON-ZERO SEED
028700* IF THAT LANDS ON ZERO) AND REFINE FOR A FIXED 8 ITERATIONS -
028800* CONVERGENCE IS QUADRATIC SO 8 IS COMFORTABLY MORE THAN ENOUGH
028900* FOR THE SMALL "A" VALUES THIS ROUTINE IS EVER HANDED. SEE
029000* AMENDMENT FLT0023.
029100*---------------------------------------------------------------*
029200     IF  WK-GEO-SQRT-INPUT NOT > 0
029300         MOVE 0 TO WK-GEO-SQRT-RESULT
029400     ELSE
029500         COMPUTE WK-GEO-SQRT-RESULT = WK-GEO-SQRT-INPUT / 2
029600         IF  WK-GEO-SQRT-RESULT = 0
029700             MOVE 0.1 TO WK-GEO-SQRT-RESULT
029800         END-IF
029900         PERFORM D145-NEWTON-STEP
030000            THRU D145-NEWTON-STEP-EX
030100            VARYING WK-GEO-SQRT-ITER FROM 1 BY 1
030200              UNTIL WK-GEO-SQRT-ITER > WK-GEO-SQRT-MAX-ITER
030300     END-IF.
030400 D149-SQRT-ROUTINE-EX.
030500 EXIT.
030600
030700 D145-NEWTON-STEP.
030800     COMPUTE WK-GEO-SQRT-RESULT =
030900         0.5 * (WK-GEO-SQRT-RESULT
031000                + (WK-GEO-SQRT-INPUT / WK-GEO-SQRT-RESULT)).
031100 D145-NEWTON-STEP-EX.
031200 EXIT.
031300
031400*---------------------------------------------------------------*
031500 D150-ATAN-OF.
031600* ATAN(T) BY A SEVEN-TERM TAYLOR SERIES, WITH THE STANDARD
031700* RANGE-REDUCTION IDENTITY ATAN(T) = PI/2 - ATAN(1/T) FOR T > 1
031800* SO THE SERIES ITSELF NEVER RUNS OUTSIDE [-1,1] WHERE IT
031900* CONVERGES CLEANLY. THE "T" THIS ROUTINE IS ACTUALLY FED
032000* (SQRT(A) OVER SQRT(1-A)) IS SMALL FOR EVERY REALISTIC FLEET
032100* TRIP, SO THE T > 1 BRANCH IS A SAFETY NET, NOT THE COMMON CASE.
032200*---------------------------------------------------------------*
032300     IF  WK-GEO-ATAN-IN > 1
032400         COMPUTE WK-GEO-ATAN-WORK = 1 / WK-GEO-ATAN-IN
032500         PERFORM D155-ATAN-SERIES THRU D155-ATAN-SERIES-EX
032600         COMPUTE WK-GEO-ATAN-OUT =
032700             WK-GEO-PI-OVER-2 - WK-GEO-ATAN-SERIES-RESULT
032800     ELSE
032900         MOVE WK-GEO-ATAN-IN TO WK-GEO-ATAN-WORK
033000         PERFORM D155-ATAN-SERIES THRU D155-ATAN-SERIES-EX
033100         MOVE WK-GEO-ATAN-SERIES-RESULT TO WK-GEO-ATAN-OUT
033200     END-IF.
033300 D159-ATAN-OF-EX.
033400 EXIT.
033500
033600 D155-ATAN-SERIES.
033700     COMPUTE WK-GEO-ATAN-SERIES-RESULT =
033800         WK-GEO-ATAN-WORK
033900         - ((WK-GEO-ATAN-WORK ** 3) / 3)
034000         + ((WK-GEO-ATAN-WORK ** 5) / 5)
034100         - ((WK-GEO-ATAN-WORK ** 7) / 7)
034200         + ((WK-GEO-ATAN-WORK ** 9) / 9)
034300         - ((WK-GEO-ATAN-WORK ** 11) / 11).
034400 D155-ATAN-SERIES-EX.
034500 EXIT.
034600
034700*---------------------------------------------------------------*
034800 E100-ZONE-CONTAINS.
034900* LOOK UP THE NAMED ZONE IN THE FLTZON TABLE, COMPUTE THE
035000* DISTANCE FROM THE GIVEN POINT TO THE ZONE CENTER, AND COMPARE
035100* AGAINST THE ZONE'S RADIUS (INCLUSIVE).
035200*---------------------------------------------------------------*
035300     SET WK-ZON-IDX TO 1.
035400     SET WK-GEO-ZONE-WAS-FOUND TO FALSE.
035500     MOVE "N" TO WK-C-GEO-CONTAINED-FLAG.
035600     MOVE "N" TO WK-C-GEO-ZONE-RESTRICTED.
035700     MOVE "N" TO WK-C-GEO-ZONE-SCOOT-ONLY.
035800     MOVE SPACES TO WK-C-GEO-ZONE-CITY.
035900
036000     SEARCH WK-ZON-ENTRY
036100         WHEN ZONE-ID(WK-ZON-IDX) = WK-C-GEO-ZONE-ID
036200             SET WK-GEO-ZONE-WAS-FOUND TO TRUE
036300     END-SEARCH.
036400
036500     IF  NOT WK-GEO-ZONE-WAS-FOUND
036600         SET WK-C-GEO-FAILED TO TRUE
036700     ELSE
036800         MOVE ZONE-CENTER-LAT(WK-ZON-IDX) TO WK-C-GEO-LAT-2
036900         MOVE ZONE-CENTER-LON(WK-ZON-IDX) TO WK-C-GEO-LON-2
037000         PERFORM D100-COMPUTE-DISTANCE
037100            THRU D199-COMPUTE-DISTANCE-EX
037200         MOVE WK-GEO-DISTANCE-M TO WK-C-GEO-DISTANCE-M
037300         IF  WK-GEO-DISTANCE-M NOT > ZONE-RADIUS-M(WK-ZON-IDX)
037400             SET WK-C-GEO-CONTAINED TO TRUE
037500         ELSE
037600             SET WK-C-GEO-NOT-CONTAINED TO TRUE
037700         END-IF
037800         MOVE ZONE-RESTRICTED-FLAG(WK-ZON-IDX)
037900             TO WK-C-GEO-ZONE-RESTRICTED
038000         MOVE ZONE-SCOOTER-ONLY-FLAG(WK-ZON-IDX)
038100             TO WK-C-GEO-ZONE-SCOOT-ONLY
038200         MOVE ZONE-CITY(WK-ZON-IDX)
038300             TO WK-C-GEO-ZONE-CITY
038400     END-IF.
038500*---------------------------------------------------------------*
038600 E199-ZONE-CONTAINS-EX.
038700 EXIT.
038800
038900******************************************************************
039000************** END OF PROGRAM SOURCE -  FLTVGEO ****************
039100******************************************************************
