000100* FLTPAY.cpybk
000200*-----------------------------------------------------------------*
000300* PAYMENT MASTER RECORD LAYOUT.                                   *
000400* FILE DATA/PAYMENTS.CSV - REWRITTEN WHOLESALE EACH BATCH RUN.    *
000500*-----------------------------------------------------------------*
000600* I-O FORMAT: FLTPAYR  FROM FILE FLTPAY  OF LIBRARY FLTLIB
000700*-----------------------------------------------------------------*
000800* AMENDMENT HISTORY:
000900*-----------------------------------------------------------------*
001000* FLT0004 TMRKLM 04/02/1991 - INITIAL VERSION.                   *
001100* FLT0021 NGYWLP 14/09/1997 - PAY-SURCHARGES SPLIT OUT FROM       *
001200*                             PAY-BASE-AMOUNT PER REQ#FLT-201,    *
001300*                             CITY SURCHARGE RULES GO-LIVE.       *
001400*-----------------------------------------------------------------*
001500 01  FLTPAY-RECORD               PIC X(090).
001600
001700 01  FLTPAYR REDEFINES FLTPAY-RECORD.
001800     05  PAY-ID                   PIC X(08).
001900*            PAYMENT ID, E.G. "P1001"
002000     05  PAY-RENTAL-ID             PIC X(08).
002100*            FK TO FLTRNT-RECORD
002200     05  PAY-BASE-AMOUNT           PIC S9(7)V99 COMP-3.
002300*            BASE FARE, 2 DECIMAL PLACES, CURRENCY
002400     05  PAY-SURCHARGES            PIC S9(7)V99 COMP-3.
002500*            SUM OF CITY SURCHARGES, 2 DECIMAL PLACES
002600     05  PAY-TOTAL                 PIC S9(7)V99 COMP-3.
002700*            BASE + SURCHARGES, 2 DECIMAL PLACES
002800     05  PAY-DESCRIPTION           PIC X(60).
002900*            FREE-TEXT DESCRIPTION
003000     05  FILLER                    PIC X(01).
