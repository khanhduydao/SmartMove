000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     FLTXPARA.
000500 AUTHOR.         TMRKLM.
000600 INSTALLATION.   SMARTMOVE FLEET OPERATIONS.
000700 DATE-WRITTEN.   11 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS ROUTINE OBTAINS A FARE/THRESHOLD PARAMETER
001200*               VALUE BY PARAMETER CODE. THE FULL RULE SET HAS NO
001300*               CUSTOMER-TUNABLE PARAMETERS - EVERY VALUE BELOW
001400*               IS A FIXED PART OF THE BUSINESS RULES - SO THIS
001500*               RUNS AGAINST AN IN-MEMORY TABLE RATHER THAN AN
001600*               INDEXED PARAMETER FILE. IF A TRULY TUNABLE
001700*               PARAMETER IS EVER NEEDED, MOVE THIS TABLE OUT TO
001800*               A KEYED FILE THE WAY TRFXPARA DID IT FOR THE
001900*               PAYMENTS SIDE - DO NOT HARD-CODE A NEW CONSTANT
002000*               SOMEWHERE ELSE INSTEAD.
002100*
002200*-----------------------------------------------------------------*
002300* HISTORY OF MODIFICATION:
002400*-----------------------------------------------------------------*
002500* MOD.#   INIT   DATE         DESCRIPTION
002600* ------- ------ -----------  -----------------------------------
002700* FLT0009 TMRKLM 11/02/1991 - INITIAL VERSION - BASE FARE AND
002800*                             BATTERY FLOOR ONLY.
002900* FLT0019 NGYWLP 11/08/1995 - ADD LONDON CONGESTION AND MILAN
003000*                             CITY-CENTER SURCHARGE CONSTANTS,
003100*                             REQ#FLT-150.
003200* FLT0028 NGYWLP 09/01/1998 - ADD TELEMETRY THRESHOLD CONSTANTS
003300*                             (TEMPERATURE/BATTERY/THEFT-ALARM),
003400*                             REQ#FLT-180.
003500* FLT0029 TMRKLM 08/06/1999 - Y2K REMEDIATION REVIEWED - NO DATE
003600*                             FIELDS IN THIS PROGRAM, NO CHANGE.
003700* FLT0030 ACNDJS 19/11/2003 - AS/400 V5R1 COMPILER UPGRADE REVIEW -
003800*                             RETESTED EVERY PARAMETER CODE AGAINST
003900*                             THE RULE BOOK, NO LOGIC CHANGE.
004000*                             REQ#FLT-3105.
004100* FLT0031 DPATEL 02/06/2011 - REVIEWED AGAINST FLTVCTL'S FLT0048 -
004200*                             NO NEW FARE/THRESHOLD PARAMETER WAS
004300*                             NEEDED FOR THE AUDIT-WRITE ROLLBACK
004400*                             WORK, THIS TABLE IS UNCHANGED.
004500*                             TICKET FLT-4512.
004600*-----------------------------------------------------------------*
004700 EJECT
004800**********************
004900 ENVIRONMENT DIVISION.
005000**********************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-AS400.
005300 OBJECT-COMPUTER.  IBM-AS400.
005400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005500                   UPSI-0 IS UPSI-SWITCH-0
005600                     ON  STATUS IS U0-ON
005700                     OFF STATUS IS U0-OFF.
005800
005900***************
006000 DATA DIVISION.
006100***************
006200 WORKING-STORAGE SECTION.
006300*************************
006400 01  FILLER                          PIC X(24)        VALUE
006500     "** PROGRAM FLTXPARA  **".
006600
006700* ------------------ PROGRAM WORKING STORAGE -------------------*
006800 COPY FLTCOM.
006900
007000*-----------------------------------------------------------------*
007100* PARAMETER TABLE - LOADED AS A FLAT LIST, REDEFINED AS A         *
007200* SEARCHABLE TABLE, SAME TECHNIQUE AS FLTZON/FLTVSTT.             *
007300*-----------------------------------------------------------------*
007400 01  WK-XPARA-TABLE-LOAD.
007500     05  FILLER  PIC X(20) VALUE "BASE-FARE".
007600     05  FILLER  PIC S9(7)V9(4) VALUE 6.0000.
007700     05  FILLER  PIC X(20) VALUE "BATTERY-FLOOR-PCT".
007800     05  FILLER  PIC S9(7)V9(4) VALUE 15.0000.
007900     05  FILLER  PIC X(20) VALUE "LON-CONGESTION-SURCH".
008000     05  FILLER  PIC S9(7)V9(4) VALUE 3.5000.
008100     05  FILLER  PIC X(20) VALUE "MIL-CITYCTR-SURCH".
008200     05  FILLER  PIC S9(7)V9(4) VALUE 1.5000.
008300     05  FILLER  PIC X(20) VALUE "THEFT-ALARM-DIST-M".
008400     05  FILLER  PIC S9(7)V9(4) VALUE 10.0000.
008500     05  FILLER  PIC X(20) VALUE "TEMP-CRITICAL-C".
008600     05  FILLER  PIC S9(7)V9(4) VALUE 60.0000.
008700     05  FILLER  PIC X(20) VALUE "TEMP-HIGH-WARN-C".
008800     05  FILLER  PIC S9(7)V9(4) VALUE 50.0000.
008900     05  FILLER  PIC X(20) VALUE "BATTERY-CRITICAL-PCT".
009000     05  FILLER  PIC S9(7)V9(4) VALUE 5.0000.
009100     05  FILLER  PIC X(20) VALUE "BATTERY-LOW-WARN-PCT".
009200     05  FILLER  PIC S9(7)V9(4) VALUE 15.0000.
009300
009400 01  WK-XPARA-TABLE REDEFINES WK-XPARA-TABLE-LOAD.
009500     05  WK-XPARA-ENTRY OCCURS 9 TIMES
009600                        INDEXED BY WK-XPARA-IDX.
009700         10  XPARA-CD                 PIC X(20).
009800         10  XPARA-VALUE              PIC S9(7)V9(4).
009900 01  WK-XPARA-COUNT                   PIC 9(03) COMP VALUE 9.
010000* RAW-BYTES VIEW OF THE ENTRY COUNT - BINARY COMP ITEMS CHANGED
010100* WIDTH WHEN WE MOVED FROM THE S/36 TO THE AS/400, SO A DUMP OF
010200* THE RAW BYTES IS HOW WE CONFIRMED THE PORT DIDN'T SHIFT
010300* ANYTHING.  SEE FLT0009.
010400 01  WK-XPARA-COUNT-X REDEFINES WK-XPARA-COUNT.
010500     05  FILLER                       PIC X(02).
010600
010700 01  WK-XPARA-FOUND-SW                PIC X(01) VALUE "N".
010800     88  WK-XPARA-WAS-FOUND                   VALUE "Y".
010900
011000* HOLDS THE PACKED VALUE JUST HANDED BACK TO THE CALLER SO A
011100* PACKED-DECIMAL PROBLEM CAN BE ISOLATED TO THIS ROUTINE VS. THE
011200* CALLER'S OWN COPY OF THE FIELD WITHOUT HAVING TO RE-RUN THE
011300* WHOLE TRANSACTION.
011400 01  WK-XPARA-LOOKUP-RESULT.
011500     05  WK-XPARA-RESULT-VALUE        PIC S9(7)V9(4) COMP-3.
011600 01  WK-XPARA-LOOKUP-RESULT-X REDEFINES WK-XPARA-LOOKUP-RESULT.
011700     05  WK-XPARA-RESULT-BYTES        PIC X(06).
011800
011900*****************
012000 LINKAGE SECTION.
012100*****************
012200 COPY FLTPARAL.
012300 EJECT
012400********************************************
012500 PROCEDURE DIVISION USING WK-C-XPARA-RECORD.
012600********************************************
012700 MAIN-MODULE.
012800     PERFORM A000-PROCESS-CALLED-ROUTINE
012900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
013000     EXIT PROGRAM.
013100
013200*---------------------------------------------------------------*
013300 A000-PROCESS-CALLED-ROUTINE.
013400*---------------------------------------------------------------*
013500     SET WK-XPARA-IDX TO 1.
013600     SET WK-XPARA-WAS-FOUND TO FALSE.
013700     MOVE ZERO TO WK-C-XPARA-VALUE.
013800     MOVE SPACES TO WK-C-XPARA-ERROR-CD.
013900
014000     SEARCH WK-XPARA-ENTRY
014100         WHEN XPARA-CD(WK-XPARA-IDX) = WK-C-XPARA-CD
014200             SET WK-XPARA-WAS-FOUND TO TRUE
014300             MOVE XPARA-VALUE(WK-XPARA-IDX) TO WK-C-XPARA-VALUE
014400             MOVE XPARA-VALUE(WK-XPARA-IDX)
014500                 TO WK-XPARA-RESULT-VALUE
014600     END-SEARCH.
014700
014800     IF  NOT WK-XPARA-WAS-FOUND
014900         MOVE "COM0245" TO WK-C-XPARA-ERROR-CD
015000     END-IF.
015100*---------------------------------------------------------------*
015200 A099-PROCESS-CALLED-ROUTINE-EX.
015300 EXIT.
015400
015500******************************************************************
015600************** END OF PROGRAM SOURCE -  FLTXPARA ***************
015700******************************************************************
